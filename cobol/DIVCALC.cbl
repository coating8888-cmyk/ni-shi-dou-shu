000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  DIVCALC.                                                    
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 04/26/91.                                                  
000160 DATE-COMPILED. 04/26/91.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*         THIS PROGRAM READS THE DIVINATION REQUEST FILE - ONE            
000230*         RECORD PER REQUEST, EACH CARRYING A LUNAR MONTH, LUNAR          
000240*         DAY AND CLOCK HOUR - AND WALKS EVERY REQUEST THROUGH            
000250*         THE SIX REN QUICK DIVINATION METHOD.                            
000260*                                                                         
000270*         HOURCALC IS CALLED ONCE PER REQUEST TO TURN THE CLOCK           
000280*         HOUR INTO ITS TRADITIONAL TWO-HOUR INDEX AND THEN INTO          
000290*         THE SIX REN OUTCOME INDEX (0-5).  THIS PROGRAM OWNS THE         
000300*         NAME/NATURE/TIMING TABLE THAT TURNS THAT INDEX INTO             
000310*         SOMETHING THE READING DESK CAN PRINT.                           
000320*                                                                         
000330*         A DISTRIBUTION SUMMARY - HOW MANY REQUESTS LANDED ON            
000340*         EACH OF THE SIX OUTCOMES - IS PRINTED TO SYSOUT AT              
000350*         JOB END.                                                        
000360*                                                                         
000370*         INPUT FILE              -   DDS0001.DIVINE.IN                   
000380*         OUTPUT FILE PRODUCED    -   DDS0001.DIVINE.OUT                  
000390*         DUMP/REPORT FILE        -   SYSOUT                              
000400******************************************************************        
000410*    CHANGE LOG                                                   042691JS
000420*    042691  JS   ORIGINAL - REBUILT FROM THE OLD DALYUPDT        042691JS
000430*                 SKELETON.  DALYUPDT'S VSAM/TRAILER-RECORD       042691JS
000440*                 MACHINERY DOESN'T APPLY HERE - THIS IS A        042691JS
000450*                 STRAIGHT READ/CALL/WRITE PASS, ONE RECORD IN    042691JS
000460*                 FOR ONE RECORD OUT, SO IT FOLLOWS THE SIMPLER   042691JS
000470*                 SEQUENTIAL SHAPE THIS SUITE'S OTHER JOBS USE.   042691JS
000480*    082294  JS   HOUR-INDEX/OUTCOME FORMULA MOVED OUT TO THE     082294JS
000490*                 HOURCALC SUBPROGRAM SO IT COULD BE UNIT         082294JS
000500*                 TESTED ON ITS OWN - SEE HOURCALC'S OWN LOG.     082294JS
000510*    011299  MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM'S   011299MM
000520*                 DATA EXCEPT THE SYSOUT BANNER DATE, WHICH IS    011299MM
000530*                 NOT USED IN ANY BUSINESS LOGIC.  SIGNED OFF,    011299MM
000540*                 NO CHANGES REQUIRED.                            011299MM
000550*    062003  RFT  ADDED THE RETURN-CD CHECK AFTER THE CALL TO     062003RF
000560*                 HOURCALC - A BAD HOUR (>23) NOW ABENDS RATHER   062003RF
000570*                 THAN WRITING A GARBAGE OUTPUT RECORD.           062003RF
000580*    091511  KO   REQUEST #H-4471 - RELABELLED WORKING-STORAGE    091511KO
000590*                 FIELDS TO MATCH THE REST OF THE SUITE'S WS-     091511KO
000600*                 PREFIX.  NO LOGIC CHANGE.                       091511KO
000610*    042008  JS   REQUEST #D-2206 - ADDED THE 950-PRINT-SUMMARY   042008JS
000620*                 OUTCOME-DISTRIBUTION LINE - THE READING DESK    042008JS
000630*                 WANTED A QUICK COUNT OF HOW MANY OF EACH        042008JS
000640*                 OUTCOME CAME OUT OF A BATCH WITHOUT HAVING TO   042008JS
000650*                 SORT THE OUTPUT FILE THEMSELVES.                042008JS
000660******************************************************************        
000670                                                                          
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SOURCE-COMPUTER. IBM-390.                                                
000710 OBJECT-COMPUTER. IBM-390.                                                
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740     SELECT SYSOUT                                                        
000750     ASSIGN TO UT-S-SYSOUT                                                
000760       ORGANIZATION IS SEQUENTIAL.                                        
000770                                                                          
000780     SELECT DIVINE-IN-FILE                                                
000790     ASSIGN TO UT-S-DIVNIN                                                
000800       ACCESS MODE IS SEQUENTIAL                                          
000810       FILE STATUS IS DIFCODE.                                            
000820                                                                          
000830     SELECT DIVINE-OUT-FILE                                               
000840     ASSIGN TO UT-S-DIVNOT                                                
000850       ACCESS MODE IS SEQUENTIAL                                          
000860       FILE STATUS IS DOFCODE.                                            
000870                                                                          
000880 DATA DIVISION.                                                           
000890 FILE SECTION.                                                            
000900 FD  SYSOUT                                                               
000910     RECORDING MODE IS F                                                  
000920     LABEL RECORDS ARE STANDARD                                           
000930     RECORD CONTAINS 80 CHARACTERS                                        
000940     BLOCK CONTAINS 0 RECORDS                                             
000950     DATA RECORD IS SYSOUT-REC.                                           
000960 01  SYSOUT-REC  PIC X(80).                                               
000970                                                                          
000980****** ONE RECORD PER DIVINATION REQUEST.  NO TRAILER - VOLUME            
000990****** VARIES SUBMISSION TO SUBMISSION.                                   
001000 FD  DIVINE-IN-FILE                                                       
001010     RECORDING MODE IS F                                                  
001020     LABEL RECORDS ARE STANDARD                                           
001030     RECORD CONTAINS 40 CHARACTERS                                        
001040     BLOCK CONTAINS 0 RECORDS                                             
001050     DATA RECORD IS DIVINE-IN-REC.                                        
001060 01  DIVINE-IN-REC.                                                       
001070     05  DI-CASE-ID             PIC X(08).                                
001080     05  DI-MONTH               PIC 9(02).                                
001090     05  DI-DAY                 PIC 9(02).                                
001100     05  DI-HOUR                PIC 9(02).                                
001110     05  FILLER                 PIC X(26).                                
001120                                                                          
001130****** ONE RECORD PER REQUEST, SAME ORDER AS THE INPUT - THE              
001140****** OUTCOME NAME, ITS AUSPICIOUS/INAUSPICIOUS NATURE, AND ITS          
001150****** TIMING WORD (HOW SOON THE OUTCOME PLAYS OUT).                      
001160 FD  DIVINE-OUT-FILE                                                      
001170     RECORDING MODE IS F                                                  
001180     LABEL RECORDS ARE STANDARD                                           
001190     RECORD CONTAINS 80 CHARACTERS                                        
001200     BLOCK CONTAINS 0 RECORDS                                             
001210     DATA RECORD IS DIVINE-OUT-REC.                                       
001220 01  DIVINE-OUT-REC.                                                      
001230     05  DO-CASE-ID             PIC X(08).                                
001240     05  DO-HOUR-INDEX          PIC 9(02).                                
001250     05  DO-RESULT-IX           PIC 9(01).                                
001260     05  DO-RESULT-NAME         PIC X(10).                                
001270     05  DO-NATURE              PIC X(08).                                
001280     05  DO-TIMING              PIC X(08).                                
001290     05  FILLER                 PIC X(43).                                
001300                                                                          
001310 WORKING-STORAGE SECTION.                                                 
001320                                                                          
001330 01  FILE-STATUS-CODES.                                                   
001340     05  DIFCODE                 PIC X(02).                               
001350         88 DI-CODE-READ    VALUE SPACES.                                 
001360         88 NO-MORE-DATA    VALUE "10".                                   
001370     05  DOFCODE                 PIC X(02).                               
001380         88 DO-CODE-WRITE   VALUE SPACES.                                 
001390                                                                          
001400 01  FLAGS-AND-SWITCHES.                                                  
001410     05  MORE-DATA-SW            PIC X(01) VALUE "Y".                     
001420         88 NO-MORE-DIVINE       VALUE "N".                               
001430                                                                          
001440****** RESULT-IX (0-5) INDEXES STRAIGHT INTO THESE THREE TABLES -         
001450****** NO SEARCH NEEDED, SAME TRICK RATECALC'S SHOP USES FOR THE          
001460****** SMALL FIXED CODE TABLES.  BUILT BY REDEFINING A BLOCK OF           
001470****** VALUE-CLAUSE FILLERS, THE WAY THE READING-ENGINE PROGRAM           
001480****** BUILDS ITS PALACE-MEANING TABLE.                                   
001490 01  WS-RESULT-NAME-INIT.                                                 
001500     05  FILLER  PIC X(10) VALUE "DA-AN".                                 
001510     05  FILLER  PIC X(10) VALUE "LIU-LIAN".                              
001520     05  FILLER  PIC X(10) VALUE "SU-XI".                                 
001530     05  FILLER  PIC X(10) VALUE "CHI-KOU".                               
001540     05  FILLER  PIC X(10) VALUE "XIAO-JI".                               
001550     05  FILLER  PIC X(10) VALUE "KONG-WANG".                             
001560 01  DCLRESULT-NAME REDEFINES WS-RESULT-NAME-INIT.                        
001570     05  WS-RESULT-NAME-TEXT OCCURS 6 TIMES PIC X(10).                    
001580                                                                          
001590 01  WS-RESULT-NATURE-INIT.                                               
001600     05  FILLER  PIC X(08) VALUE "AUSPIC".                                
001610     05  FILLER  PIC X(08) VALUE "INAUSPIC".                              
001620     05  FILLER  PIC X(08) VALUE "AUSPIC".                                
001630     05  FILLER  PIC X(08) VALUE "INAUSPIC".                              
001640     05  FILLER  PIC X(08) VALUE "AUSPIC".                                
001650     05  FILLER  PIC X(08) VALUE "INAUSPIC".                              
001660 01  DCLRESULT-NATURE REDEFINES WS-RESULT-NATURE-INIT.                    
001670     05  WS-RESULT-NATURE-TEXT OCCURS 6 TIMES PIC X(08).                  
001680                                                                          
001690 01  WS-RESULT-TIMING-INIT.                                               
001700     05  FILLER  PIC X(08) VALUE "SLOW".                                  
001710     05  FILLER  PIC X(08) VALUE "DELAY".                                 
001720     05  FILLER  PIC X(08) VALUE "FAST".                                  
001730     05  FILLER  PIC X(08) VALUE "NOW".                                   
001740     05  FILLER  PIC X(08) VALUE "SOON".                                  
001750     05  FILLER  PIC X(08) VALUE "VOID".                                  
001760 01  DCLRESULT-TIMING REDEFINES WS-RESULT-TIMING-INIT.                    
001770     05  WS-RESULT-TIMING-TEXT OCCURS 6 TIMES PIC X(08).                  
001780                                                                          
001790****** JOB-END DISTRIBUTION COUNTS - ONE PER OUTCOME, PLUS THE            
001800****** GRAND TOTAL OF REQUESTS PROCESSED.                                 
001810 01  COUNTERS-AND-ACCUMULATORS.                                           
001820     05  REQUESTS-PROCESSED       PIC 9(07) COMP.                         
001830     05  WS-OUTCOME-CNT OCCURS 6 TIMES       PIC 9(07) COMP.              
001840                                                                          
001850 01  MISC-FIELDS.                                                         
001860     05  WS-LINKAGE-HOUR-IN       PIC 9(02).                              
001870     05  WS-LINKAGE-MONTH-IN      PIC 9(02).                              
001880     05  WS-LINKAGE-DAY-IN        PIC 9(02).                              
001890     05  WS-HOUR-INDEX-OUT        PIC 9(02).                              
001900     05  WS-RESULT-IX-OUT         PIC 9(01) COMP.                         
001910     05  WS-HOURCALC-RETCD        PIC S9(04) COMP.                        
001920     05  WS-TABLE-SUB             PIC 9(01) COMP.                         
001930     05  WS-CNT-DISP              PIC 9(07).                              
001940     05  WS-PRINT-PTR             PIC 9(04) COMP.                         
001950                                                                          
001960****** SYSOUT PRINT LINE FOR THE JOB-END DISTRIBUTION SUMMARY.            
001970 77  WS-DATE                  PIC 9(06).                                  
001980 01  WS-SYSOUT-LINE.                                                      
001990     05  FILLER                     PIC X(80).                            
002000                                                                          
002010 COPY ABNDREC.                                                            
002020** QSAM FILE                                                              
002030                                                                          
002040 PROCEDURE DIVISION.                                                      
002050     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
002060     PERFORM 100-MAINLINE THRU 100-EXIT                                   
002070             UNTIL NO-MORE-DIVINE.                                        
002080     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
002090     MOVE +0 TO RETURN-CODE.                                              
002100     GOBACK.                                                              
002110                                                                          
002120 000-HOUSEKEEPING.                                                        
002130     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
002140     DISPLAY "******** BEGIN JOB DIVCALC ********".                       
002150     ACCEPT  WS-DATE FROM DATE.                                           
002160     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
002170     PERFORM 870-OPEN-FILES THRU 870-EXIT.                                
002180     PERFORM 900-READ-DIVINE-IN THRU 900-EXIT.                            
002190     IF NO-MORE-DIVINE                                                    
002200         MOVE "DIVNIN" TO ABEND-CODE                                      
002210         MOVE "EMPTY DIVINATION REQUEST FILE" TO ABEND-REASON             
002220         GO TO 1000-ABEND-RTN.                                            
002230 000-EXIT.                                                                
002240     EXIT.                                                                
002250                                                                          
002260****** ONE REQUEST THROUGH THE SIX REN WALK - CALL HOURCALC FOR           
002270****** THE HOUR-INDEX AND OUTCOME, THEN BUILD AND WRITE THE               
002280****** OUTPUT RECORD, THEN READ AHEAD.                                    
002290 100-MAINLINE.                                                            
002300     MOVE "100-MAINLINE" TO PARA-NAME.                                    
002310     MOVE DI-HOUR  TO WS-LINKAGE-HOUR-IN.                                 
002320     MOVE DI-MONTH TO WS-LINKAGE-MONTH-IN.                                
002330     MOVE DI-DAY   TO WS-LINKAGE-DAY-IN.                                  
002340                                                                          
002350     CALL "HOURCALC" USING WS-LINKAGE-HOUR-IN,                            
002360         WS-LINKAGE-MONTH-IN, WS-LINKAGE-DAY-IN,                          
002370         WS-HOUR-INDEX-OUT, WS-RESULT-IX-OUT,                             
002380         WS-HOURCALC-RETCD.                                               
002390                                                                          
002400     IF WS-HOURCALC-RETCD NOT = ZERO                                      
002410         MOVE "HOURCALC" TO ABEND-CODE                                    
002420         MOVE "HOURCALC REJECTED A BAD CLOCK HOUR" TO                     
002430             ABEND-REASON                                                 
002440         GO TO 1000-ABEND-RTN.                                            
002450                                                                          
002460     PERFORM 200-BUILD-OUTPUT-RTN THRU 200-EXIT.                          
002470     WRITE DIVINE-OUT-REC.                                                
002480     ADD 1 TO REQUESTS-PROCESSED.                                         
002490     PERFORM 900-READ-DIVINE-IN THRU 900-EXIT.                            
002500 100-EXIT.                                                                
002510     EXIT.                                                                
002520                                                                          
002530****** RESULT-IX IS 0-5, BUT OUR TABLES ARE OCCURS 6 TIMES ONE-           
002540****** UP, SO WE SUBSCRIPT ON RESULT-IX + 1.  ALSO BUMPS THE              
002550****** MATCHING OUTCOME-DISTRIBUTION COUNTER FOR 950-PRINT-               
002560****** SUMMARY.                                                           
002570 200-BUILD-OUTPUT-RTN.                                                    
002580     MOVE "200-BUILD-OUTPUT-RTN" TO PARA-NAME.                            
002590     COMPUTE WS-TABLE-SUB = WS-RESULT-IX-OUT + 1.                         
002600     MOVE DI-CASE-ID   TO DO-CASE-ID.                                     
002610     MOVE WS-HOUR-INDEX-OUT TO DO-HOUR-INDEX.                             
002620     MOVE WS-RESULT-IX-OUT  TO DO-RESULT-IX.                              
002630     MOVE WS-RESULT-NAME-TEXT(WS-TABLE-SUB)   TO DO-RESULT-NAME.          
002640     MOVE WS-RESULT-NATURE-TEXT(WS-TABLE-SUB) TO DO-NATURE.               
002650     MOVE WS-RESULT-TIMING-TEXT(WS-TABLE-SUB) TO DO-TIMING.               
002660     MOVE SPACES TO FILLER IN DIVINE-OUT-REC.                             
002670     ADD 1 TO WS-OUTCOME-CNT(WS-TABLE-SUB).                               
002680 200-EXIT.                                                                
002690     EXIT.                                                                
002700                                                                          
002710 870-OPEN-FILES.                                                          
002720     MOVE "870-OPEN-FILES" TO PARA-NAME.                                  
002730     OPEN OUTPUT SYSOUT.                                                  
002740     OPEN INPUT  DIVINE-IN-FILE.                                          
002750     OPEN OUTPUT DIVINE-OUT-FILE.                                         
002760 870-EXIT.                                                                
002770     EXIT.                                                                
002780                                                                          
002790 880-CLOSE-FILES.                                                         
002800     MOVE "880-CLOSE-FILES" TO PARA-NAME.                                 
002810     CLOSE DIVINE-IN-FILE.                                                
002820     CLOSE DIVINE-OUT-FILE.                                               
002830     CLOSE SYSOUT.                                                        
002840 880-EXIT.                                                                
002850     EXIT.                                                                
002860                                                                          
002870 900-READ-DIVINE-IN.                                                      
002880     MOVE "900-READ-DIVINE-IN" TO PARA-NAME.                              
002890     READ DIVINE-IN-FILE                                                  
002900         AT END                                                           
002910             MOVE "N" TO MORE-DATA-SW                                     
002920     END-READ.                                                            
002930 900-EXIT.                                                                
002940     EXIT.                                                                
002950                                                                          
002960****** JOB-END TOTALS - REQUESTS PROCESSED PLUS HOW MANY OF EACH          
002970****** OF THE SIX OUTCOMES CAME OUT OF THE BATCH.                         
002980 999-CLEANUP.                                                             
002990     MOVE "999-CLEANUP" TO PARA-NAME.                                     
003000     PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.                             
003010     DISPLAY "******** END JOB DIVCALC ********".                         
003020     PERFORM 880-CLOSE-FILES THRU 880-EXIT.                               
003030 999-EXIT.                                                                
003040     EXIT.                                                                
003050                                                                          
003060 950-PRINT-SUMMARY.                                                       
003070     MOVE "950-PRINT-SUMMARY" TO PARA-NAME.                               
003080     MOVE SPACES TO WS-SYSOUT-LINE.                                       
003090     MOVE REQUESTS-PROCESSED TO WS-CNT-DISP.                              
003100     STRING "TOTAL REQUESTS PROCESSED: " DELIMITED BY SIZE                
003110            WS-CNT-DISP DELIMITED BY SIZE                                 
003120            INTO WS-SYSOUT-LINE.                                          
003130     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
003140                                                                          
003150     MOVE SPACES TO WS-SYSOUT-LINE.                                       
003160     MOVE 1 TO WS-PRINT-PTR.                                              
003170     MOVE WS-OUTCOME-CNT(1) TO WS-CNT-DISP.                               
003180     STRING "OUTCOMES: DA-AN=" DELIMITED BY SIZE                          
003190            WS-CNT-DISP DELIMITED BY SIZE                                 
003200            " LIU-LIAN=" DELIMITED BY SIZE                                
003210            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
003220     MOVE WS-OUTCOME-CNT(2) TO WS-CNT-DISP.                               
003230     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
003240            " SU-XI=" DELIMITED BY SIZE                                   
003250            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
003260     MOVE WS-OUTCOME-CNT(3) TO WS-CNT-DISP.                               
003270     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
003280            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
003290     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
003300                                                                          
003310     MOVE SPACES TO WS-SYSOUT-LINE.                                       
003320     MOVE 1 TO WS-PRINT-PTR.                                              
003330     MOVE WS-OUTCOME-CNT(4) TO WS-CNT-DISP.                               
003340     STRING "          CHI-KOU=" DELIMITED BY SIZE                        
003350            WS-CNT-DISP DELIMITED BY SIZE                                 
003360            " XIAO-JI=" DELIMITED BY SIZE                                 
003370            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
003380     MOVE WS-OUTCOME-CNT(5) TO WS-CNT-DISP.                               
003390     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
003400            " KONG-WANG=" DELIMITED BY SIZE                               
003410            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
003420     MOVE WS-OUTCOME-CNT(6) TO WS-CNT-DISP.                               
003430     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
003440            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
003450     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
003460 950-EXIT.                                                                
003470     EXIT.                                                                
003480                                                                          
003490****** HOUSE ABEND STYLE - FILL ABEND-REC, DUMP IT TO SYSOUT, AND         
003500****** STOP THE RUN WITH A NON-ZERO RETURN CODE.  WE DO NOT TRUST         
003510****** THE FILES TO STILL BE IN A USABLE STATE SO WE SKIP 880 AND         
003520****** CLOSE WHAT WE CAN DIRECTLY.                                        
003530 1000-ABEND-RTN.                                                          
003540     MOVE SPACES TO WS-SYSOUT-LINE.                                       
003550     STRING "*ABEND* " DELIMITED BY SIZE                                  
003560            PARA-NAME DELIMITED BY SIZE                                   
003570            " - " DELIMITED BY SIZE                                       
003580            ABEND-REASON DELIMITED BY SIZE                                
003590            INTO WS-SYSOUT-LINE.                                          
003600     DISPLAY WS-SYSOUT-LINE.                                              
003610     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
003620     CLOSE DIVINE-IN-FILE DIVINE-OUT-FILE SYSOUT.                         
003630     MOVE +16 TO RETURN-CODE.                                             
003640     STOP RUN.                                                            
