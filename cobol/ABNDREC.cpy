000100******************************************************************
000200*    COPYBOOK      ABNDREC                                       *
000300*    DESCRIPTION    COMMON ABEND-TRACE RECORD, SHARED BY ALL     *
000400*                   DESTINY-CHART BATCH PROGRAMS.  WRITTEN TO    *
000500*                   SYSOUT WHEN A JOB CANNOT RECONCILE ITS OWN   *
000600*                   CONTROL TOTALS OR FALLS OFF A REQUIRED FILE. *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    012289  JS   ORIGINAL PATMSTR-SUITE MEMBER (NOT SHIPPED     *
001000*                 WITH THIS COPY OF THE LIBRARY - REBUILT HERE   *
001100*                 FROM THE FIELDS EVERY CALLING PROGRAM USES).   *
001200*    030997  MM   ADDED ABEND-CODE FOR THE OPERATOR CONSOLE MSG. *
001300*    110402  RFT  SHRANK PARA-NAME SO THE RECORD FITS THE 100-   *
001400*                 BYTE SYSOUT LINE USED BY THE SHORTER JOBS.     *
001500******************************************************************
001600 01  ABEND-REC.
001700     05  ABEND-LINE-ID              PIC X(04) VALUE "*AB*".
001800     05  FILLER                     PIC X(01) VALUE SPACE.
001900     05  ABEND-CODE                 PIC X(04) VALUE SPACE.
002000     05  FILLER                     PIC X(01) VALUE SPACE.
002100     05  PARA-NAME                  PIC X(20) VALUE SPACE.
002200     05  FILLER                     PIC X(01) VALUE SPACE.
002300     05  ABEND-REASON               PIC X(40) VALUE SPACE.
002400     05  FILLER                     PIC X(01) VALUE SPACE.
002500     05  ABEND-VALUES.
002600         10  ACTUAL-VAL             PIC Z(8)9.
002700         10  FILLER                 PIC X(01) VALUE SPACE.
002800         10  EXPECTED-VAL           PIC Z(8)9.
002900     05  FILLER                     PIC X(09) VALUE SPACE.
