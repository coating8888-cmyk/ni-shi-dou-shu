000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  RATECALC.                                                   
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 01/01/08.                                                  
000160 DATE-COMPILED. 01/01/08.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*         CALLED BY FDBKSTAT ONCE PER RULE (AND ONCE FOR EACH     011609JS
000230*         CATEGORY, AND ONCE FOR THE GRAND TOTAL LINE) TO TURN    011609JS
000240*         THE ACCURATE/PARTIAL/TOTAL FEEDBACK COUNTS INTO A       011609JS
000250*         THREE-DECIMAL ACCURACY RATE FOR THE STATS REPORT.       011609JS
000260*         A PARTIAL-MATCH FEEDBACK COUNTS AS HALF AN ACCURATE     011609JS
000270*         ONE - SEE THE COMPUTE IN 100-CALC-RATE BELOW.           011609JS
000280******************************************************************        
000290*    CHANGE LOG                                                   011609JS
000300*    011609  JS   ORIGINAL - LIFTED THE SHAPE OF THIS MODULE      011609JS
000310*                 FROM CLCLBCST SINCE BOTH ARE ONE-SHOT RATE      011609JS
000320*                 CALCULATIONS CALLED FROM A CONTROL-BREAK        011609JS
000330*                 SUMMARY LOOP.                                   011609JS
000340*    030211  MM   REQUEST #F-1082 - ROUND HALF AWAY FROM ZERO,    030211MM
000350*                 NOT HALF-UP, PER THE STATS-REPORT SIGN-OFF.     030211MM
000360*    081417  RFT  ZERO-TOTAL GUARD - A RULE WITH NO FEEDBACK AT   081417RF
000370*                 ALL WAS ABENDING ON THE DIVIDE.                 081417RF
000380******************************************************************        
000390                                                                          
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER. IBM-390.                                                
000430 OBJECT-COMPUTER. IBM-390.                                                
000440 INPUT-OUTPUT SECTION.                                                    
000450                                                                          
000460 DATA DIVISION.                                                           
000470 FILE SECTION.                                                            
000480                                                                          
000490 WORKING-STORAGE SECTION.                                                 
000500 01  MISC-FIELDS.                                                         
000510     05  WS-WEIGHTED-HITS        PIC 9(7)V99 COMP-3.                      
000520                                                                          
000530 LINKAGE SECTION.                                                         
000540 01  RATE-CALC-REC.                                                       
000550     05  RC-ACCURATE-CNT         PIC 9(7) COMP.                           
000560     05  RC-PARTIAL-CNT          PIC 9(7) COMP.                           
000570     05  RC-TOTAL-CNT            PIC 9(7) COMP.                           
000580     05  RC-ACCURACY-RATE        PIC 9V999.                               
000590                                                                          
000600 01  RETURN-CD                   PIC 9(4) COMP.                           
000610                                                                          
000620 PROCEDURE DIVISION USING RATE-CALC-REC, RETURN-CD.                       
000630     IF RC-TOTAL-CNT = ZERO                                               
000640         MOVE ZERO TO RC-ACCURACY-RATE                                    
000650     ELSE                                                                 
000660         PERFORM 100-CALC-RATE.                                           
000670                                                                          
000680     MOVE ZERO TO RETURN-CD.                                              
000690     GOBACK.                                                              
000700                                                                          
000710                                                                          
000720 100-CALC-RATE.                                                           
000730** A PARTIAL MATCH COUNTS AS ONE-HALF OF AN ACCURATE MATCH        011609JS
000740     COMPUTE WS-WEIGHTED-HITS =                                           
000750          RC-ACCURATE-CNT + ( RC-PARTIAL-CNT / 2 ).                       
000760                                                                          
000770     COMPUTE RC-ACCURACY-RATE ROUNDED =                                   
000780          WS-WEIGHTED-HITS / RC-TOTAL-CNT.                                
