000100******************************************************************
000200* DCLGEN TABLE(FENGSHUI-RULE)                                    *
000300*        LIBRARY(DESTINY.TEST.COPYLIB(FSRULE))                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... NOT A DB2 TABLE - THE SIX-ENTRY INAUSPICIOUS-LAYOUT RULE   *
000700*     TABLE IS SMALL AND FIXED ENOUGH TO BUILD DIRECTLY IN       *
000800*     WORKING-STORAGE (SEE 050-LOAD-FS-RULE-TABLE IN FSAUDIT)    *
000900*     RATHER THAN SHIP IT AS A SEPARATE QSAM FILE.               *
001000******************************************************************
001100*    CHANGE LOG                                                  *
001200*    060894  JS   ORIGINAL SIX-ENTRY TABLE PER THE REMEDY MAP.   *
001300*    112099  MM   ADDED PATC-STYLE REMEDY-TEXT SO FSAUDIT CAN    *
001400*                 PRINT A SPECIFIC REMEDY INSTEAD OF THE GENERIC *
001500*                 "CONSULT A PROFESSIONAL" LINE ON EVERY HIT.    *
001600*    020413  KO   REQUEST #F-3812 - ADDED FSR-POS-ELEM-KEY SO    *
001700*                 FSAUDIT'S TABLE SEARCH CAN COMPARE POSITION    *
001800*                 AND ELEMENT AS ONE KEY INSTEAD OF TWO.         *
001900******************************************************************
002000 01  FS-RULE-TABLE.
002100     05  FS-RULE-REC OCCURS 6 TIMES INDEXED BY FSR-IDX.
002200         10  FSR-POS-CODE           PIC 9(01).
002300****** POS-CODE/ELEM-CODE OVERLAID AS ONE 2-DIGIT SEARCH KEY.
002400         10  FSR-POS-ELEM-KEY REDEFINES FSR-POS-CODE PIC 9(02).
002500         10  FSR-ELEM-CODE          PIC 9(01).
002600         10  FSR-SEV-CODE           PIC 9(01).
002700             88  FSR-MINOR          VALUE 1.
002800             88  FSR-MEDIUM         VALUE 2.
002900             88  FSR-SEVERE         VALUE 3.
003000         10  FSR-EFFECT-TEXT        PIC X(30).
003100         10  FSR-REMEDY-TEXT        PIC X(30).
003200 77  FS-RULE-TABLE-SIZE             PIC 9(01) COMP VALUE 6.
003300 01  FS-GENERIC-REMEDY              PIC X(30)
003400         VALUE "CONSULT A FENGSHUI PROFESSNL.".
