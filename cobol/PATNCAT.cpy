000100******************************************************************
000200* DCLGEN TABLE(PATTERN-CATALOGUE)                                *
000300*        LIBRARY(DESTINY.TEST.COPYLIB(PATNCAT))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... THIS MEMBER IS NOT A DB2 DCLGEN - THE PATTERN CATALOGUE    *
000700*     IS SHIPPED AS A FLAT QSAM FILE AND LOADED INTO A WORKING-  *
000800*     STORAGE TABLE AT HOUSEKEEPING TIME, THE SAME WAY PATSRCH   *
000900*     LOADS ITS EQUIPMENT TABLE.  THE DCLGEN HEADER IS KEPT FOR  *
001000*     FAMILY RESEMBLANCE TO THE OTHER REFERENCE-DATA COPYBOOKS.  *
001100******************************************************************
001200*    CHANGE LOG                                                  *
001300*    042691  JS   ORIGINAL - AUSPICIOUS/INAUSPICIOUS CATALOGUE   *
001400*                 FOR THE CHART-ANALYZE RULE ENGINE.             *
001500*    091293  JS   ADDED MALE-EFFECT/FEMALE-EFFECT OVERRIDES.     *
001600*    051798  MM   ADDED TOPIC/SVC/MIL FLAGS FOR THE RULE-BASED   *
001700*                 ANALYSIS (RULEANAL) SUMMARY AND RECO LINES.    *
001800*    022205  RFT  PADDED THE FD RECORD TO 200 BYTES TO LEAVE     *
001900*                 ROOM FOR FUTURE CATALOGUE GROWTH.              *
002000******************************************************************
002100 01  PATCAT-FILE-REC.
002200     05  PATC-PATTERN-ID            PIC X(08).
002300     05  PATC-PATTERN-TYPE          PIC 9(01).
002400     05  PATC-REQ-BRANCH            PIC 9(02).
002500     05  PATC-REQ-STAR-GRP.
002600         10  PATC-REQ-STAR          PIC 9(02) OCCURS 4 TIMES.
002700     05  PATC-EFFECT-TEXT           PIC X(40).
002800     05  PATC-MALE-EFFECT           PIC X(40).
002900     05  PATC-FEMALE-EFFECT         PIC X(40).
003000     05  PATC-REMEDY-TEXT           PIC X(40).
003100     05  PATC-TOPIC-FLAGS.
003200         10  PATC-CAREER-REL        PIC X(01).
003300         10  PATC-RELATION-REL      PIC X(01).
003400         10  PATC-WEALTH-REL        PIC X(01).
003500     05  PATC-SVC-FLAG              PIC X(01).
003600     05  PATC-MIL-FLAG              PIC X(01).
003700     05  FILLER                     PIC X(09).
003800******************************************************************
003900* WORKING-STORAGE TABLE THE ABOVE FD RECORD IS LOADED INTO       *
004000******************************************************************
004100 01  PATN-TABLE.
004200     05  PATN-TABLE-REC OCCURS 40 TIMES INDEXED BY PATN-IDX.
004300         10  PATN-ID                PIC X(08).
004400         10  PATN-TYPE              PIC 9(01).
004500             88  PATN-AUSPICIOUS    VALUE 1.
004600             88  PATN-INAUSPICIOUS  VALUE 2.
004700             88  PATN-SPECIAL       VALUE 3.
004800         10  PATN-REQ-BRANCH        PIC 9(02).
004900         10  PATN-REQ-STAR          PIC 9(02) OCCURS 4 TIMES.
005000         10  PATN-EFFECT-TEXT       PIC X(40).
005100         10  PATN-MALE-EFFECT       PIC X(40).
005200         10  PATN-FEMALE-EFFECT     PIC X(40).
005300         10  PATN-REMEDY-TEXT       PIC X(40).
005400         10  PATN-CAREER-REL        PIC X(01).
005500             88  PATN-IS-CAREER-REL     VALUE "Y".
005600         10  PATN-RELATION-REL      PIC X(01).
005700             88  PATN-IS-RELATION-REL   VALUE "Y".
005800         10  PATN-WEALTH-REL        PIC X(01).
005900             88  PATN-IS-WEALTH-REL     VALUE "Y".
006000         10  PATN-SVC-FLAG          PIC X(01).
006100             88  PATN-IS-SVC-PATTERN    VALUE "Y".
006200         10  PATN-MIL-FLAG          PIC X(01).
006300             88  PATN-IS-MIL-PATTERN    VALUE "Y".
006400 77  PATN-TABLE-SIZE                PIC 9(02) COMP VALUE ZERO.
