000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  FSAUDIT.                                                    
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 06/08/94.                                                  
000160 DATE-COMPILED. 06/08/94.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*         THIS PROGRAM READS THE ROOM FILE - ONE RECORD PER ROOM,         
000230*         CONSECUTIVE RECORDS SHARING AN AUDIT-ID MAKING UP ONE           
000240*         DWELLING'S AUDIT - AND CHECKS EACH ROOM'S POSITION AND          
000250*         ELEMENT AGAINST THE SIX-ENTRY INAUSPICIOUS-LAYOUT RULE          
000260*         TABLE (COPY FSRULE).                                            
000270*                                                                         
000280*         EVERY MATCHED ROOM WRITES ONE ISSUE RECORD CARRYING THE         
000290*         SEVERITY, THE PENALTY, THE EFFECT AND THE REMEDY.  WHEN         
000300*         THE AUDIT-ID CHANGES (OR AT END OF FILE) THE DWELLING'S         
000310*         SCORE IS COMPUTED - 100 LESS THE SUM OF ITS PENALTIES,          
000320*         NEVER BELOW ZERO - AND AN AUDIT SUMMARY RECORD IS               
000330*         WRITTEN.  A PRIORITY RECOMMENDATION LINE IS PRINTED FOR         
000340*         EVERY SEVERE ISSUE, FOLLOWED BY THE SHOP'S THREE STOCK          
000350*         GENERIC RECOMMENDATION LINES.                                   
000360*                                                                         
000370*         INPUT FILE              -   DDS0001.ROOMS                       
000380*         OUTPUT FILE PRODUCED    -   DDS0001.FSISSUE                     
000390*         DUMP/REPORT FILE        -   SYSOUT                              
000400******************************************************************        
000410*    CHANGE LOG                                                   060894JS
000420*    060894  JS   ORIGINAL - REBUILT FROM THE OLD PATSRCH         060894JS
000430*                 SKELETON FOR THE NEW FENGSHUI-AUDIT PASS.       060894JS
000440*                 TABLE-SEARCH IDIOM LIFTED FROM PATSRCH'S        060894JS
000450*                 200-SEARCH-RTN; THE AUDIT-ID CONTROL BREAK IS   060894JS
000460*                 NEW, THIS SHOP HAD NO KEY-CHANGE BREAK OF ITS   060894JS
000470*                 OWN TO BORROW.                                  060894JS
000480*    112099  MM   ADDED THE SPECIFIC REMEDY-TEXT LOOKUP (SEE      112099MM
000490*                 FSRULE'S OWN LOG) SO 280-PRIORITY-RECO-RTN      112099MM
000500*                 COULD PRINT A REAL REMEDY INSTEAD OF THE        112099MM
000510*                 GENERIC LINE ON EVERY SEVERE HIT.               112099MM
000520*    021202  RFT  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM'S   021202RF
000530*                 DATA EXCEPT THE SYSOUT BANNER DATE.  SIGNED     021202RF
000540*                 OFF, NO CHANGES REQUIRED.                       021202RF
000550*    081505  KO   REQUEST #F-3017 - SCORE WAS GOING NEGATIVE ON   081505KO
000560*                 A DWELLING WITH FOUR OR MORE SEVERE HITS;       081505KO
000570*                 200-AUDIT-BREAK NOW CLAMPS IT TO ZERO.          081505KO
000580*    093013  SP   REQUEST #F-3664 - THE READING DESK WANTED THE   093013SP
000590*                 THREE GENERIC RECOMMENDATION LINES ON EVERY     093013SP
000600*                 AUDIT, NOT JUST THE ONES WITH A SEVERE HIT.     093013SP
000610*    020413  KO   REQUEST #F-3812 - ADDED THE POS/ELEM COMBINED   020413KO
000620*                 SEARCH KEY (SEE FSRULE'S OWN LOG) AND MADE      020413KO
000630*                 WS-SUMMARY-LINE A REDEFINES OF WS-ISSUE-LINE    020413KO
000640*                 SINCE BOTH ARE JUST THE TWO SHAPES FS-ISSUE-    020413KO
000650*                 REC CAN HOLD - NO SENSE CARRYING BOTH AREAS.    020413KO
000660*    012216  KO   REQUEST #F-3901 - 280-PRIORITY-RECO-RTN WAS     012216KO
000670*                 PRINTING A PRIORITY LINE FOR EVERY SEVERE ROW IN012216KO
000680*                 THE RULE TABLE ON EVERY AUDIT, EVEN DWELLINGS   012216KO
000690*                 THAT NEVER MATCHED THAT ROW.  ADDED WS-RULE-HIT-012216KO
000700*                 TABLE, CLEARED PER AUDIT IN 100-MAINLINE AND SET012216KO
000710*                 BY 260-REMEDY-LOOKUP, SO THE PRIORITY LINE ONLY 012216KO
000720*                 PRINTS WHEN THIS DWELLING ACTUALLY HIT THAT ROW.012216KO
000730******************************************************************        
000740                                                                          
000750 ENVIRONMENT DIVISION.                                                    
000760 CONFIGURATION SECTION.                                                   
000770 SOURCE-COMPUTER. IBM-390.                                                
000780 OBJECT-COMPUTER. IBM-390.                                                
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810     SELECT SYSOUT                                                        
000820     ASSIGN TO UT-S-SYSOUT                                                
000830       ORGANIZATION IS SEQUENTIAL.                                        
000840                                                                          
000850     SELECT ROOMS-FILE                                                    
000860     ASSIGN TO UT-S-ROOMS                                                 
000870       ACCESS MODE IS SEQUENTIAL                                          
000880       FILE STATUS IS RFCODE.                                             
000890                                                                          
000900     SELECT FSISSUE-FILE                                                  
000910     ASSIGN TO UT-S-FSISSUE                                               
000920       ACCESS MODE IS SEQUENTIAL                                          
000930       FILE STATUS IS FFCODE.                                             
000940                                                                          
000950 DATA DIVISION.                                                           
000960 FILE SECTION.                                                            
000970 FD  SYSOUT                                                               
000980     RECORDING MODE IS F                                                  
000990     LABEL RECORDS ARE STANDARD                                           
001000     RECORD CONTAINS 80 CHARACTERS                                        
001010     BLOCK CONTAINS 0 RECORDS                                             
001020     DATA RECORD IS SYSOUT-REC.                                           
001030 01  SYSOUT-REC  PIC X(80).                                               
001040                                                                          
001050****** ONE RECORD PER ROOM.  ROOMS SHARING AN AUDIT-ID ARE                
001060****** CONSECUTIVE - THAT IS THE ONLY GROUPING RULE, THERE IS NO          
001070****** COUNT OR TRAILER RECORD TO BALANCE AGAINST.                        
001080 FD  ROOMS-FILE                                                           
001090     RECORDING MODE IS F                                                  
001100     LABEL RECORDS ARE STANDARD                                           
001110     RECORD CONTAINS 20 CHARACTERS                                        
001120     BLOCK CONTAINS 0 RECORDS                                             
001130     DATA RECORD IS ROOM-REC.                                             
001140 01  ROOM-REC.                                                            
001150     05  RM-AUDIT-ID                PIC X(08).                            
001160     05  RM-POS-CODE                PIC 9(01).                            
001170****** POS-CODE/ELEM-CODE OVERLAID AS ONE 2-DIGIT SEARCH KEY -            
001180****** SAME TRICK AS FSRULE'S OWN FSR-POS-ELEM-KEY.               020413KO
001190     05  RM-POS-ELEM-KEY REDEFINES RM-POS-CODE PIC 9(02).                 
001200     05  RM-ELEM-CODE               PIC 9(01).                            
001210     05  FILLER                     PIC X(10).                            
001220                                                                          
001230****** ONE ISSUE RECORD PER MATCHED ROOM, FOLLOWED BY ONE AUDIT           
001240****** SUMMARY RECORD PER AUDIT-ID - FS-REC-TYPE TELLS THE NEXT           
001250****** JOB STEP WHICH SHAPE IT IS HOLDING.                                
001260 FD  FSISSUE-FILE                                                         
001270     RECORDING MODE IS F                                                  
001280     LABEL RECORDS ARE STANDARD                                           
001290     RECORD CONTAINS 80 CHARACTERS                                        
001300     BLOCK CONTAINS 0 RECORDS                                             
001310     DATA RECORD IS FS-ISSUE-REC.                                         
001320 01  FS-ISSUE-REC  PIC X(80).                                             
001330                                                                          
001340 WORKING-STORAGE SECTION.                                                 
001350                                                                          
001360 01  FILE-STATUS-CODES.                                                   
001370     05  RFCODE                  PIC X(02).                               
001380         88 RM-CODE-READ    VALUE SPACES.                                 
001390         88 NO-MORE-DATA    VALUE "10".                                   
001400     05  FFCODE                  PIC X(02).                               
001410         88 FS-CODE-WRITE   VALUE SPACES.                                 
001420                                                                          
001430 01  FLAGS-AND-SWITCHES.                                                  
001440     05  MORE-DATA-SW            PIC X(01) VALUE "Y".                     
001450         88 NO-MORE-ROOMS        VALUE "N".                               
001460     05  WS-MATCH-FOUND-SW       PIC X(01) VALUE "N".                     
001470         88 FS-MATCH-FOUND       VALUE "Y".                               
001480                                                                          
001490 COPY FSRULE.                                                             
001500                                                                          
001510****** SCRATCH ISSUE LINE BUILT UP BEFORE EVERY "WRITE FS-ISSUE-          
001520****** REC FROM WS-ISSUE-LINE" - SAME SHAPE AS THE FD RECORD.             
001530 01  WS-ISSUE-LINE.                                                       
001540     05  WS-ISS-AUDIT-ID            PIC X(08).                            
001550     05  WS-ISS-REC-TYPE            PIC X(01) VALUE "D".                  
001560     05  WS-ISS-POS-CODE            PIC 9(01).                            
001570     05  WS-ISS-ELEM-CODE           PIC 9(01).                            
001580     05  WS-ISS-SEV-CODE            PIC 9(01).                            
001590     05  WS-ISS-PENALTY             PIC 9(02).                            
001600     05  WS-ISS-EFFECT-TEXT         PIC X(30).                            
001610     05  WS-ISS-REMEDY-TEXT         PIC X(30).                            
001620     05  FILLER                     PIC X(06).                            
001630                                                                          
001640****** SUMMARY LINE - ONE PER AUDIT-ID, WRITTEN AT THE CONTROL            
001650****** BREAK.  REDEFINES WS-ISSUE-LINE RATHER THAN CARRYING A             
001660****** SECOND 80-BYTE AREA - THE TWO ARE NEVER BUILT AT THE       020413KO
001670****** SAME TIME, THEY ARE JUST THE TWO SHAPES FS-ISSUE-REC       020413KO
001680****** CAN HOLD.  WS-SUM-REC-TYPE IS SET BY MOVE, NOT VALUE -     020413KO
001690****** A REDEFINING ENTRY MAY NOT CARRY A VALUE CLAUSE.           020413KO
001700 01  WS-SUMMARY-LINE REDEFINES WS-ISSUE-LINE.                             
001710     05  WS-SUM-AUDIT-ID            PIC X(08).                            
001720     05  WS-SUM-REC-TYPE            PIC X(01).                            
001730     05  WS-SUM-ISSUE-CNT           PIC 9(02).                            
001740     05  WS-SUM-SCORE               PIC 9(03).                            
001750     05  FILLER                     PIC X(66).                            
001760                                                                          
001770****** JOB-END TOTALS - AUDITS PROCESSED, ISSUES FOUND, AND THE           
001780****** AVERAGE SCORE ACROSS ALL AUDITS (TRUNCATED, NOT ROUNDED,           
001790****** PER THE READING DESK'S SIGN-OFF).                                  
001800 01  COUNTERS-AND-ACCUMULATORS.                                           
001810     05  AUDITS-PROCESSED         PIC 9(05) COMP.                         
001820     05  GRAND-ISSUE-CNT          PIC 9(07) COMP.                         
001830     05  GRAND-SCORE-TOTAL        PIC 9(07) COMP.                         
001840     05  AUDIT-ISSUE-CNT          PIC 9(02) COMP.                         
001850     05  AUDIT-PENALTY-TOTAL      PIC 9(05) COMP.                         
001860     05  AUDIT-SCORE              PIC S9(05) COMP.                        
001870                                                                          
001880 01  MISC-FIELDS.                                                         
001890     05  WS-CURR-AUDIT-ID         PIC X(08).                              
001900     05  WS-CNT-DISP              PIC 9(07).                              
001910     05  WS-SCORE-DISP            PIC 9(03).                              
001920     05  WS-AVG-SCORE-DISP        PIC 9(03).                              
001930     05  WS-PRINT-PTR             PIC 9(04) COMP.                         
001940                                                                          
001950****** SYSOUT PRINT LINES FOR THE PER-AUDIT SCORE, THE PRIORITY           
001960****** RECOMMENDATION LIST, AND THE JOB-END GRAND TOTALS.                 
001970 77  WS-DATE                  PIC 9(06).                                  
001980 01  WS-SYSOUT-LINE.                                                      
001990     05  FILLER                     PIC X(80).                            
002000                                                                          
002010****** ONE FLAG PER FS-RULE-TABLE ROW - CLEARED AT THE START OF   012216KO
002020****** EACH AUDIT GROUP IN 100-MAINLINE, SET BY 260-REMEDY-       012216KO
002030****** LOOKUP ONLY WHEN THAT ROW ACTUALLY MATCHED A ROOM IN       012216KO
002040****** THIS DWELLING.  280-PRIORITY-RECO-RTN GATES ON THIS, NOT   012216KO
002050****** ON FSR-SEVERE ALONE, SO A ROW NEVER MATCHED THIS AUDIT     012216KO
002060****** DOES NOT GET A PRIORITY LINE.                              012216KO
002070 01  WS-RULE-HIT-TABLE.                                                   
002080     05  WS-RULE-HIT-FLAG PIC X(01) OCCURS 6 TIMES VALUE "N".             
002090         88  RULE-WAS-HIT          VALUE "Y".                             
002100                                                                          
002110 COPY ABNDREC.                                                            
002120** QSAM FILE                                                              
002130                                                                          
002140 PROCEDURE DIVISION.                                                      
002150     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
002160     PERFORM 100-MAINLINE THRU 100-EXIT                                   
002170             UNTIL NO-MORE-ROOMS.                                         
002180     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
002190     MOVE +0 TO RETURN-CODE.                                              
002200     GOBACK.                                                              
002210                                                                          
002220 000-HOUSEKEEPING.                                                        
002230     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
002240     DISPLAY "******** BEGIN JOB FSAUDIT ********".                       
002250     ACCEPT  WS-DATE FROM DATE.                                           
002260     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
002270     PERFORM 050-LOAD-FS-RULE-TABLE THRU 050-EXIT.                        
002280     PERFORM 870-OPEN-FILES THRU 870-EXIT.                                
002290     PERFORM 900-READ-ROOMS THRU 900-EXIT.                                
002300     IF NO-MORE-ROOMS                                                     
002310         MOVE "ROOMS" TO ABEND-CODE                                       
002320         MOVE "EMPTY ROOM INPUT FILE" TO ABEND-REASON                     
002330         GO TO 1000-ABEND-RTN.                                            
002340 000-EXIT.                                                                
002350     EXIT.                                                                
002360                                                                          
002370****** SIX ROWS, SMALL AND FIXED ENOUGH TO BUILD DIRECTLY RATHER          
002380****** THAN READ FROM A FILE - SEE FSRULE'S OWN REMARKS.                  
002390 050-LOAD-FS-RULE-TABLE.                                                  
002400     MOVE "050-LOAD-FS-RULE-TABLE" TO PARA-NAME.                          
002410     MOVE 7 TO FSR-POS-CODE(1).                                           
002420     MOVE 1 TO FSR-ELEM-CODE(1).                                          
002430     MOVE 3 TO FSR-SEV-CODE(1).                                           
002440     MOVE "HARMS THE PATRIARCH/HEAD" TO FSR-EFFECT-TEXT(1).               
002450     MOVE "RELOCATE KITCHEN OFF NW WALL" TO FSR-REMEDY-TEXT(1).           
002460                                                                          
002470     MOVE 8 TO FSR-POS-CODE(2).                                           
002480     MOVE 1 TO FSR-ELEM-CODE(2).                                          
002490     MOVE 2 TO FSR-SEV-CODE(2).                                           
002500     MOVE "HARMS THE MATRIARCH" TO FSR-EFFECT-TEXT(2).                    
002510     MOVE "MOVE KITCHEN OFF SW WALL" TO FSR-REMEDY-TEXT(2).               
002520                                                                          
002530     MOVE 7 TO FSR-POS-CODE(3).                                           
002540     MOVE 4 TO FSR-ELEM-CODE(3).                                          
002550     MOVE 2 TO FSR-SEV-CODE(3).                                           
002560     MOVE "SCATTERED AUTHORITY" TO FSR-EFFECT-TEXT(3).                    
002570     MOVE "ANCHOR HEAVY OBJECT IN NW" TO FSR-REMEDY-TEXT(3).              
002580                                                                          
002590     MOVE 9 TO FSR-POS-CODE(4).                                           
002600     MOVE 2 TO FSR-ELEM-CODE(4).                                          
002610     MOVE 3 TO FSR-SEV-CODE(4).                                           
002620     MOVE "ILLNESS CORE OF THE HOUSE" TO FSR-EFFECT-TEXT(4).              
002630     MOVE "RELOCATE TOILET OFF CENTER" TO FSR-REMEDY-TEXT(4).             
002640                                                                          
002650     MOVE 7 TO FSR-POS-CODE(5).                                           
002660     MOVE 2 TO FSR-ELEM-CODE(5).                                          
002670     MOVE 2 TO FSR-SEV-CODE(5).                                           
002680     MOVE "FORTUNE DRAINED" TO FSR-EFFECT-TEXT(5).                        
002690     MOVE "SEAL TOILET DOOR FACING NW" TO FSR-REMEDY-TEXT(5).             
002700                                                                          
002710     MOVE 1 TO FSR-POS-CODE(6).                                           
002720     MOVE 4 TO FSR-ELEM-CODE(6).                                          
002730     MOVE 1 TO FSR-SEV-CODE(6).                                           
002740     MOVE "WEAK ELDEST-SON ENERGY" TO FSR-EFFECT-TEXT(6).                 
002750     MOVE "ADD WOOD ELEMENT TO E ROOM" TO FSR-REMEDY-TEXT(6).             
002760 050-EXIT.                                                                
002770     EXIT.                                                                
002780                                                                          
002790****** ONE FULL AUDIT - MATCH EVERY ROOM SHARING THE CURRENT              
002800****** AUDIT-ID, THEN BREAK ON THE KEY CHANGE (OR END OF FILE).           
002810 100-MAINLINE.                                                            
002820     MOVE "100-MAINLINE" TO PARA-NAME.                                    
002830     MOVE RM-AUDIT-ID TO WS-CURR-AUDIT-ID.                                
002840     MOVE ZERO TO AUDIT-ISSUE-CNT, AUDIT-PENALTY-TOTAL.                   
002850     MOVE "N" TO WS-RULE-HIT-FLAG(1) WS-RULE-HIT-FLAG(2)                  
002860                 WS-RULE-HIT-FLAG(3) WS-RULE-HIT-FLAG(4)                  
002870                 WS-RULE-HIT-FLAG(5) WS-RULE-HIT-FLAG(6).                 
002880     PERFORM 210-AUDIT-GROUP-RTN THRU 210-EXIT                            
002890         UNTIL NO-MORE-ROOMS                                              
002900            OR RM-AUDIT-ID NOT = WS-CURR-AUDIT-ID.                        
002910     PERFORM 200-AUDIT-BREAK THRU 200-EXIT.                               
002920 100-EXIT.                                                                
002930     EXIT.                                                                
002940                                                                          
002950 210-AUDIT-GROUP-RTN.                                                     
002960     MOVE "210-AUDIT-GROUP-RTN" TO PARA-NAME.                             
002970     PERFORM 250-ROOM-MATCH-RTN THRU 250-EXIT.                            
002980     PERFORM 900-READ-ROOMS THRU 900-EXIT.                                
002990 210-EXIT.                                                                
003000     EXIT.                                                                
003010                                                                          
003020****** COMPUTE THE DWELLING'S SCORE, WRITE THE SUMMARY RECORD,            
003030****** AND PRINT THE PRIORITY/GENERIC RECOMMENDATION LINES.               
003040 200-AUDIT-BREAK.                                                         
003050     MOVE "200-AUDIT-BREAK" TO PARA-NAME.                                 
003060     COMPUTE AUDIT-SCORE = 100 - AUDIT-PENALTY-TOTAL.                     
003070     IF AUDIT-SCORE < 0                                                   
003080         MOVE ZERO TO AUDIT-SCORE.                                        
003090     MOVE "S"             TO WS-SUM-REC-TYPE.                             
003100     MOVE WS-CURR-AUDIT-ID TO WS-SUM-AUDIT-ID.                            
003110     MOVE AUDIT-ISSUE-CNT  TO WS-SUM-ISSUE-CNT.                           
003120     MOVE AUDIT-SCORE      TO WS-SUM-SCORE.                               
003130     WRITE FS-ISSUE-REC FROM WS-SUMMARY-LINE.                             
003140                                                                          
003150     ADD 1 TO AUDITS-PROCESSED.                                           
003160     ADD AUDIT-ISSUE-CNT TO GRAND-ISSUE-CNT.                              
003170     ADD AUDIT-SCORE TO GRAND-SCORE-TOTAL.                                
003180                                                                          
003190     PERFORM 290-WRITE-AUDIT-RECO THRU 290-EXIT.                          
003200 200-EXIT.                                                                
003210     EXIT.                                                                
003220                                                                          
003230****** SEARCH THE SIX-ENTRY RULE TABLE FOR THIS ROOM'S POSITION           
003240****** AND ELEMENT.  AN UNMATCHED ROOM PRODUCES NO ISSUE.                 
003250 250-ROOM-MATCH-RTN.                                                      
003260     MOVE "250-ROOM-MATCH-RTN" TO PARA-NAME.                              
003270     MOVE "N" TO WS-MATCH-FOUND-SW.                                       
003280     SET FSR-IDX TO 1.                                                    
003290     SEARCH FS-RULE-REC                                                   
003300         AT END                                                           
003310             MOVE "N" TO WS-MATCH-FOUND-SW                                
003320         WHEN FSR-POS-ELEM-KEY(FSR-IDX) = RM-POS-ELEM-KEY                 
003330             MOVE "Y" TO WS-MATCH-FOUND-SW                                
003340     END-SEARCH.                                                          
003350                                                                          
003360     IF FS-MATCH-FOUND                                                    
003370         PERFORM 260-REMEDY-LOOKUP THRU 260-EXIT                          
003380         PERFORM 270-ACCUM-PENALTY-RTN THRU 270-EXIT.                     
003390 250-EXIT.                                                                
003400     EXIT.                                                                
003410                                                                          
003420****** BUILDS AND WRITES ONE ISSUE RECORD FOR THE MATCHED RULE-           
003430****** TABLE ROW - FALLS BACK TO THE GENERIC REMEDY LINE IF THE           
003440****** TABLE ROW'S OWN REMEDY-TEXT IS EVER LEFT BLANK.                    
003450 260-REMEDY-LOOKUP.                                                       
003460     MOVE "260-REMEDY-LOOKUP" TO PARA-NAME.                               
003470     MOVE WS-CURR-AUDIT-ID           TO WS-ISS-AUDIT-ID.                  
003480     MOVE RM-POS-CODE                TO WS-ISS-POS-CODE.                  
003490     MOVE RM-ELEM-CODE               TO WS-ISS-ELEM-CODE.                 
003500     MOVE FSR-SEV-CODE(FSR-IDX)      TO WS-ISS-SEV-CODE.                  
003510     MOVE FSR-EFFECT-TEXT(FSR-IDX)   TO WS-ISS-EFFECT-TEXT.               
003520     MOVE "Y" TO WS-RULE-HIT-FLAG(FSR-IDX).                               
003530     IF FSR-REMEDY-TEXT(FSR-IDX) = SPACES                                 
003540         MOVE FS-GENERIC-REMEDY TO WS-ISS-REMEDY-TEXT                     
003550     ELSE                                                                 
003560         MOVE FSR-REMEDY-TEXT(FSR-IDX) TO WS-ISS-REMEDY-TEXT.             
003570     WRITE FS-ISSUE-REC FROM WS-ISSUE-LINE.                               
003580 260-EXIT.                                                                
003590     EXIT.                                                                
003600                                                                          
003610****** SEVERE=25, MEDIUM=15, MINOR=10 - SAME THREE PENALTY                
003620****** WEIGHTS THE REMEDY MAP HAS ALWAYS USED.                            
003630 270-ACCUM-PENALTY-RTN.                                                   
003640     MOVE "270-ACCUM-PENALTY-RTN" TO PARA-NAME.                           
003650     ADD 1 TO AUDIT-ISSUE-CNT.                                            
003660     EVALUATE TRUE                                                        
003670         WHEN FSR-SEVERE(FSR-IDX)                                         
003680             MOVE 25 TO WS-ISS-PENALTY                                    
003690         WHEN FSR-MEDIUM(FSR-IDX)                                         
003700             MOVE 15 TO WS-ISS-PENALTY                                    
003710         WHEN OTHER                                                       
003720             MOVE 10 TO WS-ISS-PENALTY                                    
003730     END-EVALUATE.                                                        
003740     ADD WS-ISS-PENALTY TO AUDIT-PENALTY-TOTAL.                           
003750 270-EXIT.                                                                
003760     EXIT.                                                                
003770                                                                          
003780****** ONE LINE PER RULE-TABLE ROW THAT IS BOTH SEVERE AND WAS            
003790****** ACTUALLY MATCHED AGAINST A ROOM THIS AUDIT - WS-RULE-HIT-          
003800****** TABLE KEEPS THIS FROM PRINTING ON DWELLINGS THAT NEVER HIT         
003810****** THAT ROW.  ALL OTHER ROWS ARE SKIPPED.                             
003820 280-PRIORITY-RECO-RTN.                                                   
003830     MOVE "280-PRIORITY-RECO-RTN" TO PARA-NAME.                           
003840     IF FSR-SEVERE(FSR-IDX) AND RULE-WAS-HIT(FSR-IDX)                     
003850         MOVE SPACES TO WS-SYSOUT-LINE                                    
003860         MOVE 1 TO WS-PRINT-PTR                                           
003870         STRING "  PRIORITY: " DELIMITED BY SIZE                          
003880                FSR-EFFECT-TEXT(FSR-IDX) DELIMITED BY SIZE                
003890                " - " DELIMITED BY SIZE                                   
003900                INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR             
003910         STRING FSR-REMEDY-TEXT(FSR-IDX) DELIMITED BY SIZE                
003920                INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR             
003930         WRITE SYSOUT-REC FROM WS-SYSOUT-LINE                             
003940     END-IF.                                                              
003950 280-EXIT.                                                                
003960     EXIT.                                                                
003970                                                                          
003980****** HEADER LINE, THEN ONE 280-PRIORITY-RECO-RTN CALL PER RULE-         
003990****** TABLE ROW (ONLY THE SEVERE ROWS THIS AUDIT ACTUALLY HIT            
004000****** PRINT ANYTHING), THEN THE SHOP'S THREE STOCK GENERIC LINES,        
004010****** WHICH STILL GO OUT ON EVERY AUDIT PER REQUEST #F-3664.             
004020 290-WRITE-AUDIT-RECO.                                                    
004030     MOVE "290-WRITE-AUDIT-RECO" TO PARA-NAME.                            
004040     MOVE AUDIT-SCORE TO WS-SCORE-DISP.                                   
004050     MOVE SPACES TO WS-SYSOUT-LINE.                                       
004060     MOVE 1 TO WS-PRINT-PTR.                                              
004070     STRING "AUDIT " DELIMITED BY SIZE                                    
004080            WS-CURR-AUDIT-ID DELIMITED BY SIZE                            
004090            " SCORE=" DELIMITED BY SIZE                                   
004100            WS-SCORE-DISP DELIMITED BY SIZE                               
004110            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
004120     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
004130                                                                          
004140     PERFORM 280-PRIORITY-RECO-RTN THRU 280-EXIT                          
004150         VARYING FSR-IDX FROM 1 BY 1                                      
004160         UNTIL FSR-IDX > FS-RULE-TABLE-SIZE.                              
004170                                                                          
004180     MOVE SPACES TO WS-SYSOUT-LINE.                                       
004190     STRING "  GENERIC: KEEP THE FRONT DOOR CLEAR OF CLUTTER"             
004200         DELIMITED BY SIZE INTO WS-SYSOUT-LINE.                           
004210     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
004220                                                                          
004230     MOVE SPACES TO WS-SYSOUT-LINE.                                       
004240     STRING "  GENERIC: BALANCE THE FIVE ELEMENTS ROOM TO ROOM"           
004250         DELIMITED BY SIZE INTO WS-SYSOUT-LINE.                           
004260     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
004270                                                                          
004280     MOVE SPACES TO WS-SYSOUT-LINE.                                       
004290     STRING FS-GENERIC-REMEDY DELIMITED BY SIZE                           
004300         INTO WS-SYSOUT-LINE.                                             
004310     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
004320 290-EXIT.                                                                
004330     EXIT.                                                                
004340                                                                          
004350 870-OPEN-FILES.                                                          
004360     MOVE "870-OPEN-FILES" TO PARA-NAME.                                  
004370     OPEN OUTPUT SYSOUT.                                                  
004380     OPEN INPUT  ROOMS-FILE.                                              
004390     OPEN OUTPUT FSISSUE-FILE.                                            
004400 870-EXIT.                                                                
004410     EXIT.                                                                
004420                                                                          
004430 880-CLOSE-FILES.                                                         
004440     MOVE "880-CLOSE-FILES" TO PARA-NAME.                                 
004450     CLOSE ROOMS-FILE.                                                    
004460     CLOSE FSISSUE-FILE.                                                  
004470     CLOSE SYSOUT.                                                        
004480 880-EXIT.                                                                
004490     EXIT.                                                                
004500                                                                          
004510 900-READ-ROOMS.                                                          
004520     MOVE "900-READ-ROOMS" TO PARA-NAME.                                  
004530     READ ROOMS-FILE                                                      
004540         AT END                                                           
004550             MOVE "N" TO MORE-DATA-SW                                     
004560     END-READ.                                                            
004570 900-EXIT.                                                                
004580     EXIT.                                                                
004590                                                                          
004600****** JOB-END TOTALS - AUDITS PROCESSED, TOTAL ISSUES, AND THE           
004610****** AVERAGE SCORE (INTEGER DIVISION, TRUNCATED - PER THE               
004620****** READING DESK'S SIGN-OFF, NOT ROUNDED).                             
004630 999-CLEANUP.                                                             
004640     MOVE "999-CLEANUP" TO PARA-NAME.                                     
004650     MOVE SPACES TO WS-SYSOUT-LINE.                                       
004660     MOVE AUDITS-PROCESSED TO WS-CNT-DISP.                                
004670     STRING "TOTAL AUDITS PROCESSED: " DELIMITED BY SIZE                  
004680            WS-CNT-DISP DELIMITED BY SIZE                                 
004690            INTO WS-SYSOUT-LINE.                                          
004700     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
004710                                                                          
004720     MOVE SPACES TO WS-SYSOUT-LINE.                                       
004730     MOVE GRAND-ISSUE-CNT TO WS-CNT-DISP.                                 
004740     STRING "TOTAL ISSUES FOUND:     " DELIMITED BY SIZE                  
004750            WS-CNT-DISP DELIMITED BY SIZE                                 
004760            INTO WS-SYSOUT-LINE.                                          
004770     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
004780                                                                          
004790     MOVE SPACES TO WS-SYSOUT-LINE.                                       
004800     IF AUDITS-PROCESSED = ZERO                                           
004810         MOVE ZERO TO WS-AVG-SCORE-DISP                                   
004820     ELSE                                                                 
004830         DIVIDE GRAND-SCORE-TOTAL BY AUDITS-PROCESSED                     
004840             GIVING WS-AVG-SCORE-DISP.                                    
004850     STRING "AVERAGE SCORE (TRUNCATED): " DELIMITED BY SIZE               
004860            WS-AVG-SCORE-DISP DELIMITED BY SIZE                           
004870            INTO WS-SYSOUT-LINE.                                          
004880     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
004890                                                                          
004900     DISPLAY "******** END JOB FSAUDIT ********".                         
004910     PERFORM 880-CLOSE-FILES THRU 880-EXIT.                               
004920 999-EXIT.                                                                
004930     EXIT.                                                                
004940                                                                          
004950****** HOUSE ABEND STYLE - FILL ABEND-REC, DUMP IT TO SYSOUT, AND         
004960****** STOP THE RUN WITH A NON-ZERO RETURN CODE.  WE DO NOT TRUST         
004970****** THE FILES TO STILL BE IN A USABLE STATE SO WE SKIP 880 AND         
004980****** CLOSE WHAT WE CAN DIRECTLY.                                        
004990 1000-ABEND-RTN.                                                          
005000     MOVE SPACES TO WS-SYSOUT-LINE.                                       
005010     STRING "*ABEND* " DELIMITED BY SIZE                                  
005020            PARA-NAME DELIMITED BY SIZE                                   
005030            " - " DELIMITED BY SIZE                                       
005040            ABEND-REASON DELIMITED BY SIZE                                
005050            INTO WS-SYSOUT-LINE.                                          
005060     DISPLAY WS-SYSOUT-LINE.                                              
005070     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
005080     CLOSE ROOMS-FILE FSISSUE-FILE SYSOUT.                                
005090     MOVE +16 TO RETURN-CODE.                                             
005100     STOP RUN.                                                            
