000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  CHRTANAL.                                                   
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 01/23/88.                                                  
000160 DATE-COMPILED. 01/23/88.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*          THIS PROGRAM READS THE SORTED CHART-PALACE FILE - ONE          
000230*          RECORD PER PALACE, TWELVE PALACES PER CHART, SORTED BY         
000240*          CHART-ID THEN PALACE-CODE - AND RUNS THE FULL READING          
000250*          ENGINE AGAINST EACH CHART.                                     
000260*                                                                         
000270*          FOR EVERY CHART IT LOCATES THE FOUR TRANSFORMATION             
000280*          (SIHUA) STAR LOCATIONS, RUNS THE SEVEN CATEGORY RULE           
000290*          SETS (PERSONALITY/CAREER/WEALTH/RELATIONSHIP/HEALTH/           
000300*          WARNINGS/RECOMMENDATIONS), MATCHES THE CHART AGAINST           
000310*          THE NAMED-PATTERN CATALOGUE, AND RUNS THE SUMMARY-             
000320*          LEVEL RULE-BASED-ANALYSIS PASS (PER-PALACE LINES PLUS          
000330*          OVERALL/CAREER/RELATIONSHIP/HEALTH/WEALTH SUMMARIES            
000340*          AND UP TO FIVE RECOMMENDATIONS).                               
000350*                                                                         
000360*          EVERY FIRED RULE WRITES ONE FINDING RECORD.  THE               
000370*          RULE-BASED-ANALYSIS NARRATIVE LINES ARE PRINTED TO             
000380*          SYSOUT RATHER THAN WRITTEN AS FINDINGS, THE SAME WAY           
000390*          THIS SHOP HAS ALWAYS USED SYSOUT FOR REPORT-STYLE              
000400*          OUTPUT THAT ISN'T A "RECORD" IN ITS OWN RIGHT.                 
000410*                                                                         
000420*          INPUT FILE              -   DDS0001.CHRTPAL                    
000430*          OUTPUT FILE PRODUCED    -   DDS0001.FINDINGS                   
000440*          PATTERN CATALOGUE       -   DDS0001.PATCAT                     
000450*          DUMP/REPORT FILE        -   SYSOUT                             
000460******************************************************************        
000470*    CHANGE LOG                                                   012388JS
000480*    012388  JS   ORIGINAL - REBUILT FROM THE OLD DALYEDIT        012388JS
000490*                 SKELETON FOR THE NEW CHART-ANALYSIS RULE        012388JS
000500*                 ENGINE.  SEVEN CATEGORIES, SIHUA LOCATOR.       012388JS
000510*    091190  JS   ADDED THE PATN-TABLE CATALOGUE LOAD (U2) AND    091190JS
000520*                 720-PATTERN-MATCH-RTN - REQUEST FROM THE        091190JS
000530*                 READING DESK, THEY WANTED NAMED PATTERNS ON     091190JS
000540*                 THE SAME PASS INSTEAD OF A SEPARATE JOB STEP.   091190JS
000550*    042793  JS   FIXED 310-FIND-MAIN-STAR - IT WAS STOPPING ON   042793JS
000560*                 THE FIRST STAR SLOT REGARDLESS OF CODE, NOT     042793JS
000570*                 THE FIRST ONE IN THE 01-14 MAIN-STAR RANGE.     042793JS
000580*    110295  JS   ADDED THE 800/820/830/840 RULE-BASED-ANALYSIS   110295JS
000590*                 PASS (U3) - PALACE SUMMARY LINES, OVERALL/      110295JS
000600*                 TOPIC SUMMARIES, AND THE RECOMMENDATION LIST.   110295JS
000610*    020497MM  Y2K REVIEW.  NO TWO-DIGIT YEAR FIELDS ANYWHERE IN  020497MM
000620*                 THIS PROGRAM'S DATA - WS-DATE IS ONLY USED FOR  020497MM
000630*                 THE SYSOUT BANNER, NOT FOR ANY BUSINESS LOGIC.  020497MM
000640*                 SIGNED OFF, NO CHANGES REQUIRED.                020497MM
000650*    081799  MM   REQUEST #R-2240 - H2 WAS ONLY REPORTING THE     081799MM
000660*                 FIRST MALEFIC STAR FOUND IN THE HEALTH PALACE;  081799MM
000670*                 NOW LISTS ALL SIX CODES PRESENT, PER THE DESK.  081799MM
000680*    061303  RFT  REQUEST #R-3381 - W6 FIRE-GREED PATTERN WAS     061303RF
000690*                 REQUIRING BOTH STARS IN THE SAME PALACE; THE    061303RF
000700*                 RULE BOOK SAYS "ANY PALACE", CORRECTED THE      061303RF
000710*                 410-FIRE-GREED-CHK SCAN TO COVER ALL 12.        061303RF
000720*    092608  KO   ADDED THE 840-U3-RECO-RTN DE-DUPLICATION PASS - 092608KO
000730*                 TWO MATCHED PATTERNS WITH THE SAME REMEDY TEXT  092608KO
000740*                 WERE PRINTING THE RECOMMENDATION LINE TWICE.    092608KO
000750*    051514  RFT  REQUEST #R-4417 - CAPPED U3 RECOMMENDATIONS AT  051514RF
000760*                 FIVE LINES PER THE READING DESK'S PRINT BUDGET. 051514RF
000770*    110919  SP   REQUEST #R-5502 - ORIGIN-PALACE ZERO MEANS "NOT 110919SP
000780*                 GIVEN", NOT PALACE 12 (PARENTS) AS THE OLD CODE 110919SP
000790*    030117  KO   REQUEST #R-5890 - 720-PATTERN-MATCH-RTN SET THE 030117KO
000800*                 SVC-PATTERN-FIRED/MIL-PATTERN-FIRED SWITCHES BUT030117KO
000810*                 840-U3-RECO-RTN NEVER READ THEM, SO A CIVIL-    030117KO
000820*                 SERVICE OR MILITARY PATTERN MATCH NEVER SHOWED  030117KO
000830*                 UP IN THE RECOMMENDATION LIST.  840-U3-RECO-RTN 030117KO
000840*                 NOW APPENDS THE TWO CAREER LINES, SAME FIVE-    030117KO
000850*                 LINE CAP.                                       030117KO
000860*                 LINE CAP.                                        030117K
000870******************************************************************        
000880                                                                          
000890 ENVIRONMENT DIVISION.                                                    
000900 CONFIGURATION SECTION.                                                   
000910 SOURCE-COMPUTER. IBM-390.                                                
000920 OBJECT-COMPUTER. IBM-390.                                                
000930 INPUT-OUTPUT SECTION.                                                    
000940 FILE-CONTROL.                                                            
000950     SELECT SYSOUT                                                        
000960     ASSIGN TO UT-S-SYSOUT                                                
000970       ORGANIZATION IS SEQUENTIAL.                                        
000980                                                                          
000990     SELECT CHRTPAL-FILE                                                  
001000     ASSIGN TO UT-S-CHRTPAL                                               
001010       ACCESS MODE IS SEQUENTIAL                                          
001020       FILE STATUS IS CPFCODE.                                            
001030                                                                          
001040     SELECT FINDINGS-FILE                                                 
001050     ASSIGN TO UT-S-FINDNGS                                               
001060       ACCESS MODE IS SEQUENTIAL                                          
001070       FILE STATUS IS FFCODE.                                             
001080                                                                          
001090     SELECT PATCAT-FILE                                                   
001100     ASSIGN TO UT-S-PATCAT                                                
001110       ACCESS MODE IS SEQUENTIAL                                          
001120       FILE STATUS IS PFCODE.                                             
001130                                                                          
001140 DATA DIVISION.                                                           
001150 FILE SECTION.                                                            
001160 FD  SYSOUT                                                               
001170     RECORDING MODE IS F                                                  
001180     LABEL RECORDS ARE STANDARD                                           
001190     RECORD CONTAINS 130 CHARACTERS                                       
001200     BLOCK CONTAINS 0 RECORDS                                             
001210     DATA RECORD IS SYSOUT-REC.                                           
001220 01  SYSOUT-REC  PIC X(130).                                              
001230                                                                          
001240****** ONE RECORD PER PALACE - TWELVE PALACES MAKE UP ONE CHART,          
001250****** SORTED CHART-ID THEN PALACE-CODE.  NO TRAILER RECORD ON            
001260****** THIS FILE - THE TWELVE-RECORDS-PER-CHART COUNT IS THE              
001270****** ONLY BALANCING RULE.                                               
001280 FD  CHRTPAL-FILE                                                         
001290     RECORDING MODE IS F                                                  
001300     LABEL RECORDS ARE STANDARD                                           
001310     RECORD CONTAINS 80 CHARACTERS                                        
001320     BLOCK CONTAINS 0 RECORDS                                             
001330     DATA RECORD IS CHART-PALACE-REC.                                     
001340 01  CHART-PALACE-REC.                                                    
001350     05  CP-CHART-ID                PIC X(08).                            
001360     05  CP-GENDER                  PIC 9(01).                            
001370     05  CP-PALACE-CODE             PIC 9(02).                            
001380     05  CP-BRANCH-CODE             PIC 9(02).                            
001390     05  CP-STAR-COUNT              PIC 9(01).                            
001400     05  CP-STAR-ENTRY OCCURS 8 TIMES.                                    
001410         10  CP-STAR-CODE           PIC 9(02).                            
001420         10  CP-BRIGHT-CODE         PIC 9(01).                            
001430         10  CP-MUTA-CODE           PIC 9(01).                            
001440     05  CP-ORIGIN-PALACE           PIC 9(02).                            
001450     05  FILLER                     PIC X(32).                            
001460                                                                          
001470****** ONE RECORD PER FIRED RULE, INCLUDING PATTERN-MATCH HITS            
001480****** (CATEGORY "PATT").  NOT BALANCED BY A TRAILER - VOLUME             
001490****** VARIES CHART TO CHART DEPENDING ON WHAT FIRES.                     
001500 FD  FINDINGS-FILE                                                        
001510     RECORDING MODE IS F                                                  
001520     LABEL RECORDS ARE STANDARD                                           
001530     RECORD CONTAINS 80 CHARACTERS                                        
001540     BLOCK CONTAINS 0 RECORDS                                             
001550     DATA RECORD IS FINDING-REC.                                          
001560 01  FINDING-REC.                                                         
001570     05  FIND-CHART-ID              PIC X(08).                            
001580     05  FIND-CATEGORY              PIC X(04).                            
001590     05  FIND-RULE-ID               PIC X(08).                            
001600     05  FIND-TEXT                  PIC X(58).                            
001610     05  FILLER                     PIC X(02).                            
001620                                                                          
001630****** PATTERN CATALOGUE, LOADED AT HOUSEKEEPING TIME THE SAME            
001640****** WAY PATSRCH ONCE LOADED ITS EQUIPMENT TABLE.                       
001650 FD  PATCAT-FILE                                                          
001660     RECORDING MODE IS F                                                  
001670     LABEL RECORDS ARE STANDARD                                           
001680     RECORD CONTAINS 200 CHARACTERS                                       
001690     BLOCK CONTAINS 0 RECORDS                                             
001700     DATA RECORD IS PATCAT-FILE-REC.                                      
001710 COPY PATNCAT.                                                            
001720                                                                          
001730** QSAM FILE                                                              
001740 WORKING-STORAGE SECTION.                                                 
001750                                                                          
001760 01  FILE-STATUS-CODES.                                                   
001770     05  CPFCODE                 PIC X(02).                               
001780         88 CODE-READ       VALUE SPACES.                                 
001790         88 NO-MORE-DATA    VALUE "10".                                   
001800     05  FFCODE                  PIC X(02).                               
001810         88 CODE-WRITE      VALUE SPACES.                                 
001820     05  PFCODE                  PIC X(02).                               
001830         88 PATN-CODE-READ  VALUE SPACES.                                 
001840         88 NO-MORE-PATTERNS VALUE "10".                                  
001850                                                                          
001860 01  FLAGS-AND-SWITCHES.                                                  
001870     05  MORE-DATA-SW            PIC X(01) VALUE "Y".                     
001880         88 NO-MORE-CHRTPAL      VALUE "N".                               
001890     05  WS-STAR-FOUND-SW        PIC X(01) VALUE "N".                     
001900         88 STAR-WAS-FOUND       VALUE "Y".                               
001910     05  WS-ALL-PALACE-FOUND-SW  PIC X(01) VALUE "N".                     
001920         88 FOUND-IN-ANY-PALACE  VALUE "Y".                               
001930     05  WS-HAS-ZUOFU-SW         PIC X(01) VALUE "N".                     
001940         88 HAS-ZUOFU            VALUE "Y".                               
001950     05  WS-HAS-YOUBI-SW         PIC X(01) VALUE "N".                     
001960         88 HAS-YOUBI            VALUE "Y".                               
001970     05  WS-MUTA-FOUND-SW        PIC X(01) VALUE "N".                     
001980         88 MUTA-WAS-FOUND       VALUE "Y".                               
001990     05  WS-R34-FIRED-SW         PIC X(01) VALUE "N".                     
002000         88 R34-RULE-FIRED       VALUE "Y".                               
002010     05  WS-CARE-FIRED-SW        PIC X(01) VALUE "N".                     
002020         88 CARE-RULE-FIRED      VALUE "Y".                               
002030     05  WS-WLTH-FIRED-SW        PIC X(01) VALUE "N".                     
002040         88 WLTH-RULE-FIRED      VALUE "Y".                               
002050     05  WS-RELA-FIRED-SW        PIC X(01) VALUE "N".                     
002060         88 RELA-RULE-FIRED      VALUE "Y".                               
002070     05  WS-HLTH-FIRED-SW        PIC X(01) VALUE "N".                     
002080         88 HLTH-RULE-FIRED      VALUE "Y".                               
002090     05  WS-RECO-FIRED-SW        PIC X(01) VALUE "N".                     
002100         88 RECO-RULE-FIRED      VALUE "Y".                               
002110                                                                          
002120****** THE TWELVE-PALACE WORKING TABLE FOR THE CHART CURRENTLY            
002130****** BEING ANALYZED.  INDEXED DIRECTLY BY PALACE-CODE (1-12).           
002140 01  CHRT-TABLE.                                                          
002150     05  CHRT-PALACE-ROW OCCURS 12 TIMES INDEXED BY PAL-SUB.              
002160         10  CHRT-BRANCH-CODE       PIC 9(02).                            
002170         10  CHRT-STAR-COUNT        PIC 9(01).                            
002180         10  CHRT-STAR-ROW OCCURS 8 TIMES INDEXED BY STAR-SUB.            
002190             15  CHRT-STAR-CODE     PIC 9(02).                            
002200             15  CHRT-BRIGHT-CODE   PIC 9(01).                            
002210             15  CHRT-MUTA-CODE     PIC 9(01).                            
002220                                                                          
002230 01  CHART-HEADER-HOLD.                                                   
002240     05  CHART-ID-HOLD              PIC X(08).                            
002250     05  GENDER-HOLD                PIC 9(01).                            
002260         88 GENDER-IS-MALE          VALUE 1.                              
002270         88 GENDER-IS-FEMALE        VALUE 2.                              
002280     05  ORIGIN-PALACE-HOLD         PIC 9(02).                            
002290                                                                          
002300****** SIHUA-TABLE(M) = PALACE CODE WHERE TRANSFORMATION M WAS            
002310****** FIRST FOUND, ZERO IF NOT FOUND.  M = 1 LU / 2 QUAN / 3 KE          
002320****** / 4 JI, MATCHING MUTA-CODE.                                        
002330 01  SIHUA-TABLE.                                                         
002340     05  SIHUA-LOCATION OCCURS 4 TIMES INDEXED BY MUTA-SUB                
002350                                      PIC 9(02).                          
002360                                                                          
002370 01  MAIN-STAR-FIELDS.                                                    
002380     05  MAIN-STAR-CODE             PIC 9(02).                            
002390     05  MAIN-STAR-BRIGHT           PIC 9(01).                            
002400                                                                          
002410****** ONE ROW PER PATTERN MATCHED FOR THE CHART CURRENTLY BEING          
002420****** ANALYZED - CARRIED FORWARD INTO U3'S TOPIC/RECO PASSES SO          
002430****** WE DON'T HAVE TO RE-SCAN THE CATALOGUE A SECOND TIME.              
002440 01  MATCHED-PATTERN-TABLE.                                               
002450     05  MTCH-ROW OCCURS 20 TIMES INDEXED BY MTCH-IDX.                    
002460         10  MTCH-TYPE              PIC 9(01).                            
002470         10  MTCH-EFFECT-TEXT       PIC X(40).                            
002480         10  MTCH-CAREER-REL        PIC X(01).                            
002490         10  MTCH-RELATION-REL      PIC X(01).                            
002500         10  MTCH-WEALTH-REL        PIC X(01).                            
002510         10  MTCH-REMEDY-TEXT       PIC X(40).                            
002520         10  MTCH-SVC-FLAG          PIC X(01).                            
002530         10  MTCH-MIL-FLAG          PIC X(01).                            
002540 77  MATCHED-PATTERN-COUNT          PIC 9(02) COMP VALUE ZERO.            
002550                                                                          
002560****** SMALL FIXED LISTS USED BY C7 (CIVIL-SERVANT PATTERN) -             
002570****** BUILT AS LITERAL BLOBS THEN REDEFINED AS OCCURS TABLES,            
002580****** THE SAME WAY THIS SHOP HAS ALWAYS POPULATED A FIXED                
002590****** REFERENCE TABLE WITHOUT READING IT FROM A FILE.                    
002600 01  WS-CIVIL-PALACE-LIST-INIT.                                           
002610     05  FILLER                     PIC 9(02) VALUE 01.                   
002620     05  FILLER                     PIC 9(02) VALUE 05.                   
002630     05  FILLER                     PIC 9(02) VALUE 09.                   
002640     05  FILLER                     PIC 9(02) VALUE 07.                   
002650 01  WS-CIVIL-PALACE-LIST REDEFINES WS-CIVIL-PALACE-LIST-INIT.            
002660     05  WS-CIVIL-PALACE OCCURS 4 TIMES PIC 9(02).                        
002670                                                                          
002680 01  WS-CIVIL-STAR-LIST-INIT.                                             
002690     05  FILLER                     PIC 9(02) VALUE 02.                   
002700     05  FILLER                     PIC 9(02) VALUE 08.                   
002710     05  FILLER                     PIC 9(02) VALUE 05.                   
002720     05  FILLER                     PIC 9(02) VALUE 12.                   
002730 01  WS-CIVIL-STAR-LIST REDEFINES WS-CIVIL-STAR-LIST-INIT.                
002740     05  WS-CIVIL-STAR OCCURS 4 TIMES PIC 9(02).                          
002750                                                                          
002760****** MALEFIC STAR LIST FOR H2 - SAME BLOB/REDEFINES IDIOM.              
002770 01  WS-MALEFIC-LIST-INIT.                                                
002780     05  FILLER                     PIC 9(02) VALUE 19.                   
002790     05  FILLER                     PIC 9(02) VALUE 20.                   
002800     05  FILLER                     PIC 9(02) VALUE 21.                   
002810     05  FILLER                     PIC 9(02) VALUE 22.                   
002820     05  FILLER                     PIC 9(02) VALUE 23.                   
002830     05  FILLER                     PIC 9(02) VALUE 24.                   
002840 01  WS-MALEFIC-LIST REDEFINES WS-MALEFIC-LIST-INIT.                      
002850     05  WS-MALEFIC-STAR OCCURS 6 TIMES PIC 9(02).                        
002860                                                                          
002870****** H1 ORGAN-WARNING TEXT, ONE PER HEALTH-PALACE BRANCH 01-12.         
002880****** BUILT AS TWELVE VALUE CLAUSES THEN REDEFINED AS A TABLE -          
002890****** OLD COMPILERS HAD NO WAY TO VALUE AN OCCURS ENTRY DIRECTLY.        
002900 01  WS-ORGAN-WARN-INIT.                                                  
002910     05  FILLER  PIC X(30) VALUE "GALLBLADDER AND HEAD REGION".           
002920     05  FILLER  PIC X(30) VALUE "LIVER AND THE CALVES".                  
002930     05  FILLER  PIC X(30) VALUE "LUNGS AND THE RIGHT FOOT".              
002940     05  FILLER  PIC X(30) VALUE "LARGE INTESTINE AND FINGERS".           
002950     05  FILLER  PIC X(30) VALUE "STOMACH AND THE SHOULDERS".             
002960     05  FILLER  PIC X(30) VALUE "SPLEEN AND THE FACE".                   
002970     05  FILLER  PIC X(30) VALUE "HEART AND THE EYES".                    
002980     05  FILLER  PIC X(30) VALUE "SMALL INTESTINE AND THE LIPS".          
002990     05  FILLER  PIC X(30) VALUE "BLADDER AND THE SINEWS".                
003000     05  FILLER  PIC X(30) VALUE "KIDNEYS AND THE TEETH".                 
003010     05  FILLER  PIC X(30) VALUE "PERICARDIUM AND LOWER LIMBS".           
003020     05  FILLER  PIC X(30) VALUE "TRIPLE-BURNER AND THE ANKLES".          
003030 01  DCLORGAN-WARN REDEFINES WS-ORGAN-WARN-INIT.                          
003040     05  ORGAN-WARN-TEXT OCCURS 12 TIMES PIC X(30).                       
003050                                                                          
003060****** U3 PALACE-MEANING TEXT, ONE PER PALACE-CODE 01-12.                 
003070 01  WS-PALACE-MEANING-INIT.                                              
003080     05  FILLER  PIC X(40) VALUE "SELF AND DESTINY".                      
003090     05  FILLER  PIC X(40) VALUE "SIBLINGS AND PEERS".                    
003100     05  FILLER  PIC X(40) VALUE "MARRIAGE AND SPOUSE".                   
003110     05  FILLER  PIC X(40) VALUE "CHILDREN, OFFSPRING".                   
003120     05  FILLER  PIC X(40) VALUE "CASH FLOW, WEALTH".                     
003130     05  FILLER  PIC X(40) VALUE "ILLNESS AND HEALTH".                    
003140     05  FILLER  PIC X(40) VALUE "TRAVEL AND CHANGE".                     
003150     05  FILLER  PIC X(40) VALUE "FRIENDS, COLLEAGUES".                   
003160     05  FILLER  PIC X(40) VALUE "CAREER AND RANK".                       
003170     05  FILLER  PIC X(40) VALUE "PROPERTY, THE HOME".                    
003180     05  FILLER  PIC X(40) VALUE "BLESSINGS, FORTUNE".                    
003190     05  FILLER  PIC X(40) VALUE "PARENTS, ELDERS".                       
003200 01  DCLPALACE-MEANING REDEFINES WS-PALACE-MEANING-INIT.                  
003210     05  PALACE-MEANING-TEXT OCCURS 12 TIMES PIC X(40).                   
003220                                                                          
003230****** ORIGIN-PALACE MEANING TEXT, ONE PER PALACE-CODE 01-12.             
003240 01  WS-ORIGIN-MEANING-INIT.                                              
003250     05  FILLER  PIC X(40) VALUE "ROOTED IN SELF".                        
003260     05  FILLER  PIC X(40) VALUE "ROOTED IN SIBLINGS".                    
003270     05  FILLER  PIC X(40) VALUE "ROOTED IN MARRIAGE".                    
003280     05  FILLER  PIC X(40) VALUE "ROOTED IN OFFSPRING".                   
003290     05  FILLER  PIC X(40) VALUE "ROOTED IN WEALTH".                      
003300     05  FILLER  PIC X(40) VALUE "ROOTED IN HEALTH".                      
003310     05  FILLER  PIC X(40) VALUE "ROOTED IN TRAVEL".                      
003320     05  FILLER  PIC X(40) VALUE "ROOTED IN FRIENDSHIP".                  
003330     05  FILLER  PIC X(40) VALUE "ROOTED IN CAREER".                      
003340     05  FILLER  PIC X(40) VALUE "ROOTED IN PROPERTY".                    
003350     05  FILLER  PIC X(40) VALUE "ROOTED IN FORTUNE".                     
003360     05  FILLER  PIC X(40) VALUE "ROOTED IN ELDERS".                      
003370 01  DCLORIGIN-MEANING REDEFINES WS-ORIGIN-MEANING-INIT.                  
003380     05  ORIGIN-MEANING-TEXT OCCURS 12 TIMES PIC X(40).                   
003390                                                                          
003400 01  COUNTERS-AND-ACCUMULATORS.                                           
003410     05  CHARTS-PROCESSED           PIC 9(07) COMP.                       
003420     05  FINDINGS-WRITTEN           PIC 9(07) COMP.                       
003430     05  PAL-SUB2                   PIC 9(02) COMP.                       
003440     05  PER-CHART-COUNTS.                                                
003450         10  CHART-PERS-CNT         PIC 9(03) COMP.                       
003460         10  CHART-CARE-CNT         PIC 9(03) COMP.                       
003470         10  CHART-WLTH-CNT         PIC 9(03) COMP.                       
003480         10  CHART-RELA-CNT         PIC 9(03) COMP.                       
003490         10  CHART-HLTH-CNT         PIC 9(03) COMP.                       
003500         10  CHART-WARN-CNT         PIC 9(03) COMP.                       
003510         10  CHART-RECO-CNT         PIC 9(03) COMP.                       
003520         10  CHART-ORIG-CNT         PIC 9(03) COMP.                       
003530         10  CHART-PATT-CNT         PIC 9(03) COMP.                       
003540     05  GRAND-TOTAL-COUNTS.                                              
003550         10  GRAND-PERS-CNT         PIC 9(07) COMP.                       
003560         10  GRAND-CARE-CNT         PIC 9(07) COMP.                       
003570         10  GRAND-WLTH-CNT         PIC 9(07) COMP.                       
003580         10  GRAND-RELA-CNT         PIC 9(07) COMP.                       
003590         10  GRAND-HLTH-CNT         PIC 9(07) COMP.                       
003600         10  GRAND-WARN-CNT         PIC 9(07) COMP.                       
003610         10  GRAND-RECO-CNT         PIC 9(07) COMP.                       
003620         10  GRAND-ORIG-CNT         PIC 9(07) COMP.                       
003630         10  GRAND-PATT-CNT         PIC 9(07) COMP.                       
003640     05  WS-ASPICIOUS-CNT           PIC 9(02) COMP.                       
003650     05  WS-INASPICIOUS-CNT         PIC 9(02) COMP.                       
003660     05  WS-CIVIL-MATCH-COUNT       PIC 9(01) COMP.                       
003670     05  WS-CIVIL-STAR-SUB          PIC 9(01) COMP.                       
003680     05  WS-CIVIL-PAL-SUB           PIC 9(01) COMP.                       
003690     05  WS-MALEFIC-SUB             PIC 9(01) COMP.                       
003700     05  WS-MALEFIC-FOUND-CNT       PIC 9(01) COMP.                       
003710     05  WS-RECO-OUT-COUNT          PIC 9(02) COMP.                       
003720     05  WS-DEDUP-SUB               PIC 9(02) COMP.                       
003730                                                                          
003740 01  MISC-WS-FLDS.                                                        
003750     05  WS-SCAN-PALACE             PIC 9(02) COMP.                       
003760     05  WS-SCAN-STAR               PIC 9(02) COMP.                       
003770     05  WS-SCAN-MUTA               PIC 9(01) COMP.                       
003780     05  WS-CODE-DISP               PIC 9(02).                            
003790     05  WS-PALACE-DISP             PIC 9(02).                            
003800     05  WS-CNT-DISP                PIC 9(03).                            
003810     05  WS-PRINT-PTR               PIC 9(04) COMP.                       
003820     05  WS-FIRST-AUSP-TEXT         PIC X(40) VALUE SPACES.               
003830     05  WS-FIRST-INAUSP-TEXT       PIC X(40) VALUE SPACES.               
003840     05  WS-CAREER-TOPIC-TEXT       PIC X(40) VALUE SPACES.               
003850     05  WS-RELATION-TOPIC-TEXT     PIC X(40) VALUE SPACES.               
003860     05  WS-HEALTH-TOPIC-TEXT       PIC X(40) VALUE SPACES.               
003870     05  WS-WEALTH-TOPIC-TEXT       PIC X(40) VALUE SPACES.               
003880     05  WS-SVC-FIRED-SW            PIC X(01) VALUE "N".                  
003890         88 SVC-PATTERN-FIRED       VALUE "Y".                            
003900     05  WS-MIL-FIRED-SW            PIC X(01) VALUE "N".                  
003910         88 MIL-PATTERN-FIRED       VALUE "Y".                            
003920                                                                          
003930****** SCRATCH LINE BUILT UP BEFORE EVERY "WRITE FINDING-REC              
003940****** FROM WS-FIND-LINE" - SAME SHAPE AS THE FD RECORD.                  
003950 77  WS-DATE                  PIC 9(06).                                  
003960 01  WS-FIND-LINE.                                                        
003970     05  WS-FIND-CHART-ID           PIC X(08).                            
003980     05  WS-FIND-CATEGORY           PIC X(04).                            
003990     05  WS-FIND-RULE-ID            PIC X(08).                            
004000     05  WS-FIND-TEXT               PIC X(58).                            
004010     05  FILLER                     PIC X(02).                            
004020                                                                          
004030****** SYSOUT PRINT LINES FOR THE U1 CONTROL-BREAK SUMMARY AND            
004040****** THE U3 PALACE/TOPIC/RECOMMENDATION NARRATIVE.                      
004050 01  WS-SYSOUT-LINE.                                                      
004060     05  FILLER                     PIC X(80).                            
004070                                                                          
004080 01  WS-U3-RECO-LIST.                                                     
004090     05  WS-U3-RECO-LINE OCCURS 5 TIMES INDEXED BY RECO-IDX               
004100                                        PIC X(50).                        
004110                                                                          
004120 COPY ABNDREC.                                                            
004130** QSAM FILE                                                              
004140                                                                          
004150 PROCEDURE DIVISION.                                                      
004160     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
004170     PERFORM 100-MAINLINE THRU 100-EXIT                                   
004180             UNTIL NO-MORE-CHRTPAL.                                       
004190     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
004200     MOVE +0 TO RETURN-CODE.                                              
004210     GOBACK.                                                              
004220                                                                          
004230 000-HOUSEKEEPING.                                                        
004240     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
004250     DISPLAY "******** BEGIN JOB CHRTANAL ********".                      
004260     ACCEPT  WS-DATE FROM DATE.                                           
004270     INITIALIZE COUNTERS-AND-ACCUMULATORS, MATCHED-PATTERN-TABLE.         
004280     MOVE ZERO TO PATN-TABLE-SIZE.                                        
004290     PERFORM 870-OPEN-FILES THRU 870-EXIT.                                
004300                                                                          
004310     PERFORM 940-READ-PATCAT THRU 940-EXIT.                               
004320     PERFORM 050-LOAD-PATTERN-TABLE THRU 050-EXIT                         
004330         VARYING PATN-IDX FROM 1 BY 1                                     
004340         UNTIL NO-MORE-PATTERNS OR PATN-IDX > 40.                         
004350                                                                          
004360     PERFORM 945-READ-CHRTPAL THRU 945-EXIT.                              
004370     IF NO-MORE-CHRTPAL                                                   
004380         MOVE "CHRTPAL" TO ABEND-CODE                                     
004390         MOVE "EMPTY CHART-PALACE INPUT FILE" TO ABEND-REASON             
004400         GO TO 1000-ABEND-RTN.                                            
004410 000-EXIT.                                                                
004420     EXIT.                                                                
004430                                                                          
004440****** U2 CATALOGUE LOAD - SAME SHAPE AS PATSRCH'S OLD                    
004450****** 050-LOAD-EQUIPMENT-TABLE.                                          
004460 050-LOAD-PATTERN-TABLE.                                                  
004470     MOVE "050-LOAD-PATTERN-TABLE" TO PARA-NAME.                          
004480     MOVE PATCAT-FILE-REC TO PATN-TABLE-REC(PATN-IDX).                    
004490     SET PATN-TABLE-SIZE TO PATN-IDX.                                     
004500     PERFORM 940-READ-PATCAT THRU 940-EXIT.                               
004510 050-EXIT.                                                                
004520     EXIT.                                                                
004530                                                                          
004540 100-MAINLINE.                                                            
004550     MOVE "100-MAINLINE" TO PARA-NAME.                                    
004560     MOVE CP-CHART-ID TO CHART-ID-HOLD.                                   
004570     MOVE CP-GENDER   TO GENDER-HOLD.                                     
004580     MOVE CP-ORIGIN-PALACE TO ORIGIN-PALACE-HOLD.                         
004590                                                                          
004600     PERFORM 200-LOAD-PALACE THRU 200-EXIT                                
004610         VARYING PAL-SUB FROM 1 BY 1                                      
004620         UNTIL PAL-SUB > 12 OR NO-MORE-CHRTPAL.                           
004630                                                                          
004640     PERFORM 210-CHART-BREAK THRU 210-EXIT.                               
004650 100-EXIT.                                                                
004660     EXIT.                                                                
004670                                                                          
004680****** LOADS ONE PALACE OF THE CHART CURRENTLY BEING READ, THEN           
004690****** READS AHEAD TO THE NEXT RECORD (WHICH MAY BE PALACE 01 OF          
004700****** THE NEXT CHART OR END OF FILE).                                    
004710 200-LOAD-PALACE.                                                         
004720     MOVE "200-LOAD-PALACE" TO PARA-NAME.                                 
004730     MOVE CP-BRANCH-CODE  TO CHRT-BRANCH-CODE(PAL-SUB).                   
004740     MOVE CP-STAR-COUNT   TO CHRT-STAR-COUNT(PAL-SUB).                    
004750     PERFORM 205-LOAD-STAR-SLOT THRU 205-EXIT                             
004760         VARYING STAR-SUB FROM 1 BY 1 UNTIL STAR-SUB > 8.                 
004770     PERFORM 945-READ-CHRTPAL THRU 945-EXIT.                              
004780 200-EXIT.                                                                
004790     EXIT.                                                                
004800                                                                          
004810 205-LOAD-STAR-SLOT.                                                      
004820     MOVE CP-STAR-CODE(STAR-SUB)   TO                                     
004830         CHRT-STAR-CODE(PAL-SUB, STAR-SUB).                               
004840     MOVE CP-BRIGHT-CODE(STAR-SUB) TO                                     
004850         CHRT-BRIGHT-CODE(PAL-SUB, STAR-SUB).                             
004860     MOVE CP-MUTA-CODE(STAR-SUB)   TO                                     
004870         CHRT-MUTA-CODE(PAL-SUB, STAR-SUB).                               
004880 205-EXIT.                                                                
004890     EXIT.                                                                
004900                                                                          
004910****** RUNS THE FULL READING ENGINE (U1 + U2 + U3) FOR ONE                
004920****** COMPLETE CHART, THEN PRINTS THE PER-CHART SUMMARY LINE.            
004930 210-CHART-BREAK.                                                         
004940     MOVE "210-CHART-BREAK" TO PARA-NAME.                                 
004950     ADD 1 TO CHARTS-PROCESSED.                                           
004960     INITIALIZE PER-CHART-COUNTS, MATCHED-PATTERN-TABLE.                  
004970     MOVE ZERO TO MATCHED-PATTERN-COUNT.                                  
004980     MOVE "N" TO WS-CARE-FIRED-SW, WS-WLTH-FIRED-SW,                      
004990                 WS-RELA-FIRED-SW, WS-HLTH-FIRED-SW,                      
005000                 WS-RECO-FIRED-SW.                                        
005010                                                                          
005020     PERFORM 250-FIND-SIHUA-LOCATIONS THRU 250-EXIT.                      
005030     PERFORM 300-PERSONALITY-RTN THRU 300-EXIT.                           
005040     PERFORM 350-CAREER-RTN THRU 350-EXIT.                                
005050     PERFORM 400-WEALTH-RTN THRU 400-EXIT.                                
005060     PERFORM 450-RELATIONSHIP-RTN THRU 450-EXIT.                          
005070     PERFORM 500-HEALTH-RTN THRU 500-EXIT.                                
005080     PERFORM 550-WARNINGS-RTN THRU 550-EXIT.                              
005090     PERFORM 600-RECO-RTN THRU 600-EXIT.                                  
005100     PERFORM 650-ORIGIN-RTN THRU 650-EXIT.                                
005110     PERFORM 720-PATTERN-MATCH-RTN THRU 720-EXIT                          
005120         VARYING PATN-IDX FROM 1 BY 1                                     
005130             UNTIL PATN-IDX > PATN-TABLE-SIZE.                            
005140                                                                          
005150     PERFORM 800-PALACE-SUMMARY-RTN THRU 800-EXIT                         
005160         VARYING PAL-SUB FROM 1 BY 1 UNTIL PAL-SUB > 12.                  
005170     PERFORM 820-OVERALL-FORTUNE-RTN THRU 820-EXIT.                       
005180     PERFORM 830-TOPIC-SUMMARY-RTN THRU 830-EXIT.                         
005190     PERFORM 840-U3-RECO-RTN THRU 840-EXIT.                               
005200                                                                          
005210     PERFORM 850-PRINT-CHART-SUMMARY THRU 850-EXIT.                       
005220 210-EXIT.                                                                
005230     EXIT.                                                                
005240                                                                          
005250****** SIHUA LOCATOR - FOR EACH OF THE FOUR MUTAGEN CODES, THE            
005260****** PALACE CODE OF THE FIRST PALACE CONTAINING A STAR WITH             
005270****** THAT MUTA-CODE (ZERO IF NONE).                                     
005280 250-FIND-SIHUA-LOCATIONS.                                                
005290     MOVE "250-FIND-SIHUA-LOCATIONS" TO PARA-NAME.                        
005300     MOVE ZERO TO SIHUA-LOCATION(MUTA-SUB).                               
005310     PERFORM 255-SIHUA-PALACE-STEP THRU 255-EXIT                          
005320         VARYING PAL-SUB2 FROM 1 BY 1 UNTIL PAL-SUB2 > 12                 
005330            OR SIHUA-LOCATION(MUTA-SUB) NOT = ZERO.                       
005340 250-EXIT.                                                                
005350     EXIT.                                                                
005360                                                                          
005370 255-SIHUA-PALACE-STEP.                                                   
005380     SET PAL-SUB TO PAL-SUB2.                                             
005390     PERFORM 257-SIHUA-STAR-STEP THRU 257-EXIT                            
005400         VARYING STAR-SUB FROM 1 BY 1 UNTIL                               
005410            STAR-SUB > CHRT-STAR-COUNT(PAL-SUB)                           
005420            OR SIHUA-LOCATION(MUTA-SUB) NOT = ZERO.                       
005430 255-EXIT.                                                                
005440     EXIT.                                                                
005450                                                                          
005460 257-SIHUA-STAR-STEP.                                                     
005470     IF CHRT-MUTA-CODE(PAL-SUB, STAR-SUB) = MUTA-SUB                      
005480         SET SIHUA-LOCATION(MUTA-SUB) TO PAL-SUB.                         
005490 257-EXIT.                                                                
005500     EXIT.                                                                
005510                                                                          
005520****** GENERAL-PURPOSE "DOES THIS PALACE CONTAIN THIS STAR"               
005530****** SCAN.  CALLER MOVES THE PALACE AND STAR CODE TO                    
005540****** WS-SCAN-PALACE/WS-SCAN-STAR AND PERFORMS THIS PARAGRAPH            
005550****** VARYING STAR-SUB - THE SAME WORKING-STORAGE-PARAMETER              
005560****** IDIOM PATSRCH USES TO DRIVE ITS SEARCH LOOP.                       
005570 930-SCAN-STAR-STEP.                                                      
005580     IF CHRT-STAR-CODE(WS-SCAN-PALACE, STAR-SUB) = WS-SCAN-STAR           
005590         MOVE "Y" TO WS-STAR-FOUND-SW.                                    
005600 930-EXIT.                                                                
005610     EXIT.                                                                
005620                                                                          
005630****** SAME SCAN, BUT ACROSS ALL 12 PALACES - CALLER SETS                 
005640****** WS-SCAN-STAR AND WS-ALL-PALACE-FOUND-SW TO "N" FIRST,              
005650****** THEN PERFORMS THIS PARAGRAPH VARYING PAL-SUB.                      
005660 935-SCAN-ALL-PALACES-STEP.                                               
005670     MOVE PAL-SUB TO WS-SCAN-PALACE.                                      
005680     MOVE "N" TO WS-STAR-FOUND-SW.                                        
005690     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
005700         VARYING STAR-SUB FROM 1 BY 1                                     
005710         UNTIL STAR-SUB > CHRT-STAR-COUNT(WS-SCAN-PALACE).                
005720     IF STAR-WAS-FOUND                                                    
005730         MOVE "Y" TO WS-ALL-PALACE-FOUND-SW.                              
005740 935-EXIT.                                                                
005750     EXIT.                                                                
005760                                                                          
005770****** U1 - PERSONALITY RULE SET (P1-P4).  MAIN STAR IS WHATEVER          
005780****** STAR 01-14 SITS IN THE LIFE PALACE (PALACE-CODE 01).               
005790 300-PERSONALITY-RTN.                                                     
005800     MOVE "300-PERSONALITY-RTN" TO PARA-NAME.                             
005810     PERFORM 310-FIND-MAIN-STAR THRU 310-EXIT.                            
005820                                                                          
005830     IF MAIN-STAR-CODE NOT = ZERO                                         
005840         MOVE WS-FIND-LINE TO WS-FIND-LINE                                
005850         MOVE MAIN-STAR-CODE TO WS-CODE-DISP                              
005860         STRING "MAIN STAR CODE " DELIMITED BY SIZE                       
005870                WS-CODE-DISP DELIMITED BY SIZE                            
005880                " PRESENT IN LIFE PALACE - BASIC PERSONALITY"             
005890                                DELIMITED BY SIZE                         
005900                INTO WS-FIND-TEXT                                         
005910         MOVE "PERS" TO WS-FIND-CATEGORY                                  
005920         MOVE "P1"   TO WS-FIND-RULE-ID                                   
005930         ADD 1 TO CHART-PERS-CNT                                          
005940         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
005950                                                                          
005960         IF MAIN-STAR-CODE = 01                                           
005970             PERFORM 320-GREAT-NOBLE-CHK THRU 320-EXIT                    
005980         END-IF                                                           
005990                                                                          
006000         IF GENDER-IS-MALE                                                
006010             MOVE MAIN-STAR-CODE TO WS-CODE-DISP                          
006020             STRING "MALE, MAIN STAR " DELIMITED BY SIZE                  
006030                    WS-CODE-DISP DELIMITED BY SIZE                        
006040                    " - MASCULINE TRAIT" DELIMITED BY SIZE                
006050                    INTO WS-FIND-TEXT                                     
006060             MOVE "P3" TO WS-FIND-RULE-ID                                 
006070         ELSE                                                             
006080             MOVE MAIN-STAR-CODE TO WS-CODE-DISP                          
006090             STRING "FEMALE, MAIN STAR " DELIMITED BY SIZE                
006100                    WS-CODE-DISP DELIMITED BY SIZE                        
006110                    " - FEMININE TRAIT" DELIMITED BY SIZE                 
006120                    INTO WS-FIND-TEXT                                     
006130             MOVE "P3" TO WS-FIND-RULE-ID                                 
006140         END-IF                                                           
006150         MOVE "PERS" TO WS-FIND-CATEGORY                                  
006160         ADD 1 TO CHART-PERS-CNT                                          
006170         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
006180                                                                          
006190         IF MAIN-STAR-BRIGHT = 1                                          
006200             STRING "MAIN STAR IN TEMPLE" DELIMITED BY SIZE               
006210                    "BRIGHTNESS - TRAIT" DELIMITED BY SIZE                
006220                    "EXPRESSED AT ITS" DELIMITED BY SIZE                  
006230                    "STRONGEST" DELIMITED BY SIZE                         
006240                    INTO WS-FIND-TEXT                                     
006250             MOVE "PERS" TO WS-FIND-CATEGORY                              
006260             MOVE "P4"   TO WS-FIND-RULE-ID                               
006270             ADD 1 TO CHART-PERS-CNT                                      
006280             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
006290         ELSE                                                             
006300             IF MAIN-STAR-BRIGHT = 3                                      
006310                 STRING "MAIN STAR FALLEN" DELIMITED BY SIZE              
006320                        "- TRAIT MUTED OR" DELIMITED BY SIZE              
006330                        "DIFFICULT TO" DELIMITED BY SIZE                  
006340                        "EXPRESS" DELIMITED BY SIZE                       
006350                        INTO WS-FIND-TEXT                                 
006360                 MOVE "PERS" TO WS-FIND-CATEGORY                          
006370                 MOVE "P4"   TO WS-FIND-RULE-ID                           
006380                 ADD 1 TO CHART-PERS-CNT                                  
006390                 PERFORM 700-WRITE-FINDING THRU 700-EXIT                  
006400             END-IF                                                       
006410         END-IF                                                           
006420     END-IF.                                                              
006430 300-EXIT.                                                                
006440     EXIT.                                                                
006450                                                                          
006460****** SCANS THE LIFE PALACE (01) FOR THE FIRST STAR IN THE               
006470****** 01-14 MAIN-STAR RANGE.  ZERO MEANS "EMPTY" LIFE PALACE.            
006480 310-FIND-MAIN-STAR.                                                      
006490     MOVE "310-FIND-MAIN-STAR" TO PARA-NAME.                              
006500     MOVE ZERO TO MAIN-STAR-CODE, MAIN-STAR-BRIGHT.                       
006510     PERFORM 315-MAIN-STAR-STEP THRU 315-EXIT                             
006520         VARYING STAR-SUB FROM 1 BY 1                                     
006530         UNTIL STAR-SUB > CHRT-STAR-COUNT(1)                              
006540            OR MAIN-STAR-CODE NOT = ZERO.                                 
006550 310-EXIT.                                                                
006560     EXIT.                                                                
006570                                                                          
006580 315-MAIN-STAR-STEP.                                                      
006590     IF CHRT-STAR-CODE(1, STAR-SUB) >= 01 AND                             
006600        CHRT-STAR-CODE(1, STAR-SUB) <= 14                                 
006610         MOVE CHRT-STAR-CODE(1, STAR-SUB)   TO MAIN-STAR-CODE             
006620         MOVE CHRT-BRIGHT-CODE(1, STAR-SUB) TO MAIN-STAR-BRIGHT.          
006630 315-EXIT.                                                                
006640     EXIT.                                                                
006650                                                                          
006660****** P2 - GREAT NOBLE PATTERN.  LIFE PALACE HOLDS BOTH ASSIST           
006670****** STARS (15 ZUOFU, 16 YOUBI) -> GREAT-NOBLE; NEITHER ->              
006680****** NO-ASSIST CAUTION.                                                 
006690 320-GREAT-NOBLE-CHK.                                                     
006700     MOVE "320-GREAT-NOBLE-CHK" TO PARA-NAME.                             
006710     MOVE 1  TO WS-SCAN-PALACE.                                           
006720     MOVE 15 TO WS-SCAN-STAR.                                             
006730     MOVE "N" TO WS-STAR-FOUND-SW.                                        
006740     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
006750         VARYING STAR-SUB FROM 1 BY 1                                     
006760             UNTIL STAR-SUB > CHRT-STAR-COUNT(1).                         
006770     MOVE WS-STAR-FOUND-SW TO WS-HAS-ZUOFU-SW.                            
006780                                                                          
006790     MOVE 16 TO WS-SCAN-STAR.                                             
006800     MOVE "N" TO WS-STAR-FOUND-SW.                                        
006810     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
006820         VARYING STAR-SUB FROM 1 BY 1                                     
006830             UNTIL STAR-SUB > CHRT-STAR-COUNT(1).                         
006840     MOVE WS-STAR-FOUND-SW TO WS-HAS-YOUBI-SW.                            
006850                                                                          
006860     IF HAS-ZUOFU AND HAS-YOUBI                                           
006870         STRING "BOTH ASSIST STARS FLANK" DELIMITED BY SIZE               
006880                "THE LIFE PALACE - GREAT" DELIMITED BY SIZE               
006890                "NOBLE SUPPORT PATTERN" DELIMITED BY SIZE                 
006900                INTO WS-FIND-TEXT                                         
006910         MOVE "PERS" TO WS-FIND-CATEGORY                                  
006920         MOVE "P2"   TO WS-FIND-RULE-ID                                   
006930         ADD 1 TO CHART-PERS-CNT                                          
006940         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
006950     ELSE                                                                 
006960         IF NOT HAS-ZUOFU AND NOT HAS-YOUBI                               
006970             STRING "NEITHER ASSIST STAR" DELIMITED BY SIZE               
006980                    "PRESENT - LIFE" DELIMITED BY SIZE                    
006990                    "PALACE LACKS OUTSIDE" DELIMITED BY SIZE              
007000                    "SUPPORT" DELIMITED BY SIZE                           
007010                    INTO WS-FIND-TEXT                                     
007020             MOVE "PERS" TO WS-FIND-CATEGORY                              
007030             MOVE "P2"   TO WS-FIND-RULE-ID                               
007040             ADD 1 TO CHART-PERS-CNT                                      
007050             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
007060         END-IF                                                           
007070     END-IF.                                                              
007080 320-EXIT.                                                                
007090     EXIT.                                                                
007100                                                                          
007110****** U1 - CAREER RULE SET (C1-C8).  CAREER PALACE IS 09.                
007120 350-CAREER-RTN.                                                          
007130     MOVE "350-CAREER-RTN" TO PARA-NAME.                                  
007140                                                                          
007150****** C1 - MAIN STAR (LIFE PALACE) FOUND -> SUITABLE OCCUPATION.         
007160     IF MAIN-STAR-CODE NOT = ZERO                                         
007170         MOVE MAIN-STAR-CODE TO WS-CODE-DISP                              
007180         STRING "MAIN STAR CODE " DELIMITED BY SIZE                       
007190                WS-CODE-DISP DELIMITED BY SIZE                            
007200                " - SUITABLE OCCUPATIONS FOR THIS NATIVE"                 
007210                                DELIMITED BY SIZE                         
007220                INTO WS-FIND-TEXT                                         
007230         MOVE "CARE" TO WS-FIND-CATEGORY                                  
007240         MOVE "C1"   TO WS-FIND-RULE-ID                                   
007250         ADD 1 TO CHART-CARE-CNT                                          
007260         MOVE "Y" TO WS-CARE-FIRED-SW                                     
007270         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
007280     END-IF.                                                              
007290                                                                          
007300****** C2 - HUA-QUAN (MUTA-CODE 2) LOCATED IN CAREER PALACE (09).         
007310     IF SIHUA-LOCATION(2) = 9                                             
007320         STRING "POWER TRANSFORMATION" DELIMITED BY SIZE                  
007330                "LANDS IN THE CAREER" DELIMITED BY SIZE                   
007340                "PALACE - STRONG DRIVE" DELIMITED BY SIZE                 
007350                "FOR AUTHORITY" DELIMITED BY SIZE                         
007360                INTO WS-FIND-TEXT                                         
007370         MOVE "CARE" TO WS-FIND-CATEGORY                                  
007380         MOVE "C2"   TO WS-FIND-RULE-ID                                   
007390         ADD 1 TO CHART-CARE-CNT                                          
007400         MOVE "Y" TO WS-CARE-FIRED-SW                                     
007410         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
007420     END-IF.                                                              
007430                                                                          
007440****** C3 - HUA-KE (MUTA-CODE 3) LOCATED IN CAREER PALACE (09).           
007450     IF SIHUA-LOCATION(3) = 9                                             
007460         STRING "FAME TRANSFORMATION" DELIMITED BY SIZE                   
007470                "LANDS IN THE CAREER" DELIMITED BY SIZE                   
007480                "PALACE - REPUTATION" DELIMITED BY SIZE                   
007490                "CARRIES THE CAREER" DELIMITED BY SIZE                    
007500                INTO WS-FIND-TEXT                                         
007510         MOVE "CARE" TO WS-FIND-CATEGORY                                  
007520         MOVE "C3"   TO WS-FIND-RULE-ID                                   
007530         ADD 1 TO CHART-CARE-CNT                                          
007540         MOVE "Y" TO WS-CARE-FIRED-SW                                     
007550         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
007560     END-IF.                                                              
007570                                                                          
007580****** C4 - HUA-LU (MUTA-CODE 1) LOCATED IN CAREER PALACE (09).           
007590     IF SIHUA-LOCATION(1) = 9                                             
007600         STRING "WEALTH TRANSFORMATION" DELIMITED BY SIZE                 
007610                "LANDS IN THE CAREER" DELIMITED BY SIZE                   
007620                "PALACE - CAREER" DELIMITED BY SIZE                       
007630                "PROGRESSES SMOOTHLY" DELIMITED BY SIZE                   
007640                INTO WS-FIND-TEXT                                         
007650         MOVE "CARE" TO WS-FIND-CATEGORY                                  
007660         MOVE "C4"   TO WS-FIND-RULE-ID                                   
007670         ADD 1 TO CHART-CARE-CNT                                          
007680         MOVE "Y" TO WS-CARE-FIRED-SW                                     
007690         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
007700     END-IF.                                                              
007710                                                                          
007720****** C5 - HUA-JI (MUTA-CODE 4) LOCATED IN CAREER PALACE (09).           
007730     IF SIHUA-LOCATION(4) = 9                                             
007740         STRING "ADVERSITY TRANSFORMATION" DELIMITED BY SIZE              
007750                "LANDS IN THE CAREER" DELIMITED BY SIZE                   
007760                "PALACE - CAUTION ADVISED" DELIMITED BY SIZE              
007770                "IN CAREER MATTERS" DELIMITED BY SIZE                     
007780                INTO WS-FIND-TEXT                                         
007790         MOVE "CARE" TO WS-FIND-CATEGORY                                  
007800         MOVE "C5"   TO WS-FIND-RULE-ID                                   
007810         ADD 1 TO CHART-CARE-CNT                                          
007820         MOVE "Y" TO WS-CARE-FIRED-SW                                     
007830         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
007840     END-IF.                                                              
007850                                                                          
007860****** C6 "BOSS DESTINY" - HUA-QUAN LOCATED IN THE WEALTH PALACE          
007870****** (05), OR THE WEALTH PALACE HOLDS BOTH A HUA-QUAN STAR AND          
007880****** 17 LUCUN.                                                          
007890     MOVE 5 TO WS-SCAN-PALACE.                                            
007900     MOVE 2 TO WS-SCAN-MUTA.                                              
007910     PERFORM 375-PALACE-MUTA-STEP THRU 375-EXIT.                          
007920     MOVE 5  TO WS-SCAN-PALACE.                                           
007930     MOVE 17 TO WS-SCAN-STAR.                                             
007940     MOVE "N" TO WS-STAR-FOUND-SW.                                        
007950     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
007960         VARYING STAR-SUB FROM 1 BY 1                                     
007970             UNTIL STAR-SUB > CHRT-STAR-COUNT(5).                         
007980     IF SIHUA-LOCATION(2) = 5 OR                                          
007990        (WS-MUTA-FOUND-SW = "Y" AND STAR-WAS-FOUND)                       
008000         STRING "WEALTH PALACE CARRIES" DELIMITED BY SIZE                 
008010                "THE POWER TRANSFORMATION" DELIMITED BY SIZE              
008020                "AND LUCUN TOGETHER -" DELIMITED BY SIZE                  
008030                "BOSS DESTINY" DELIMITED BY SIZE                          
008040                INTO WS-FIND-TEXT                                         
008050         MOVE "CARE" TO WS-FIND-CATEGORY                                  
008060         MOVE "C6"   TO WS-FIND-RULE-ID                                   
008070         ADD 1 TO CHART-CARE-CNT                                          
008080         MOVE "Y" TO WS-CARE-FIRED-SW                                     
008090         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
008100     END-IF.                                                              
008110                                                                          
008120****** C7 - CIVIL SERVANT PATTERN.                                        
008130     PERFORM 360-CIVIL-SERVANT-CHK THRU 360-EXIT.                         
008140                                                                          
008150****** C8 - NO CAREER FINDING FIRED ABOVE - UNSETTLED CAREER PATH.        
008160     IF NOT CARE-RULE-FIRED                                               
008170         STRING "NO SPECIFIC CAREER" DELIMITED BY SIZE                    
008180                "SIGNATURE FOUND -" DELIMITED BY SIZE                     
008190                "UNSETTLED OR" DELIMITED BY SIZE                          
008200                "FREQUENTLY-CHANGING" DELIMITED BY SIZE                   
008210                "CAREER PATH" DELIMITED BY SIZE                           
008220                INTO WS-FIND-TEXT                                         
008230         MOVE "CARE" TO WS-FIND-CATEGORY                                  
008240         MOVE "C8"   TO WS-FIND-RULE-ID                                   
008250         ADD 1 TO CHART-CARE-CNT                                          
008260         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
008270     END-IF.                                                              
008280 350-EXIT.                                                                
008290     EXIT.                                                                
008300                                                                          
008310****** GENERAL-PURPOSE "DOES THIS PALACE HOLD A STAR WITH THIS            
008320****** MUTA-CODE" SCAN.  CALLER MOVES WS-SCAN-PALACE/WS-SCAN-MUTA         
008330****** FIRST - SAME WORKING-STORAGE-PARAMETER IDIOM AS THE STAR           
008340****** SCAN ABOVE.                                                        
008350 375-PALACE-MUTA-STEP.                                                    
008360     MOVE "N" TO WS-MUTA-FOUND-SW.                                        
008370     PERFORM 377-MUTA-SLOT-STEP THRU 377-EXIT                             
008380         VARYING STAR-SUB FROM 1 BY 1                                     
008390         UNTIL STAR-SUB > CHRT-STAR-COUNT(WS-SCAN-PALACE).                
008400 375-EXIT.                                                                
008410     EXIT.                                                                
008420                                                                          
008430 377-MUTA-SLOT-STEP.                                                      
008440     IF CHRT-MUTA-CODE(WS-SCAN-PALACE, STAR-SUB) = WS-SCAN-MUTA           
008450         MOVE "Y" TO WS-MUTA-FOUND-SW.                                    
008460 377-EXIT.                                                                
008470     EXIT.                                                                
008480                                                                          
008490                                                                          
008500****** C7 - THREE OR MORE OF STARS {02,08,05,12} PRESENT ACROSS           
008510****** THE LIFE/CAREER/WEALTH/OFFICIAL PALACES {01,05,09,07} -            
008520****** THE CLASSIC CIVIL-SERVANT COMBINATION.                             
008530 360-CIVIL-SERVANT-CHK.                                                   
008540     MOVE "360-CIVIL-SERVANT-CHK" TO PARA-NAME.                           
008550     MOVE ZERO TO WS-CIVIL-MATCH-COUNT.                                   
008560     PERFORM 365-CIVIL-STAR-STEP THRU 365-EXIT                            
008570         VARYING WS-CIVIL-STAR-SUB FROM 1 BY 1                            
008580         UNTIL WS-CIVIL-STAR-SUB > 4.                                     
008590     IF WS-CIVIL-MATCH-COUNT >= 3                                         
008600         STRING "CIVIL-SERVANT PATTERN -" DELIMITED BY SIZE               
008610                "LIFE/CAREER/WEALTH/OFFICIAL" DELIMITED BY SIZE           
008620                "PALACES CARRY THREE OR" DELIMITED BY SIZE                
008630                "MORE OF THE" DELIMITED BY SIZE                           
008640                "CIVIL-SERVANT STARS" DELIMITED BY SIZE                   
008650                INTO WS-FIND-TEXT                                         
008660         MOVE "CARE" TO WS-FIND-CATEGORY                                  
008670         MOVE "C7"   TO WS-FIND-RULE-ID                                   
008680         ADD 1 TO CHART-CARE-CNT                                          
008690         MOVE "Y" TO WS-CARE-FIRED-SW                                     
008700         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
008710     END-IF.                                                              
008720 360-EXIT.                                                                
008730     EXIT.                                                                
008740                                                                          
008750 365-CIVIL-STAR-STEP.                                                     
008760     MOVE WS-CIVIL-STAR(WS-CIVIL-STAR-SUB) TO WS-SCAN-STAR.               
008770     MOVE "N" TO WS-ALL-PALACE-FOUND-SW.                                  
008780     PERFORM 367-CIVIL-PALACE-STEP THRU 367-EXIT                          
008790         VARYING WS-CIVIL-PAL-SUB FROM 1 BY 1                             
008800         UNTIL WS-CIVIL-PAL-SUB > 4.                                      
008810     IF FOUND-IN-ANY-PALACE                                               
008820         ADD 1 TO WS-CIVIL-MATCH-COUNT.                                   
008830 365-EXIT.                                                                
008840     EXIT.                                                                
008850                                                                          
008860 367-CIVIL-PALACE-STEP.                                                   
008870     MOVE WS-CIVIL-PALACE(WS-CIVIL-PAL-SUB) TO WS-SCAN-PALACE.            
008880     MOVE "N" TO WS-STAR-FOUND-SW.                                        
008890     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
008900         VARYING STAR-SUB FROM 1 BY 1                                     
008910         UNTIL STAR-SUB > CHRT-STAR-COUNT(WS-SCAN-PALACE).                
008920     IF STAR-WAS-FOUND                                                    
008930         MOVE "Y" TO WS-ALL-PALACE-FOUND-SW.                              
008940 367-EXIT.                                                                
008950     EXIT.                                                                
008960                                                                          
008970****** U1 - WEALTH RULE SET (W1-W8).  WEALTH PALACE IS 05.                
008980 400-WEALTH-RTN.                                                          
008990     MOVE "400-WEALTH-RTN" TO PARA-NAME.                                  
009000                                                                          
009010****** W1 - MAIN STAR (LIFE PALACE) FOUND -> WEALTH TRAIT.                
009020     IF MAIN-STAR-CODE NOT = ZERO                                         
009030         MOVE MAIN-STAR-CODE TO WS-CODE-DISP                              
009040         STRING "MAIN STAR CODE " DELIMITED BY SIZE                       
009050                WS-CODE-DISP DELIMITED BY SIZE                            
009060                " - BASIC MONEY-HANDLING TEMPERAMENT"                     
009070                                DELIMITED BY SIZE                         
009080                INTO WS-FIND-TEXT                                         
009090         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
009100         MOVE "W1"   TO WS-FIND-RULE-ID                                   
009110         ADD 1 TO CHART-WLTH-CNT                                          
009120         MOVE "Y" TO WS-WLTH-FIRED-SW                                     
009130         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
009140     END-IF.                                                              
009150                                                                          
009160****** W2 - HUA-LU IN WEALTH PALACE.                                      
009170     IF SIHUA-LOCATION(1) = 5                                             
009180         STRING "WEALTH TRANSFORMATION" DELIMITED BY SIZE                 
009190                "LANDS IN ITS OWN PALACE" DELIMITED BY SIZE               
009200                "- STRONG AND STEADY" DELIMITED BY SIZE                   
009210                "WEALTH LUCK" DELIMITED BY SIZE                           
009220                INTO WS-FIND-TEXT                                         
009230         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
009240         MOVE "W2"   TO WS-FIND-RULE-ID                                   
009250         ADD 1 TO CHART-WLTH-CNT                                          
009260         MOVE "Y" TO WS-WLTH-FIRED-SW                                     
009270         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
009280     END-IF.                                                              
009290                                                                          
009300****** W3 - HUA-JI IN WEALTH PALACE.                                      
009310     IF SIHUA-LOCATION(4) = 5                                             
009320         STRING "ADVERSITY TRANSFORMATION" DELIMITED BY SIZE              
009330                "LANDS IN THE WEALTH" DELIMITED BY SIZE                   
009340                "PALACE - CAUTION WITH" DELIMITED BY SIZE                 
009350                "MONEY ADVISED" DELIMITED BY SIZE                         
009360                INTO WS-FIND-TEXT                                         
009370         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
009380         MOVE "W3"   TO WS-FIND-RULE-ID                                   
009390         ADD 1 TO CHART-WLTH-CNT                                          
009400         MOVE "Y" TO WS-WLTH-FIRED-SW                                     
009410         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
009420     END-IF.                                                              
009430                                                                          
009440****** W4 "LU-MA PAIR" - WEALTH PALACE HOLDS BOTH 17 LUCUN AND            
009450****** 18 TIANMA.                                                         
009460     MOVE 5  TO WS-SCAN-PALACE.                                           
009470     MOVE 17 TO WS-SCAN-STAR.                                             
009480     MOVE "N" TO WS-STAR-FOUND-SW.                                        
009490     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
009500         VARYING STAR-SUB FROM 1 BY 1                                     
009510             UNTIL STAR-SUB > CHRT-STAR-COUNT(5).                         
009520     MOVE WS-STAR-FOUND-SW TO WS-HAS-ZUOFU-SW.                            
009530     MOVE 18 TO WS-SCAN-STAR.                                             
009540     MOVE "N" TO WS-STAR-FOUND-SW.                                        
009550     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
009560         VARYING STAR-SUB FROM 1 BY 1                                     
009570             UNTIL STAR-SUB > CHRT-STAR-COUNT(5).                         
009580     MOVE WS-STAR-FOUND-SW TO WS-HAS-YOUBI-SW.                            
009590     IF HAS-ZUOFU AND HAS-YOUBI                                           
009600         STRING "LUCUN AND TIANMA BOTH" DELIMITED BY SIZE                 
009610                "PRESENT IN THE WEALTH" DELIMITED BY SIZE                 
009620                "PALACE - WEALTH ARRIVES" DELIMITED BY SIZE               
009630                "THROUGH MOVEMENT" DELIMITED BY SIZE                      
009640                INTO WS-FIND-TEXT                                         
009650         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
009660         MOVE "W4"   TO WS-FIND-RULE-ID                                   
009670         ADD 1 TO CHART-WLTH-CNT                                          
009680         MOVE "Y" TO WS-WLTH-FIRED-SW                                     
009690         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
009700     END-IF.                                                              
009710                                                                          
009720****** W5 - WEALTH PALACE HOLDS A HUA-LU STAR (MUTA-CODE 1) AND           
009730****** 18 TIANMA.                                                         
009740     MOVE 5 TO WS-SCAN-PALACE.                                            
009750     MOVE 1 TO WS-SCAN-MUTA.                                              
009760     PERFORM 375-PALACE-MUTA-STEP THRU 375-EXIT.                          
009770     MOVE 18 TO WS-SCAN-STAR.                                             
009780     MOVE "N" TO WS-STAR-FOUND-SW.                                        
009790     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
009800         VARYING STAR-SUB FROM 1 BY 1                                     
009810             UNTIL STAR-SUB > CHRT-STAR-COUNT(5).                         
009820     IF MUTA-WAS-FOUND AND STAR-WAS-FOUND                                 
009830         STRING "A WEALTH-TRANSFORMED" DELIMITED BY SIZE                  
009840                "STAR RIDES WITH TIANMA" DELIMITED BY SIZE                
009850                "IN THE WEALTH PALACE -" DELIMITED BY SIZE                
009860                "MOBILE WEALTH LUCK" DELIMITED BY SIZE                    
009870                INTO WS-FIND-TEXT                                         
009880         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
009890         MOVE "W5"   TO WS-FIND-RULE-ID                                   
009900         ADD 1 TO CHART-WLTH-CNT                                          
009910         MOVE "Y" TO WS-WLTH-FIRED-SW                                     
009920         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
009930     END-IF.                                                              
009940                                                                          
009950****** W6 "FIRE-GREED PATTERN".                                           
009960     PERFORM 410-FIRE-GREED-CHK THRU 410-EXIT.                            
009970                                                                          
009980****** W7 "WEALTH STAR IN WEALTH PALACE" - 04 WUQU, 09 TANLANG,           
009990****** 17 LUCUN, OR ANY HUA-LU (MUTA-CODE 1) STAR.                        
010000     MOVE "N" TO WS-ALL-PALACE-FOUND-SW.                                  
010010     MOVE 5 TO WS-SCAN-PALACE.                                            
010020     MOVE 4 TO WS-SCAN-STAR.                                              
010030     MOVE "N" TO WS-STAR-FOUND-SW.                                        
010040     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
010050         VARYING STAR-SUB FROM 1 BY 1                                     
010060             UNTIL STAR-SUB > CHRT-STAR-COUNT(5).                         
010070     IF STAR-WAS-FOUND MOVE "Y" TO WS-ALL-PALACE-FOUND-SW END-IF.         
010080     MOVE 9 TO WS-SCAN-STAR.                                              
010090     MOVE "N" TO WS-STAR-FOUND-SW.                                        
010100     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
010110         VARYING STAR-SUB FROM 1 BY 1                                     
010120             UNTIL STAR-SUB > CHRT-STAR-COUNT(5).                         
010130     IF STAR-WAS-FOUND MOVE "Y" TO WS-ALL-PALACE-FOUND-SW END-IF.         
010140     MOVE 17 TO WS-SCAN-STAR.                                             
010150     MOVE "N" TO WS-STAR-FOUND-SW.                                        
010160     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
010170         VARYING STAR-SUB FROM 1 BY 1                                     
010180             UNTIL STAR-SUB > CHRT-STAR-COUNT(5).                         
010190     IF STAR-WAS-FOUND MOVE "Y" TO WS-ALL-PALACE-FOUND-SW END-IF.         
010200     MOVE 1 TO WS-SCAN-MUTA.                                              
010210     PERFORM 375-PALACE-MUTA-STEP THRU 375-EXIT.                          
010220     IF MUTA-WAS-FOUND MOVE "Y" TO WS-ALL-PALACE-FOUND-SW END-IF.         
010230     IF FOUND-IN-ANY-PALACE                                               
010240         STRING "A RECOGNIZED WEALTH STAR" DELIMITED BY SIZE              
010250                "SITS IN ITS OWN PALACE -" DELIMITED BY SIZE              
010260                "NATURAL WEALTH-GATHERING" DELIMITED BY SIZE              
010270                "SEAT" DELIMITED BY SIZE                                  
010280                INTO WS-FIND-TEXT                                         
010290         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
010300         MOVE "W7"   TO WS-FIND-RULE-ID                                   
010310         ADD 1 TO CHART-WLTH-CNT                                          
010320         MOVE "Y" TO WS-WLTH-FIRED-SW                                     
010330         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
010340     END-IF.                                                              
010350                                                                          
010360****** W8 - NONE OF THE ABOVE FIRED - GENERIC DEFAULT.                    
010370     IF NOT WLTH-RULE-FIRED                                               
010380         STRING "NO SPECIFIC WEALTH" DELIMITED BY SIZE                    
010390                "SIGNATURE FOUND -" DELIMITED BY SIZE                     
010400                "STEADY, UNREMARKABLE" DELIMITED BY SIZE                  
010410                "FINANCIAL FORTUNE" DELIMITED BY SIZE                     
010420                INTO WS-FIND-TEXT                                         
010430         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
010440         MOVE "W8"   TO WS-FIND-RULE-ID                                   
010450         ADD 1 TO CHART-WLTH-CNT                                          
010460         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
010470     END-IF.                                                              
010480 400-EXIT.                                                                
010490     EXIT.                                                                
010500                                                                          
010510****** W6 - ANY PALACE HOLDS 09 TANLANG AND ANY PALACE (NOT               
010520****** NECESSARILY THE SAME ONE) HOLDS 21 HUOXING.                        
010530 410-FIRE-GREED-CHK.                                                      
010540     MOVE "410-FIRE-GREED-CHK" TO PARA-NAME.                              
010550     MOVE "N" TO WS-ALL-PALACE-FOUND-SW.                                  
010560     MOVE 9 TO WS-SCAN-STAR.                                              
010570     PERFORM 935-SCAN-ALL-PALACES-STEP THRU 935-EXIT                      
010580         VARYING PAL-SUB FROM 1 BY 1 UNTIL PAL-SUB > 12.                  
010590     MOVE WS-ALL-PALACE-FOUND-SW TO WS-HAS-ZUOFU-SW.                      
010600                                                                          
010610     MOVE "N" TO WS-ALL-PALACE-FOUND-SW.                                  
010620     MOVE 21 TO WS-SCAN-STAR.                                             
010630     PERFORM 935-SCAN-ALL-PALACES-STEP THRU 935-EXIT                      
010640         VARYING PAL-SUB FROM 1 BY 1 UNTIL PAL-SUB > 12.                  
010650     MOVE WS-ALL-PALACE-FOUND-SW TO WS-HAS-YOUBI-SW.                      
010660                                                                          
010670     IF HAS-ZUOFU AND HAS-YOUBI                                           
010680         STRING "GREEDY-WOLF AND FIRE" DELIMITED BY SIZE                  
010690                "STARS BOTH PRESENT IN" DELIMITED BY SIZE                 
010700                "THE CHART - FIRE-GREED" DELIMITED BY SIZE                
010710                "WINDFALL PATTERN" DELIMITED BY SIZE                      
010720                INTO WS-FIND-TEXT                                         
010730         MOVE "WLTH" TO WS-FIND-CATEGORY                                  
010740         MOVE "W6"   TO WS-FIND-RULE-ID                                   
010750         ADD 1 TO CHART-WLTH-CNT                                          
010760         MOVE "Y" TO WS-WLTH-FIRED-SW                                     
010770         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
010780     END-IF.                                                              
010790 410-EXIT.                                                                
010800     EXIT.                                                                
010810                                                                          
010820****** U1 - RELATIONSHIP RULE SET (R1-R8).  SPOUSE PALACE IS 03;          
010830****** THE GENDER PRIMARY PALACE IS 03 (MALE) OR 11 (FEMALE).             
010840 450-RELATIONSHIP-RTN.                                                    
010850     MOVE "450-RELATIONSHIP-RTN" TO PARA-NAME.                            
010860     MOVE "N" TO WS-R34-FIRED-SW.                                         
010870                                                                          
010880****** R1 - ALWAYS FIRES - GENDER READ-FOCUS LINE.                        
010890     IF GENDER-IS-MALE                                                    
010900         STRING "MALE CHART - READING" DELIMITED BY SIZE                  
010910                "FOCUSES ON THE SPOUSE" DELIMITED BY SIZE                 
010920                "PALACE FOR RELATIONSHIP" DELIMITED BY SIZE               
010930                "MATTERS" DELIMITED BY SIZE                               
010940                INTO WS-FIND-TEXT                                         
010950     ELSE                                                                 
010960         STRING "FEMALE CHART - READING" DELIMITED BY SIZE                
010970                "FOCUSES ON THE FORTUNE" DELIMITED BY SIZE                
010980                "PALACE FOR RELATIONSHIP" DELIMITED BY SIZE               
010990                "MATTERS" DELIMITED BY SIZE                               
011000                INTO WS-FIND-TEXT                                         
011010     END-IF                                                               
011020     MOVE "RELA" TO WS-FIND-CATEGORY                                      
011030     MOVE "R1"   TO WS-FIND-RULE-ID                                       
011040     ADD 1 TO CHART-RELA-CNT                                              
011050     MOVE "Y" TO WS-RELA-FIRED-SW                                         
011060     PERFORM 700-WRITE-FINDING THRU 700-EXIT.                             
011070                                                                          
011080****** R2 - MAIN STAR (LIFE PALACE) FOUND -> LOVE TRAIT.                  
011090     IF MAIN-STAR-CODE NOT = ZERO                                         
011100         MOVE MAIN-STAR-CODE TO WS-CODE-DISP                              
011110         STRING "MAIN STAR CODE " DELIMITED BY SIZE                       
011120                WS-CODE-DISP DELIMITED BY SIZE                            
011130                " - BASIC APPROACH TO LOVE AND PARTNERSHIP"               
011140                                DELIMITED BY SIZE                         
011150                INTO WS-FIND-TEXT                                         
011160         MOVE "RELA" TO WS-FIND-CATEGORY                                  
011170         MOVE "R2"   TO WS-FIND-RULE-ID                                   
011180         ADD 1 TO CHART-RELA-CNT                                          
011190         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
011200     END-IF.                                                              
011210                                                                          
011220****** R3 "SECOND MARRIAGE OMEN" - SPOUSE PALACE HOLDS EXACTLY            
011230****** ONE OF THE TWO ASSIST STARS.                                       
011240     MOVE 3  TO WS-SCAN-PALACE.                                           
011250     MOVE 15 TO WS-SCAN-STAR.                                             
011260     MOVE "N" TO WS-STAR-FOUND-SW.                                        
011270     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
011280         VARYING STAR-SUB FROM 1 BY 1                                     
011290             UNTIL STAR-SUB > CHRT-STAR-COUNT(3).                         
011300     MOVE WS-STAR-FOUND-SW TO WS-HAS-ZUOFU-SW.                            
011310     MOVE 16 TO WS-SCAN-STAR.                                             
011320     MOVE "N" TO WS-STAR-FOUND-SW.                                        
011330     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
011340         VARYING STAR-SUB FROM 1 BY 1                                     
011350             UNTIL STAR-SUB > CHRT-STAR-COUNT(3).                         
011360     MOVE WS-STAR-FOUND-SW TO WS-HAS-YOUBI-SW.                            
011370     IF (HAS-ZUOFU AND NOT HAS-YOUBI) OR                                  
011380        (NOT HAS-ZUOFU AND HAS-YOUBI)                                     
011390         STRING "ONLY ONE ASSIST STAR" DELIMITED BY SIZE                  
011400                "FLANKS THE SPOUSE PALACE" DELIMITED BY SIZE              
011410                "- SECOND-MARRIAGE OMEN" DELIMITED BY SIZE                
011420                INTO WS-FIND-TEXT                                         
011430         MOVE "RELA" TO WS-FIND-CATEGORY                                  
011440         MOVE "R3"   TO WS-FIND-RULE-ID                                   
011450         ADD 1 TO CHART-RELA-CNT                                          
011460         MOVE "Y" TO WS-R34-FIRED-SW                                      
011470         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
011480     END-IF.                                                              
011490                                                                          
011500****** R4 - 14 POJUN IN THE SPOUSE PALACE OR THE GENDER PRIMARY           
011510****** PALACE.                                                            
011520     MOVE 3  TO WS-SCAN-PALACE.                                           
011530     MOVE 14 TO WS-SCAN-STAR.                                             
011540     MOVE "N" TO WS-STAR-FOUND-SW.                                        
011550     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
011560         VARYING STAR-SUB FROM 1 BY 1                                     
011570             UNTIL STAR-SUB > CHRT-STAR-COUNT(3).                         
011580     MOVE WS-STAR-FOUND-SW TO WS-HAS-ZUOFU-SW.                            
011590     IF GENDER-IS-FEMALE                                                  
011600         MOVE 11 TO WS-SCAN-PALACE                                        
011610         MOVE "N" TO WS-STAR-FOUND-SW                                     
011620         PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                         
011630             VARYING STAR-SUB FROM 1 BY 1                                 
011640             UNTIL STAR-SUB > CHRT-STAR-COUNT(11)                         
011650         MOVE WS-STAR-FOUND-SW TO WS-HAS-YOUBI-SW                         
011660     ELSE                                                                 
011670         MOVE "N" TO WS-HAS-YOUBI-SW                                      
011680     END-IF.                                                              
011690     IF HAS-ZUOFU OR HAS-YOUBI                                            
011700         STRING "DESTROYER STAR PRESENT" DELIMITED BY SIZE                
011710                "IN THE SPOUSE OR PRIMARY" DELIMITED BY SIZE              
011720                "RELATIONSHIP PALACE -" DELIMITED BY SIZE                 
011730                "TURBULENT MARRIAGE" DELIMITED BY SIZE                    
011740                INTO WS-FIND-TEXT                                         
011750         MOVE "RELA" TO WS-FIND-CATEGORY                                  
011760         MOVE "R4"   TO WS-FIND-RULE-ID                                   
011770         ADD 1 TO CHART-RELA-CNT                                          
011780         MOVE "Y" TO WS-R34-FIRED-SW                                      
011790         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
011800     END-IF.                                                              
011810                                                                          
011820****** R5 "ROMANCE STARS" - SPOUSE PALACE HOLDS ANY OF                    
011830****** {25 HONGLUAN, 26 TIANXI, 09 TANLANG, 06 LIANZHEN}.                 
011840     MOVE "N" TO WS-ALL-PALACE-FOUND-SW.                                  
011850     MOVE 3  TO WS-SCAN-PALACE.                                           
011860     PERFORM 455-ROMANCE-STAR-STEP THRU 455-EXIT                          
011870         VARYING WS-MALEFIC-SUB FROM 1 BY 1                               
011880             UNTIL WS-MALEFIC-SUB > 4.                                    
011890     IF FOUND-IN-ANY-PALACE                                               
011900         STRING "ROMANCE STAR PRESENT IN" DELIMITED BY SIZE               
011910                "THE SPOUSE PALACE -" DELIMITED BY SIZE                   
011920                "STRONG ATTRACTION AND" DELIMITED BY SIZE                 
011930                "ROMANTIC OPPORTUNITY" DELIMITED BY SIZE                  
011940                INTO WS-FIND-TEXT                                         
011950         MOVE "RELA" TO WS-FIND-CATEGORY                                  
011960         MOVE "R5"   TO WS-FIND-RULE-ID                                   
011970         ADD 1 TO CHART-RELA-CNT                                          
011980         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
011990     END-IF.                                                              
012000                                                                          
012010****** R6 - MALE CHART, LIFE PALACE HOLDS 25 HONGLUAN.                    
012020     IF GENDER-IS-MALE                                                    
012030         MOVE 1  TO WS-SCAN-PALACE                                        
012040         MOVE 25 TO WS-SCAN-STAR                                          
012050         MOVE "N" TO WS-STAR-FOUND-SW                                     
012060         PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                         
012070             VARYING STAR-SUB FROM 1 BY 1                                 
012080             UNTIL STAR-SUB > CHRT-STAR-COUNT(1)                          
012090         IF STAR-WAS-FOUND                                                
012100             STRING "RED-PHOENIX STAR IN" DELIMITED BY SIZE               
012110                    "THE LIFE PALACE OF A" DELIMITED BY SIZE              
012120                    "MALE CHART -" DELIMITED BY SIZE                      
012130                    "BEAUTIFUL, STYLISH" DELIMITED BY SIZE                
012140                    "SPOUSE" DELIMITED BY SIZE                            
012150                    INTO WS-FIND-TEXT                                     
012160             MOVE "RELA" TO WS-FIND-CATEGORY                              
012170             MOVE "R6"   TO WS-FIND-RULE-ID                               
012180             ADD 1 TO CHART-RELA-CNT                                      
012190             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
012200         END-IF                                                           
012210     END-IF.                                                              
012220                                                                          
012230****** R7 - HUA-JI LOCATED IN THE SPOUSE PALACE.                          
012240     IF SIHUA-LOCATION(4) = 3                                             
012250         STRING "ADVERSITY TRANSFORMATION" DELIMITED BY SIZE              
012260                "LANDS IN THE SPOUSE" DELIMITED BY SIZE                   
012270                "PALACE - CAUTION IN LOVE" DELIMITED BY SIZE              
012280                "MATTERS" DELIMITED BY SIZE                               
012290                INTO WS-FIND-TEXT                                         
012300         MOVE "RELA" TO WS-FIND-CATEGORY                                  
012310         MOVE "R7"   TO WS-FIND-RULE-ID                                   
012320         ADD 1 TO CHART-RELA-CNT                                          
012330         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
012340     END-IF.                                                              
012350                                                                          
012360****** R8 - IF R3 OR R4 FIRED, APPEND A REMEDY-ADVICE LINE.               
012370     IF R34-RULE-FIRED                                                    
012380         STRING "CONSIDER A" DELIMITED BY SIZE                            
012390                "MARRIAGE-HARMONY REMEDY" DELIMITED BY SIZE               
012400                "- DELAY THE WEDDING DATE" DELIMITED BY SIZE              
012410                "OR SEEK COUNSEL BEFORE" DELIMITED BY SIZE                
012420                "IT" DELIMITED BY SIZE                                    
012430                INTO WS-FIND-TEXT                                         
012440         MOVE "RELA" TO WS-FIND-CATEGORY                                  
012450         MOVE "R8"   TO WS-FIND-RULE-ID                                   
012460         ADD 1 TO CHART-RELA-CNT                                          
012470         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
012480     END-IF.                                                              
012490 450-EXIT.                                                                
012500     EXIT.                                                                
012510                                                                          
012520 455-ROMANCE-STAR-STEP.                                                   
012530     MOVE WS-MALEFIC-SUB TO STAR-SUB.                                     
012540     EVALUATE WS-MALEFIC-SUB                                              
012550         WHEN 1 MOVE 25 TO WS-SCAN-STAR                                   
012560         WHEN 2 MOVE 26 TO WS-SCAN-STAR                                   
012570         WHEN 3 MOVE 09 TO WS-SCAN-STAR                                   
012580         WHEN 4 MOVE 06 TO WS-SCAN-STAR                                   
012590     END-EVALUATE.                                                        
012600     MOVE "N" TO WS-STAR-FOUND-SW.                                        
012610     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
012620         VARYING STAR-SUB FROM 1 BY 1                                     
012630         UNTIL STAR-SUB > CHRT-STAR-COUNT(WS-SCAN-PALACE).                
012640     IF STAR-WAS-FOUND                                                    
012650         MOVE "Y" TO WS-ALL-PALACE-FOUND-SW.                              
012660 455-EXIT.                                                                
012670     EXIT.                                                                
012680                                                                          
012690****** U1 - HEALTH RULE SET (H1-H4).  HEALTH PALACE IS 06.  H1            
012700****** IS AN UNCONDITIONAL BASELINE FINDING - IT ALWAYS FIRES             
012710****** SINCE THE PALACE ALWAYS HAS A BRANCH.  H4'S "NONE FIRED"           
012720****** TEST THEREFORE ONLY LOOKS AT H2 AND H3.                            
012730 500-HEALTH-RTN.                                                          
012740     MOVE "500-HEALTH-RTN" TO PARA-NAME.                                  
012750                                                                          
012760****** H1 - BRANCH OF HEALTH PALACE -> ORGAN WARNING TEXT.                
012770     MOVE CHRT-BRANCH-CODE(6) TO WS-CODE-DISP.                            
012780     STRING "HEALTH PALACE BRANCH " DELIMITED BY SIZE                     
012790            WS-CODE-DISP DELIMITED BY SIZE                                
012800            " - WATCH THE " DELIMITED BY SIZE                             
012810            ORGAN-WARN-TEXT(CHRT-BRANCH-CODE(6)) DELIMITED BY SIZE        
012820            INTO WS-FIND-TEXT.                                            
012830     MOVE "HLTH" TO WS-FIND-CATEGORY.                                     
012840     MOVE "H1"   TO WS-FIND-RULE-ID.                                      
012850     ADD 1 TO CHART-HLTH-CNT.                                             
012860     PERFORM 700-WRITE-FINDING THRU 700-EXIT.                             
012870                                                                          
012880****** H2 - HEALTH PALACE HOLDS ANY MALEFIC STAR - LIST THE ONES          
012890****** PRESENT.                                                           
012900     MOVE ZERO TO WS-MALEFIC-FOUND-CNT.                                   
012910     MOVE SPACES TO WS-FIND-TEXT.                                         
012920     MOVE 1 TO WS-PRINT-PTR.                                              
012930     STRING "MALEFIC STAR(S) IN HEALTH PALACE:" DELIMITED BY SIZE         
012940            INTO WS-FIND-TEXT WITH POINTER WS-PRINT-PTR.                  
012950     PERFORM 510-MALEFIC-SCAN-STEP THRU 510-EXIT                          
012960         VARYING WS-MALEFIC-SUB FROM 1 BY 1                               
012970             UNTIL WS-MALEFIC-SUB > 6.                                    
012980     IF WS-MALEFIC-FOUND-CNT > ZERO                                       
012990         MOVE "HLTH" TO WS-FIND-CATEGORY                                  
013000         MOVE "H2"   TO WS-FIND-RULE-ID                                   
013010         ADD 1 TO CHART-HLTH-CNT                                          
013020         MOVE "Y" TO WS-HLTH-FIRED-SW                                     
013030         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
013040     END-IF.                                                              
013050                                                                          
013060****** H3 - HEALTH PALACE HOLDS BOTH 06 LIANZHEN AND 13 QISHA.            
013070     MOVE 6 TO WS-SCAN-PALACE.                                            
013080     MOVE 6 TO WS-SCAN-STAR.                                              
013090     MOVE "N" TO WS-STAR-FOUND-SW.                                        
013100     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
013110         VARYING STAR-SUB FROM 1 BY 1                                     
013120             UNTIL STAR-SUB > CHRT-STAR-COUNT(6).                         
013130     MOVE WS-STAR-FOUND-SW TO WS-HAS-ZUOFU-SW.                            
013140     MOVE 13 TO WS-SCAN-STAR.                                             
013150     MOVE "N" TO WS-STAR-FOUND-SW.                                        
013160     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
013170         VARYING STAR-SUB FROM 1 BY 1                                     
013180             UNTIL STAR-SUB > CHRT-STAR-COUNT(6).                         
013190     MOVE WS-STAR-FOUND-SW TO WS-HAS-YOUBI-SW.                            
013200     IF HAS-ZUOFU AND HAS-YOUBI                                           
013210         STRING "LIANZHEN AND QISHA BOTH" DELIMITED BY SIZE               
013220                "PRESENT IN THE HEALTH" DELIMITED BY SIZE                 
013230                "PALACE - DANGEROUS" DELIMITED BY SIZE                    
013240                "COMBINATION" DELIMITED BY SIZE                           
013250                INTO WS-FIND-TEXT                                         
013260         MOVE "HLTH" TO WS-FIND-CATEGORY                                  
013270         MOVE "H3"   TO WS-FIND-RULE-ID                                   
013280         ADD 1 TO CHART-HLTH-CNT                                          
013290         MOVE "Y" TO WS-HLTH-FIRED-SW                                     
013300         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
013310     END-IF.                                                              
013320                                                                          
013330****** H4 - NEITHER H2 NOR H3 FIRED - GENERIC DEFAULT.                    
013340     IF NOT HLTH-RULE-FIRED                                               
013350         STRING "NO SPECIFIC HEALTH" DELIMITED BY SIZE                    
013360                "CAUTION BEYOND THE ORGAN" DELIMITED BY SIZE              
013370                "WATCH ABOVE - GENERALLY" DELIMITED BY SIZE               
013380                "SOUND CONSTITUTION" DELIMITED BY SIZE                    
013390                INTO WS-FIND-TEXT                                         
013400         MOVE "HLTH" TO WS-FIND-CATEGORY                                  
013410         MOVE "H4"   TO WS-FIND-RULE-ID                                   
013420         ADD 1 TO CHART-HLTH-CNT                                          
013430         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
013440     END-IF.                                                              
013450 500-EXIT.                                                                
013460     EXIT.                                                                
013470                                                                          
013480 510-MALEFIC-SCAN-STEP.                                                   
013490     MOVE WS-MALEFIC-STAR(WS-MALEFIC-SUB) TO WS-SCAN-STAR.                
013500     MOVE 6 TO WS-SCAN-PALACE.                                            
013510     MOVE "N" TO WS-STAR-FOUND-SW.                                        
013520     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
013530         VARYING STAR-SUB FROM 1 BY 1                                     
013540             UNTIL STAR-SUB > CHRT-STAR-COUNT(6).                         
013550     IF STAR-WAS-FOUND                                                    
013560         ADD 1 TO WS-MALEFIC-FOUND-CNT                                    
013570         MOVE WS-MALEFIC-STAR(WS-MALEFIC-SUB) TO WS-CODE-DISP             
013580         STRING " " DELIMITED BY SIZE                                     
013590                WS-CODE-DISP DELIMITED BY SIZE                            
013600                INTO WS-FIND-TEXT WITH POINTER WS-PRINT-PTR               
013610     END-IF.                                                              
013620 510-EXIT.                                                                
013630     EXIT.                                                                
013640                                                                          
013650****** U1 - WARNINGS RULE SET (X1-X4).  WARNINGS MAY LEGITIMATELY         
013660****** COME BACK EMPTY FOR A GIVEN CHART.                                 
013670 550-WARNINGS-RTN.                                                        
013680     MOVE "550-WARNINGS-RTN" TO PARA-NAME.                                
013690                                                                          
013700****** X1 - HUA-JI LOCATED IN THE TRAVEL PALACE (07).                     
013710     IF SIHUA-LOCATION(4) = 7                                             
013720         STRING "ADVERSITY TRANSFORMATION" DELIMITED BY SIZE              
013730                "OPPOSES THE LIFE PALACE" DELIMITED BY SIZE               
013740                "FROM THE TRAVEL PALACE -" DELIMITED BY SIZE              
013750                "GREAT ADVERSITY" DELIMITED BY SIZE                       
013760                INTO WS-FIND-TEXT                                         
013770         MOVE "WARN" TO WS-FIND-CATEGORY                                  
013780         MOVE "X1"   TO WS-FIND-RULE-ID                                   
013790         ADD 1 TO CHART-WARN-CNT                                          
013800         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
013810     END-IF.                                                              
013820                                                                          
013830****** X2/X3/X4 - SCAN EVERY PALACE FOR THE THREE COMBINATIONS            
013840****** BELOW, NAMING THE PALACE EACH TIME ONE IS FOUND.                   
013850     PERFORM 560-ALL-PALACE-SCAN THRU 560-EXIT                            
013860         VARYING PAL-SUB FROM 1 BY 1 UNTIL PAL-SUB > 12.                  
013870 550-EXIT.                                                                
013880     EXIT.                                                                
013890                                                                          
013900 560-ALL-PALACE-SCAN.                                                     
013910****** X2 - 06 LIANZHEN AND 13 QISHA IN THE SAME PALACE.                  
013920     MOVE 6 TO WS-SCAN-STAR.                                              
013930     MOVE PAL-SUB TO WS-SCAN-PALACE.                                      
013940     MOVE "N" TO WS-STAR-FOUND-SW.                                        
013950     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
013960         VARYING STAR-SUB FROM 1 BY 1                                     
013970         UNTIL STAR-SUB > CHRT-STAR-COUNT(PAL-SUB).                       
013980     MOVE WS-STAR-FOUND-SW TO WS-HAS-ZUOFU-SW.                            
013990     MOVE 13 TO WS-SCAN-STAR.                                             
014000     MOVE "N" TO WS-STAR-FOUND-SW.                                        
014010     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
014020         VARYING STAR-SUB FROM 1 BY 1                                     
014030         UNTIL STAR-SUB > CHRT-STAR-COUNT(PAL-SUB).                       
014040     MOVE WS-STAR-FOUND-SW TO WS-HAS-YOUBI-SW.                            
014050     IF HAS-ZUOFU AND HAS-YOUBI                                           
014060         MOVE PAL-SUB TO WS-PALACE-DISP                                   
014070         STRING "LIANZHEN AND QISHA BOTH PRESENT IN PALACE "              
014080                DELIMITED BY SIZE                                         
014090                WS-PALACE-DISP DELIMITED BY SIZE                          
014100                INTO WS-FIND-TEXT                                         
014110         MOVE "WARN" TO WS-FIND-CATEGORY                                  
014120         MOVE "X2"   TO WS-FIND-RULE-ID                                   
014130         ADD 1 TO CHART-WARN-CNT                                          
014140         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
014150     END-IF.                                                              
014160                                                                          
014170****** X3 - 06 LIANZHEN AND 14 POJUN IN THE SAME PALACE.                  
014180     MOVE 14 TO WS-SCAN-STAR.                                             
014190     MOVE "N" TO WS-STAR-FOUND-SW.                                        
014200     PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                             
014210         VARYING STAR-SUB FROM 1 BY 1                                     
014220         UNTIL STAR-SUB > CHRT-STAR-COUNT(PAL-SUB).                       
014230     MOVE WS-STAR-FOUND-SW TO WS-HAS-YOUBI-SW.                            
014240     IF HAS-ZUOFU AND HAS-YOUBI                                           
014250         MOVE PAL-SUB TO WS-PALACE-DISP                                   
014260         STRING "LIANZHEN AND POJUN BOTH PRESENT IN PALACE "              
014270                DELIMITED BY SIZE                                         
014280                WS-PALACE-DISP DELIMITED BY SIZE                          
014290                INTO WS-FIND-TEXT                                         
014300         MOVE "WARN" TO WS-FIND-CATEGORY                                  
014310         MOVE "X3"   TO WS-FIND-RULE-ID                                   
014320         ADD 1 TO CHART-WARN-CNT                                          
014330         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
014340     END-IF.                                                              
014350                                                                          
014360****** X4 - 06 LIANZHEN FALLEN AND 09 TANLANG FALLEN IN THE SAME          
014370****** PALACE.                                                            
014380     MOVE "N" TO WS-HAS-ZUOFU-SW, WS-HAS-YOUBI-SW.                        
014390     PERFORM 565-FALLEN-PAIR-STEP THRU 565-EXIT                           
014400         VARYING STAR-SUB FROM 1 BY 1                                     
014410         UNTIL STAR-SUB > CHRT-STAR-COUNT(PAL-SUB).                       
014420     IF HAS-ZUOFU AND HAS-YOUBI                                           
014430         MOVE PAL-SUB TO WS-PALACE-DISP                                   
014440         STRING "LIANZHEN AND TANLANG BOTH FALLEN IN PALACE "             
014450                DELIMITED BY SIZE                                         
014460                WS-PALACE-DISP DELIMITED BY SIZE                          
014470                INTO WS-FIND-TEXT                                         
014480         MOVE "WARN" TO WS-FIND-CATEGORY                                  
014490         MOVE "X4"   TO WS-FIND-RULE-ID                                   
014500         ADD 1 TO CHART-WARN-CNT                                          
014510         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
014520     END-IF.                                                              
014530 560-EXIT.                                                                
014540     EXIT.                                                                
014550                                                                          
014560 565-FALLEN-PAIR-STEP.                                                    
014570     IF CHRT-STAR-CODE(PAL-SUB, STAR-SUB) = 6 AND                         
014580        CHRT-BRIGHT-CODE(PAL-SUB, STAR-SUB) = 3                           
014590         MOVE "Y" TO WS-HAS-ZUOFU-SW.                                     
014600     IF CHRT-STAR-CODE(PAL-SUB, STAR-SUB) = 9 AND                         
014610        CHRT-BRIGHT-CODE(PAL-SUB, STAR-SUB) = 3                           
014620         MOVE "Y" TO WS-HAS-YOUBI-SW.                                     
014630 565-EXIT.                                                                
014640     EXIT.                                                                
014650                                                                          
014660****** U1 - RECOMMENDATIONS RULE SET (G1-G5).                             
014670 600-RECO-RTN.                                                            
014680     MOVE "600-RECO-RTN" TO PARA-NAME.                                    
014690     MOVE "N" TO WS-RECO-FIRED-SW.                                        
014700                                                                          
014710****** G1 - HUA-LU IN WEALTH PALACE (05).                                 
014720     IF SIHUA-LOCATION(1) = 5                                             
014730         STRING "SEIZE WEALTH" DELIMITED BY SIZE                          
014740                "OPPORTUNITIES WHILE THE" DELIMITED BY SIZE               
014750                "TRANSFORMATION FAVORS" DELIMITED BY SIZE                 
014760                "YOU" DELIMITED BY SIZE                                   
014770                INTO WS-FIND-TEXT                                         
014780         MOVE "RECO" TO WS-FIND-CATEGORY                                  
014790         MOVE "G1"   TO WS-FIND-RULE-ID                                   
014800         ADD 1 TO CHART-RECO-CNT                                          
014810         MOVE "Y" TO WS-RECO-FIRED-SW                                     
014820         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
014830     END-IF.                                                              
014840                                                                          
014850****** G2 - HUA-QUAN IN CAREER PALACE (09).                               
014860     IF SIHUA-LOCATION(2) = 9                                             
014870         STRING "PURSUE PROMOTION OR" DELIMITED BY SIZE                   
014880                "FOUND YOUR OWN VENTURE" DELIMITED BY SIZE                
014890                "WHILE THE POWER" DELIMITED BY SIZE                       
014900                "TRANSFORMATION FAVORS" DELIMITED BY SIZE                 
014910                "YOU" DELIMITED BY SIZE                                   
014920                INTO WS-FIND-TEXT                                         
014930         MOVE "RECO" TO WS-FIND-CATEGORY                                  
014940         MOVE "G2"   TO WS-FIND-RULE-ID                                   
014950         ADD 1 TO CHART-RECO-CNT                                          
014960         MOVE "Y" TO WS-RECO-FIRED-SW                                     
014970         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
014980     END-IF.                                                              
014990                                                                          
015000****** G3 - HUA-JI IN SPOUSE PALACE (03).                                 
015010     IF SIHUA-LOCATION(4) = 3                                             
015020         STRING "COMMUNICATE PATIENTLY" DELIMITED BY SIZE                 
015030                "AND TOLERATE FRICTION IN" DELIMITED BY SIZE              
015040                "LOVE WHILE THE ADVERSITY" DELIMITED BY SIZE              
015050                "LASTS" DELIMITED BY SIZE                                 
015060                INTO WS-FIND-TEXT                                         
015070         MOVE "RECO" TO WS-FIND-CATEGORY                                  
015080         MOVE "G3"   TO WS-FIND-RULE-ID                                   
015090         ADD 1 TO CHART-RECO-CNT                                          
015100         MOVE "Y" TO WS-RECO-FIRED-SW                                     
015110         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
015120     END-IF.                                                              
015130                                                                          
015140****** G4 - HUA-JI IN WEALTH PALACE (05).                                 
015150     IF SIHUA-LOCATION(4) = 5                                             
015160         STRING "BE FINANCIALLY" DELIMITED BY SIZE                        
015170                "CONSERVATIVE WHILE THE" DELIMITED BY SIZE                
015180                "ADVERSITY TRANSFORMATION" DELIMITED BY SIZE              
015190                "SITS IN WEALTH" DELIMITED BY SIZE                        
015200                INTO WS-FIND-TEXT                                         
015210         MOVE "RECO" TO WS-FIND-CATEGORY                                  
015220         MOVE "G4"   TO WS-FIND-RULE-ID                                   
015230         ADD 1 TO CHART-RECO-CNT                                          
015240         MOVE "Y" TO WS-RECO-FIRED-SW                                     
015250         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
015260     END-IF.                                                              
015270                                                                          
015280****** G5 - NONE OF THE ABOVE FIRED - THREE GENERIC ADVICE LINES.         
015290     IF NOT RECO-RULE-FIRED                                               
015300         STRING "KEEP YOUR ROUTINE STEADY" DELIMITED BY SIZE              
015310                "- NO URGENT" DELIMITED BY SIZE                           
015320                "TRANSFORMATION PRESSURE" DELIMITED BY SIZE               
015330                "THIS CHART" DELIMITED BY SIZE                            
015340                INTO WS-FIND-TEXT                                         
015350         MOVE "RECO" TO WS-FIND-CATEGORY                                  
015360         MOVE "G5"   TO WS-FIND-RULE-ID                                   
015370         ADD 1 TO CHART-RECO-CNT                                          
015380         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
015390                                                                          
015400         STRING "WATCH THE MAIN STAR AND" DELIMITED BY SIZE               
015410                "ITS BRIGHTNESS FOR THE" DELIMITED BY SIZE                
015420                "YEARS THIS CHART'S LUCK" DELIMITED BY SIZE               
015430                "CYCLE FAVORS" DELIMITED BY SIZE                          
015440                INTO WS-FIND-TEXT                                         
015450         MOVE "RECO" TO WS-FIND-CATEGORY                                  
015460         MOVE "G5"   TO WS-FIND-RULE-ID                                   
015470         ADD 1 TO CHART-RECO-CNT                                          
015480         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
015490                                                                          
015500         STRING "REVIEW THIS READING" DELIMITED BY SIZE                   
015510                "AGAIN AT THE NEXT MAJOR" DELIMITED BY SIZE               
015520                "LIFE DECISION POINT" DELIMITED BY SIZE                   
015530                INTO WS-FIND-TEXT                                         
015540         MOVE "RECO" TO WS-FIND-CATEGORY                                  
015550         MOVE "G5"   TO WS-FIND-RULE-ID                                   
015560         ADD 1 TO CHART-RECO-CNT                                          
015570         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
015580     END-IF.                                                              
015590 600-EXIT.                                                                
015600     EXIT.                                                                
015610                                                                          
015620****** U1 - ORIGIN-PALACE RULE SET (O1-O5).  ONLY RUN WHEN THE            
015630****** ORIGIN PALACE WAS SUPPLIED ON THE INCOMING RECORD (NOT             
015640****** ZERO - REQUEST #R-5502 BELOW).                                     
015650 650-ORIGIN-RTN.                                                          
015660     MOVE "650-ORIGIN-RTN" TO PARA-NAME.                                  
015670     IF ORIGIN-PALACE-HOLD NOT = ZERO                                     
015680                                                                          
015690****** O1 - CANONICAL ORIGIN MEANING FOR THE PALACE CODE.                 
015700         MOVE ORIGIN-MEANING-TEXT(ORIGIN-PALACE-HOLD)                     
015710              TO WS-FIND-TEXT                                             
015720         MOVE "ORIG" TO WS-FIND-CATEGORY                                  
015730         MOVE "O1"   TO WS-FIND-RULE-ID                                   
015740         ADD 1 TO CHART-ORIG-CNT                                          
015750         PERFORM 700-WRITE-FINDING THRU 700-EXIT                          
015760                                                                          
015770****** O2 - HUA-LU (M=1, AFFLUENCE/BLESSED).                              
015780         MOVE 1 TO WS-SCAN-MUTA                                           
015790         PERFORM 655-ORIGIN-HUA-STEP THRU 655-EXIT                        
015800         IF WS-MUTA-FOUND-SW = "Y" OR                                     
015810            SIHUA-LOCATION(1) = ORIGIN-PALACE-HOLD                        
015820             STRING "ORIGIN PALACE" DELIMITED BY SIZE                     
015830                    "CARRIES THE WEALTH" DELIMITED BY SIZE                
015840                    "TRANSFORMATION -" DELIMITED BY SIZE                  
015850                    "AFFLUENT, BLESSED" DELIMITED BY SIZE                 
015860                    "ROOTS" DELIMITED BY SIZE                             
015870                    INTO WS-FIND-TEXT                                     
015880             MOVE "ORIG" TO WS-FIND-CATEGORY                              
015890             MOVE "O2"   TO WS-FIND-RULE-ID                               
015900             ADD 1 TO CHART-ORIG-CNT                                      
015910             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
015920         END-IF                                                           
015930                                                                          
015940****** O3 - HUA-JI (M=4, ADVERSITY/DEBT).                                 
015950         MOVE 4 TO WS-SCAN-MUTA                                           
015960         PERFORM 655-ORIGIN-HUA-STEP THRU 655-EXIT                        
015970         IF WS-MUTA-FOUND-SW = "Y" OR                                     
015980            SIHUA-LOCATION(4) = ORIGIN-PALACE-HOLD                        
015990             STRING "ORIGIN PALACE" DELIMITED BY SIZE                     
016000                    "CARRIES THE" DELIMITED BY SIZE                       
016010                    "ADVERSITY" DELIMITED BY SIZE                         
016020                    "TRANSFORMATION -" DELIMITED BY SIZE                  
016030                    "DEBT OR HARDSHIP IN" DELIMITED BY SIZE               
016040                    "THE ROOTS" DELIMITED BY SIZE                         
016050                    INTO WS-FIND-TEXT                                     
016060             MOVE "ORIG" TO WS-FIND-CATEGORY                              
016070             MOVE "O3"   TO WS-FIND-RULE-ID                               
016080             ADD 1 TO CHART-ORIG-CNT                                      
016090             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
016100         END-IF                                                           
016110                                                                          
016120****** O4 - HUA-QUAN (M=2, POWER).                                        
016130         MOVE 2 TO WS-SCAN-MUTA                                           
016140         PERFORM 655-ORIGIN-HUA-STEP THRU 655-EXIT                        
016150         IF WS-MUTA-FOUND-SW = "Y" OR                                     
016160            SIHUA-LOCATION(2) = ORIGIN-PALACE-HOLD                        
016170             STRING "ORIGIN PALACE" DELIMITED BY SIZE                     
016180                    "CARRIES THE POWER" DELIMITED BY SIZE                 
016190                    "TRANSFORMATION -" DELIMITED BY SIZE                  
016200                    "AUTHORITY IN THE" DELIMITED BY SIZE                  
016210                    "ROOTS" DELIMITED BY SIZE                             
016220                    INTO WS-FIND-TEXT                                     
016230             MOVE "ORIG" TO WS-FIND-CATEGORY                              
016240             MOVE "O4"   TO WS-FIND-RULE-ID                               
016250             ADD 1 TO CHART-ORIG-CNT                                      
016260             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
016270         END-IF                                                           
016280                                                                          
016290****** O5 - HUA-KE (M=3, FAME).                                           
016300         MOVE 3 TO WS-SCAN-MUTA                                           
016310         PERFORM 655-ORIGIN-HUA-STEP THRU 655-EXIT                        
016320         IF WS-MUTA-FOUND-SW = "Y" OR                                     
016330            SIHUA-LOCATION(3) = ORIGIN-PALACE-HOLD                        
016340             STRING "ORIGIN PALACE" DELIMITED BY SIZE                     
016350                    "CARRIES THE FAME" DELIMITED BY SIZE                  
016360                    "TRANSFORMATION -" DELIMITED BY SIZE                  
016370                    "REPUTATION IN THE" DELIMITED BY SIZE                 
016380                    "ROOTS" DELIMITED BY SIZE                             
016390                    INTO WS-FIND-TEXT                                     
016400             MOVE "ORIG" TO WS-FIND-CATEGORY                              
016410             MOVE "O5"   TO WS-FIND-RULE-ID                               
016420             ADD 1 TO CHART-ORIG-CNT                                      
016430             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
016440         END-IF                                                           
016450     END-IF.                                                              
016460 650-EXIT.                                                                
016470     EXIT.                                                                
016480                                                                          
016490 655-ORIGIN-HUA-STEP.                                                     
016500     MOVE ORIGIN-PALACE-HOLD TO WS-SCAN-PALACE.                           
016510     PERFORM 375-PALACE-MUTA-STEP THRU 375-EXIT.                          
016520 655-EXIT.                                                                
016530     EXIT.                                                                
016540                                                                          
016550****** MOVES THE BUILT-UP WS-FIND-LINE FIELDS OUT TO THE FD AND           
016560****** WRITES IT - CHART-ID AND THE TRAILING FILLER ARE THE ONLY          
016570****** TWO THINGS THIS PARAGRAPH SETS ITSELF.                             
016580 700-WRITE-FINDING.                                                       
016590     MOVE "700-WRITE-FINDING" TO PARA-NAME.                               
016600     MOVE CHART-ID-HOLD TO WS-FIND-CHART-ID.                              
016610     MOVE SPACES TO FILLER OF WS-FIND-LINE.                               
016620     WRITE FINDING-REC FROM WS-FIND-LINE.                                 
016630     IF NOT CODE-WRITE                                                    
016640         MOVE "FINDINGS" TO ABEND-CODE                                    
016650         MOVE "FINDINGS WRITE ERROR" TO ABEND-REASON                      
016660         GO TO 1000-ABEND-RTN.                                            
016670     ADD 1 TO FINDINGS-WRITTEN.                                           
016680 700-EXIT.                                                                
016690     EXIT.                                                                
016700                                                                          
016710****** U2 - NAMED-PATTERN CATALOGUE MATCH.  CATALOGUE ORDER IS            
016720****** AUSPICIOUS, THEN INAUSPICIOUS, THEN SPECIAL (SEE PATCAT            
016730****** LOAD ORDER) - AN ENTRY WITH NO REQUIRED STARS AT ALL CAN           
016740****** NEVER MATCH, AND ALL NON-ZERO REQUIRED STARS MUST BE               
016750****** PRESENT IN THE LIFE PALACE (01).  MULTIPLE PATTERNS MAY            
016760****** MATCH THE SAME CHART - EVERY ONE OF THEM IS REPORTED.              
016770 720-PATTERN-MATCH-RTN.                                                   
016780     MOVE "720-PATTERN-MATCH-RTN" TO PARA-NAME.                           
016790     MOVE "N" TO WS-STAR-FOUND-SW.                                        
016800     MOVE ZERO TO WS-CIVIL-STAR-SUB.                                      
016810                                                                          
016820     IF PATN-REQ-BRANCH(PATN-IDX) = ZERO OR                               
016830        PATN-REQ-BRANCH(PATN-IDX) = CHRT-BRANCH-CODE(1)                   
016840                                                                          
016850         MOVE "Y" TO WS-HAS-ZUOFU-SW                                      
016860         MOVE "N" TO WS-HAS-YOUBI-SW                                      
016870         PERFORM 725-STAR-REQ-CHECK THRU 725-EXIT                         
016880             VARYING WS-CIVIL-STAR-SUB FROM 1 BY 1                        
016890             UNTIL WS-CIVIL-STAR-SUB > 4                                  
016900                                                                          
016910         IF HAS-YOUBI AND HAS-ZUOFU                                       
016920             PERFORM 730-GENDER-EFFECT-CHK THRU 730-EXIT                  
016930             IF MATCHED-PATTERN-COUNT < 20                                
016940                 ADD 1 TO MATCHED-PATTERN-COUNT                           
016950                 MOVE PATN-TYPE(PATN-IDX)                                 
016960                      TO MTCH-TYPE(MATCHED-PATTERN-COUNT)                 
016970                 MOVE WS-FIND-TEXT                                        
016980                      TO MTCH-EFFECT-TEXT(MATCHED-PATTERN-COUNT)          
016990                 MOVE PATN-CAREER-REL(PATN-IDX)                           
017000                      TO MTCH-CAREER-REL(MATCHED-PATTERN-COUNT)           
017010                 MOVE PATN-RELATION-REL(PATN-IDX)                         
017020                      TO MTCH-RELATION-REL(MATCHED-PATTERN-COUNT)         
017030                 MOVE PATN-WEALTH-REL(PATN-IDX)                           
017040                      TO MTCH-WEALTH-REL(MATCHED-PATTERN-COUNT)           
017050                 MOVE PATN-REMEDY-TEXT(PATN-IDX)                          
017060                      TO MTCH-REMEDY-TEXT(MATCHED-PATTERN-COUNT)          
017070                 MOVE PATN-SVC-FLAG(PATN-IDX)                             
017080                      TO MTCH-SVC-FLAG(MATCHED-PATTERN-COUNT)             
017090                 MOVE PATN-MIL-FLAG(PATN-IDX)                             
017100                      TO MTCH-MIL-FLAG(MATCHED-PATTERN-COUNT)             
017110             END-IF                                                       
017120                                                                          
017130             MOVE PATN-ID(PATN-IDX) TO WS-FIND-RULE-ID                    
017140             MOVE "PATT" TO WS-FIND-CATEGORY                              
017150             ADD 1 TO CHART-PATT-CNT                                      
017160             IF PATN-IS-SVC-PATTERN                                       
017170                 MOVE "Y" TO WS-SVC-FIRED-SW                              
017180             END-IF                                                       
017190             IF PATN-IS-MIL-PATTERN                                       
017200                 MOVE "Y" TO WS-MIL-FIRED-SW                              
017210             END-IF                                                       
017220             PERFORM 700-WRITE-FINDING THRU 700-EXIT                      
017230         END-IF                                                           
017240     END-IF.                                                              
017250 720-EXIT.                                                                
017260     EXIT.                                                                
017270                                                                          
017280****** EVERY NON-ZERO REQUIRED STAR SLOT MUST BE FOUND IN THE             
017290****** LIFE PALACE.  WS-HAS-ZUOFU-SW TRACKS "SAW AT LEAST ONE             
017300****** NON-ZERO REQUIREMENT"; WS-HAS-YOUBI-SW TRACKS "ALL NON-            
017310****** ZERO REQUIREMENTS SEEN SO FAR WERE PRESENT".                       
017320 725-STAR-REQ-CHECK.                                                      
017330     IF PATN-REQ-STAR(PATN-IDX, WS-CIVIL-STAR-SUB) NOT = ZERO             
017340         MOVE "Y" TO WS-HAS-YOUBI-SW                                      
017350         MOVE 1 TO WS-SCAN-PALACE                                         
017360         MOVE PATN-REQ-STAR(PATN-IDX, WS-CIVIL-STAR-SUB)                  
017370              TO WS-SCAN-STAR                                             
017380         MOVE "N" TO WS-STAR-FOUND-SW                                     
017390         PERFORM 930-SCAN-STAR-STEP THRU 930-EXIT                         
017400             VARYING STAR-SUB FROM 1 BY 1                                 
017410             UNTIL STAR-SUB > CHRT-STAR-COUNT(1)                          
017420         IF NOT STAR-WAS-FOUND                                            
017430             MOVE "N" TO WS-HAS-ZUOFU-SW                                  
017440         END-IF                                                           
017450     END-IF.                                                              
017460 725-EXIT.                                                                
017470     EXIT.                                                                
017480                                                                          
017490****** A BLANK GENDER-SPECIFIC EFFECT MEANS "USE THE DEFAULT" -           
017500****** NOT EVERY PATTERN HAS A MALE/FEMALE OVERRIDE.                      
017510 730-GENDER-EFFECT-CHK.                                                   
017520     MOVE PATN-EFFECT-TEXT(PATN-IDX) TO WS-FIND-TEXT.                     
017530     IF GENDER-IS-MALE AND                                                
017540         PATN-MALE-EFFECT(PATN-IDX) NOT = SPACES                          
017550         MOVE PATN-MALE-EFFECT(PATN-IDX) TO WS-FIND-TEXT                  
017560     END-IF.                                                              
017570     IF GENDER-IS-FEMALE AND                                              
017580         PATN-FEMALE-EFFECT(PATN-IDX) NOT = SPACES                        
017590         MOVE PATN-FEMALE-EFFECT(PATN-IDX) TO WS-FIND-TEXT                
017600     END-IF.                                                              
017610 730-EXIT.                                                                
017620     EXIT.                                                                
017630                                                                          
017640****** U3 - ONE NARRATIVE LINE PER PALACE, NAMING WHAT THE                
017650****** PALACE GOVERNS AND THE BRANCH IT SITS ON.                          
017660 800-PALACE-SUMMARY-RTN.                                                  
017670     MOVE "800-PALACE-SUMMARY-RTN" TO PARA-NAME.                          
017680     MOVE SPACES TO WS-SYSOUT-LINE.                                       
017690     MOVE PAL-SUB TO WS-PALACE-DISP.                                      
017700     MOVE CHRT-BRANCH-CODE(PAL-SUB) TO WS-CODE-DISP.                      
017710     STRING "  PALACE " DELIMITED BY SIZE                                 
017720            WS-PALACE-DISP DELIMITED BY SIZE                              
017730            " (BRANCH " DELIMITED BY SIZE                                 
017740            WS-CODE-DISP DELIMITED BY SIZE                                
017750            ") - " DELIMITED BY SIZE                                      
017760            PALACE-MEANING-TEXT(PAL-SUB) DELIMITED BY SIZE                
017770            INTO WS-SYSOUT-LINE.                                          
017780     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
017790 800-EXIT.                                                                
017800     EXIT.                                                                
017810                                                                          
017820****** U3 - OVERALL FORTUNE LINE.  FIRST AUSPICIOUS AND FIRST             
017830****** INAUSPICIOUS MATCHED PATTERN, IF ANY, CARRY THE HEADLINE.          
017840 820-OVERALL-FORTUNE-RTN.                                                 
017850     MOVE "820-OVERALL-FORTUNE-RTN" TO PARA-NAME.                         
017860     MOVE SPACES TO WS-FIRST-AUSP-TEXT, WS-FIRST-INAUSP-TEXT.             
017870     PERFORM 825-OVERALL-SCAN-STEP THRU 825-EXIT                          
017880         VARYING MTCH-IDX FROM 1 BY 1                                     
017890         UNTIL MTCH-IDX > MATCHED-PATTERN-COUNT.                          
017900                                                                          
017910     MOVE SPACES TO WS-SYSOUT-LINE.                                       
017920     IF WS-FIRST-AUSP-TEXT NOT = SPACES                                   
017930         STRING "  OVERALL - AUSPICIOUS: " DELIMITED BY SIZE              
017940                WS-FIRST-AUSP-TEXT DELIMITED BY SIZE                      
017950                INTO WS-SYSOUT-LINE                                       
017960     ELSE                                                                 
017970         MOVE "  OVERALL - NO NAMED AUSPICIOUS PATTERN MATCHED"           
017980              TO WS-SYSOUT-LINE                                           
017990     END-IF.                                                              
018000     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
018010                                                                          
018020     MOVE SPACES TO WS-SYSOUT-LINE.                                       
018030     IF WS-FIRST-INAUSP-TEXT NOT = SPACES                                 
018040         STRING "  OVERALL - INAUSPICIOUS: " DELIMITED BY SIZE            
018050                WS-FIRST-INAUSP-TEXT DELIMITED BY SIZE                    
018060                INTO WS-SYSOUT-LINE                                       
018070     ELSE                                                                 
018080         MOVE "  OVERALL - NO NAMED INAUSPICIOUS PATTERN MATCHED"         
018090              TO WS-SYSOUT-LINE                                           
018100     END-IF.                                                              
018110     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
018120 820-EXIT.                                                                
018130     EXIT.                                                                
018140                                                                          
018150 825-OVERALL-SCAN-STEP.                                                   
018160     IF MTCH-TYPE(MTCH-IDX) = 1 AND WS-FIRST-AUSP-TEXT = SPACES           
018170         MOVE MTCH-EFFECT-TEXT(MTCH-IDX) TO WS-FIRST-AUSP-TEXT.           
018180     IF MTCH-TYPE(MTCH-IDX) = 2 AND WS-FIRST-INAUSP-TEXT = SPACES         
018190         MOVE MTCH-EFFECT-TEXT(MTCH-IDX) TO WS-FIRST-INAUSP-TEXT.         
018200 825-EXIT.                                                                
018210     EXIT.                                                                
018220                                                                          
018230****** U3 - PER-TOPIC SUMMARY.  CAREER/RELATIONSHIP/WEALTH PULL           
018240****** THEIR HEADLINE FROM THE FIRST MATCHED PATTERN FLAGGED              
018250****** RELEVANT TO THAT TOPIC; HEALTH HAS NO CATALOGUE FLAG OF            
018260****** ITS OWN SO IT FOLLOWS THE H2/H3 FIRED SWITCH INSTEAD.              
018270 830-TOPIC-SUMMARY-RTN.                                                   
018280     MOVE "830-TOPIC-SUMMARY-RTN" TO PARA-NAME.                           
018290     MOVE SPACES TO WS-CAREER-TOPIC-TEXT, WS-RELATION-TOPIC-TEXT,         
018300                    WS-WEALTH-TOPIC-TEXT.                                 
018310     PERFORM 835-TOPIC-SCAN-STEP THRU 835-EXIT                            
018320         VARYING MTCH-IDX FROM 1 BY 1                                     
018330         UNTIL MTCH-IDX > MATCHED-PATTERN-COUNT.                          
018340                                                                          
018350     MOVE SPACES TO WS-SYSOUT-LINE.                                       
018360     IF WS-CAREER-TOPIC-TEXT NOT = SPACES                                 
018370         STRING "  CAREER TOPIC - " DELIMITED BY SIZE                     
018380                WS-CAREER-TOPIC-TEXT DELIMITED BY SIZE                    
018390                INTO WS-SYSOUT-LINE                                       
018400         WRITE SYSOUT-REC FROM WS-SYSOUT-LINE                             
018410     END-IF.                                                              
018420                                                                          
018430     MOVE SPACES TO WS-SYSOUT-LINE.                                       
018440     IF WS-RELATION-TOPIC-TEXT NOT = SPACES                               
018450         STRING "  RELATIONSHIP TOPIC - " DELIMITED BY SIZE               
018460                WS-RELATION-TOPIC-TEXT DELIMITED BY SIZE                  
018470                INTO WS-SYSOUT-LINE                                       
018480         WRITE SYSOUT-REC FROM WS-SYSOUT-LINE                             
018490     END-IF.                                                              
018500                                                                          
018510     MOVE SPACES TO WS-SYSOUT-LINE.                                       
018520     IF WS-WEALTH-TOPIC-TEXT NOT = SPACES                                 
018530         STRING "  WEALTH TOPIC - " DELIMITED BY SIZE                     
018540                WS-WEALTH-TOPIC-TEXT DELIMITED BY SIZE                    
018550                INTO WS-SYSOUT-LINE                                       
018560         WRITE SYSOUT-REC FROM WS-SYSOUT-LINE                             
018570     END-IF.                                                              
018580                                                                          
018590     MOVE SPACES TO WS-SYSOUT-LINE.                                       
018600     IF HLTH-RULE-FIRED                                                   
018610         STRING "HEALTH TOPIC - SEE THE" DELIMITED BY SIZE                
018620                "HEALTH FINDINGS ABOVE, A" DELIMITED BY SIZE              
018630                "CAUTION WAS RAISED THIS" DELIMITED BY SIZE               
018640                "CHART" DELIMITED BY SIZE                                 
018650                INTO WS-SYSOUT-LINE.                                      
018660     ELSE                                                                 
018670         MOVE "  HEALTH TOPIC - NO SPECIAL CAUTION RAISED"                
018680              TO WS-SYSOUT-LINE                                           
018690     END-IF.                                                              
018700     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
018710 830-EXIT.                                                                
018720     EXIT.                                                                
018730                                                                          
018740 835-TOPIC-SCAN-STEP.                                                     
018750     IF MTCH-CAREER-REL(MTCH-IDX) = "Y" AND                               
018760        WS-CAREER-TOPIC-TEXT = SPACES                                     
018770         MOVE MTCH-EFFECT-TEXT(MTCH-IDX) TO WS-CAREER-TOPIC-TEXT.         
018780     IF MTCH-RELATION-REL(MTCH-IDX) = "Y" AND                             
018790        WS-RELATION-TOPIC-TEXT = SPACES                                   
018800         MOVE MTCH-EFFECT-TEXT(MTCH-IDX)                                  
018810              TO WS-RELATION-TOPIC-TEXT.                                  
018820     IF MTCH-WEALTH-REL(MTCH-IDX) = "Y" AND                               
018830        WS-WEALTH-TOPIC-TEXT = SPACES                                     
018840         MOVE MTCH-EFFECT-TEXT(MTCH-IDX) TO WS-WEALTH-TOPIC-TEXT.         
018850 835-EXIT.                                                                
018860     EXIT.                                                                
018870                                                                          
018880****** U3 - RECOMMENDATION LIST.  DE-DUPLICATES THE REMEDY TEXT           
018890****** CARRIED BY EACH MATCHED PATTERN, APPENDS THE CIVIL-                
018900****** SERVICE/MILITARY CAREER LINES WHEN EITHER FIRED, AND               
018910****** CAPS THE PRINTED LIST AT FIVE LINES PER THE READING                
018920****** DESK'S PRINT BUDGET.                                               
018930 840-U3-RECO-RTN.                                                         
018940     MOVE "840-U3-RECO-RTN" TO PARA-NAME.                                 
018950     MOVE ZERO TO WS-RECO-OUT-COUNT.                                      
018960     MOVE SPACES TO WS-U3-RECO-LIST.                                      
018970     PERFORM 845-RECO-DEDUP-STEP THRU 845-EXIT                            
018980         VARYING MTCH-IDX FROM 1 BY 1                                     
018990         UNTIL MTCH-IDX > MATCHED-PATTERN-COUNT                           
019000            OR WS-RECO-OUT-COUNT > 4.                                     
019010                                                                          
019020****** SVC-PATTERN-FIRED/MIL-PATTERN-FIRED ARE SET BY 720-PATTERN-        
019030****** MATCH-RTN WHEN A MATCHED PATTERN CARRIES THE CIVIL-SERVICE         
019040****** OR MILITARY/POLICE FLAG - FOLDED INTO THE SAME FIVE-LINE CAP       
019050****** AS ANY OTHER RECOMMENDATION LINE.                                  
019060     IF SVC-PATTERN-FIRED AND WS-RECO-OUT-COUNT < 5                       
019070         ADD 1 TO WS-RECO-OUT-COUNT                                       
019080         MOVE "SUITED FOR PUBLIC SERVICE"                                 
019090              TO WS-U3-RECO-LINE(WS-RECO-OUT-COUNT)                       
019100     END-IF.                                                              
019110                                                                          
019120     IF MIL-PATTERN-FIRED AND WS-RECO-OUT-COUNT < 5                       
019130         ADD 1 TO WS-RECO-OUT-COUNT                                       
019140         MOVE "SUITED FOR MILITARY/POLICE LEADERSHIP"                     
019150              TO WS-U3-RECO-LINE(WS-RECO-OUT-COUNT)                       
019160     END-IF.                                                              
019170     IF WS-RECO-OUT-COUNT > ZERO                                          
019180         PERFORM 849-RECO-PRINT-STEP THRU 849-EXIT                        
019190             VARYING RECO-IDX FROM 1 BY 1                                 
019200             UNTIL RECO-IDX > WS-RECO-OUT-COUNT                           
019210     ELSE                                                                 
019220         MOVE SPACES TO WS-SYSOUT-LINE                                    
019230         STRING "RECOMMENDATIONS - NONE" DELIMITED BY SIZE                
019240                "CARRIED BY A MATCHED" DELIMITED BY SIZE                  
019250                "PATTERN THIS CHART" DELIMITED BY SIZE                    
019260                INTO WS-SYSOUT-LINE.                                      
019270         WRITE SYSOUT-REC FROM WS-SYSOUT-LINE                             
019280     END-IF.                                                              
019290 840-EXIT.                                                                
019300     EXIT.                                                                
019310                                                                          
019320 845-RECO-DEDUP-STEP.                                                     
019330     IF MTCH-REMEDY-TEXT(MTCH-IDX) NOT = SPACES                           
019340         MOVE "N" TO WS-STAR-FOUND-SW                                     
019350         PERFORM 847-DUP-CHECK-STEP THRU 847-EXIT                         
019360             VARYING WS-DEDUP-SUB FROM 1 BY 1                             
019370             UNTIL WS-DEDUP-SUB > WS-RECO-OUT-COUNT                       
019380         IF NOT STAR-WAS-FOUND AND WS-RECO-OUT-COUNT < 5                  
019390             ADD 1 TO WS-RECO-OUT-COUNT                                   
019400             MOVE MTCH-REMEDY-TEXT(MTCH-IDX)                              
019410                  TO WS-U3-RECO-LINE(WS-RECO-OUT-COUNT)                   
019420         END-IF                                                           
019430     END-IF.                                                              
019440 845-EXIT.                                                                
019450     EXIT.                                                                
019460                                                                          
019470 847-DUP-CHECK-STEP.                                                      
019480     IF WS-U3-RECO-LINE(WS-DEDUP-SUB) = MTCH-REMEDY-TEXT(MTCH-IDX)        
019490         MOVE "Y" TO WS-STAR-FOUND-SW.                                    
019500 847-EXIT.                                                                
019510     EXIT.                                                                
019520                                                                          
019530 849-RECO-PRINT-STEP.                                                     
019540     MOVE SPACES TO WS-SYSOUT-LINE.                                       
019550     MOVE RECO-IDX TO WS-CODE-DISP.                                       
019560     STRING "  RECOMMENDATION " DELIMITED BY SIZE                         
019570            WS-CODE-DISP DELIMITED BY SIZE                                
019580            " - " DELIMITED BY SIZE                                       
019590            WS-U3-RECO-LINE(RECO-IDX) DELIMITED BY SIZE                   
019600            INTO WS-SYSOUT-LINE.                                          
019610     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
019620 849-EXIT.                                                                
019630     EXIT.                                                                
019640                                                                          
019650****** U1 CONTROL-BREAK SUMMARY - ONE BANNER PER CHART, THEN              
019660****** ROLL THE PER-CHART COUNTS INTO THE GRAND TOTALS.                   
019670 850-PRINT-CHART-SUMMARY.                                                 
019680     MOVE "850-PRINT-CHART-SUMMARY" TO PARA-NAME.                         
019690     MOVE SPACES TO WS-SYSOUT-LINE.                                       
019700     STRING "CHART " DELIMITED BY SIZE                                    
019710            CHART-ID-HOLD DELIMITED BY SIZE                               
019720            INTO WS-SYSOUT-LINE.                                          
019730     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
019740                                                                          
019750     MOVE SPACES TO WS-SYSOUT-LINE.                                       
019760     MOVE 1 TO WS-PRINT-PTR.                                              
019770     MOVE CHART-PERS-CNT TO WS-CNT-DISP.                                  
019780     STRING "  FINDINGS: PERS=" DELIMITED BY SIZE                         
019790            WS-CNT-DISP DELIMITED BY SIZE                                 
019800            " CARE=" DELIMITED BY SIZE                                    
019810            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
019820     MOVE CHART-CARE-CNT TO WS-CNT-DISP.                                  
019830     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
019840            " WLTH=" DELIMITED BY SIZE                                    
019850            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
019860     MOVE CHART-WLTH-CNT TO WS-CNT-DISP.                                  
019870     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
019880            " RELA=" DELIMITED BY SIZE                                    
019890            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
019900     MOVE CHART-RELA-CNT TO WS-CNT-DISP.                                  
019910     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
019920            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
019930     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
019940                                                                          
019950     MOVE SPACES TO WS-SYSOUT-LINE.                                       
019960     MOVE 1 TO WS-PRINT-PTR.                                              
019970     MOVE CHART-HLTH-CNT TO WS-CNT-DISP.                                  
019980     STRING "         HLTH=" DELIMITED BY SIZE                            
019990            WS-CNT-DISP DELIMITED BY SIZE                                 
020000            " WARN=" DELIMITED BY SIZE                                    
020010            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020020     MOVE CHART-WARN-CNT TO WS-CNT-DISP.                                  
020030     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
020040            " RECO=" DELIMITED BY SIZE                                    
020050            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020060     MOVE CHART-RECO-CNT TO WS-CNT-DISP.                                  
020070     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
020080            " ORIG=" DELIMITED BY SIZE                                    
020090            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020100     MOVE CHART-ORIG-CNT TO WS-CNT-DISP.                                  
020110     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
020120            " PATT=" DELIMITED BY SIZE                                    
020130            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020140     MOVE CHART-PATT-CNT TO WS-CNT-DISP.                                  
020150     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
020160            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020170     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
020180                                                                          
020190     ADD CHART-PERS-CNT TO GRAND-PERS-CNT.                                
020200     ADD CHART-CARE-CNT TO GRAND-CARE-CNT.                                
020210     ADD CHART-WLTH-CNT TO GRAND-WLTH-CNT.                                
020220     ADD CHART-RELA-CNT TO GRAND-RELA-CNT.                                
020230     ADD CHART-HLTH-CNT TO GRAND-HLTH-CNT.                                
020240     ADD CHART-WARN-CNT TO GRAND-WARN-CNT.                                
020250     ADD CHART-RECO-CNT TO GRAND-RECO-CNT.                                
020260     ADD CHART-ORIG-CNT TO GRAND-ORIG-CNT.                                
020270     ADD CHART-PATT-CNT TO GRAND-PATT-CNT.                                
020280 850-EXIT.                                                                
020290     EXIT.                                                                
020300                                                                          
020310 870-OPEN-FILES.                                                          
020320     MOVE "870-OPEN-FILES" TO PARA-NAME.                                  
020330     OPEN OUTPUT SYSOUT.                                                  
020340     OPEN INPUT  CHRTPAL-FILE.                                            
020350     OPEN OUTPUT FINDINGS-FILE.                                           
020360     OPEN INPUT  PATCAT-FILE.                                             
020370 870-EXIT.                                                                
020380     EXIT.                                                                
020390                                                                          
020400 880-CLOSE-FILES.                                                         
020410     MOVE "880-CLOSE-FILES" TO PARA-NAME.                                 
020420     CLOSE CHRTPAL-FILE.                                                  
020430     CLOSE FINDINGS-FILE.                                                 
020440     CLOSE PATCAT-FILE.                                                   
020450     CLOSE SYSOUT.                                                        
020460 880-EXIT.                                                                
020470     EXIT.                                                                
020480                                                                          
020490 940-READ-PATCAT.                                                         
020500     MOVE "940-READ-PATCAT" TO PARA-NAME.                                 
020510     READ PATCAT-FILE                                                     
020520         AT END                                                           
020530             MOVE "10" TO PFCODE                                          
020540     END-READ.                                                            
020550 940-EXIT.                                                                
020560     EXIT.                                                                
020570                                                                          
020580 945-READ-CHRTPAL.                                                        
020590     MOVE "945-READ-CHRTPAL" TO PARA-NAME.                                
020600     READ CHRTPAL-FILE                                                    
020610         AT END                                                           
020620             MOVE "N" TO MORE-DATA-SW                                     
020630     END-READ.                                                            
020640 945-EXIT.                                                                
020650     EXIT.                                                                
020660                                                                          
020670****** JOB-END TOTALS - GRAND COUNTS, CHARTS/FINDINGS PROCESSED.          
020680 999-CLEANUP.                                                             
020690     MOVE "999-CLEANUP" TO PARA-NAME.                                     
020700     MOVE SPACES TO WS-SYSOUT-LINE.                                       
020710     MOVE CHARTS-PROCESSED TO WS-CNT-DISP.                                
020720     STRING "TOTAL CHARTS PROCESSED: " DELIMITED BY SIZE                  
020730            WS-CNT-DISP DELIMITED BY SIZE                                 
020740            INTO WS-SYSOUT-LINE.                                          
020750     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
020760                                                                          
020770     MOVE SPACES TO WS-SYSOUT-LINE.                                       
020780     MOVE FINDINGS-WRITTEN TO WS-CNT-DISP.                                
020790     STRING "TOTAL FINDINGS WRITTEN: " DELIMITED BY SIZE                  
020800            WS-CNT-DISP DELIMITED BY SIZE                                 
020810            INTO WS-SYSOUT-LINE.                                          
020820     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
020830                                                                          
020840     MOVE SPACES TO WS-SYSOUT-LINE.                                       
020850     MOVE 1 TO WS-PRINT-PTR.                                              
020860     MOVE GRAND-PERS-CNT TO WS-CNT-DISP.                                  
020870     STRING "GRAND TOTALS: PERS=" DELIMITED BY SIZE                       
020880            WS-CNT-DISP DELIMITED BY SIZE                                 
020890            " CARE=" DELIMITED BY SIZE                                    
020900            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020910     MOVE GRAND-CARE-CNT TO WS-CNT-DISP.                                  
020920     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
020930            " WLTH=" DELIMITED BY SIZE                                    
020940            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020950     MOVE GRAND-WLTH-CNT TO WS-CNT-DISP.                                  
020960     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
020970            " RELA=" DELIMITED BY SIZE                                    
020980            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
020990     MOVE GRAND-RELA-CNT TO WS-CNT-DISP.                                  
021000     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
021010            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
021020     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
021030                                                                          
021040     MOVE SPACES TO WS-SYSOUT-LINE.                                       
021050     MOVE 1 TO WS-PRINT-PTR.                                              
021060     MOVE GRAND-HLTH-CNT TO WS-CNT-DISP.                                  
021070     STRING "              HLTH=" DELIMITED BY SIZE                       
021080            WS-CNT-DISP DELIMITED BY SIZE                                 
021090            " WARN=" DELIMITED BY SIZE                                    
021100            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
021110     MOVE GRAND-WARN-CNT TO WS-CNT-DISP.                                  
021120     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
021130            " RECO=" DELIMITED BY SIZE                                    
021140            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
021150     MOVE GRAND-RECO-CNT TO WS-CNT-DISP.                                  
021160     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
021170            " ORIG=" DELIMITED BY SIZE                                    
021180            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
021190     MOVE GRAND-ORIG-CNT TO WS-CNT-DISP.                                  
021200     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
021210            " PATT=" DELIMITED BY SIZE                                    
021220            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
021230     MOVE GRAND-PATT-CNT TO WS-CNT-DISP.                                  
021240     STRING WS-CNT-DISP DELIMITED BY SIZE                                 
021250            INTO WS-SYSOUT-LINE WITH POINTER WS-PRINT-PTR.                
021260     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
021270                                                                          
021280     DISPLAY "******** END JOB CHRTANAL ********".                        
021290     PERFORM 880-CLOSE-FILES THRU 880-EXIT.                               
021300 999-EXIT.                                                                
021310     EXIT.                                                                
021320                                                                          
021330****** HOUSE ABEND STYLE - FILL ABEND-REC, DUMP IT TO SYSOUT, AND         
021340****** STOP THE RUN WITH A NON-ZERO RETURN CODE.  WE DO NOT TRUST         
021350****** THE FILES TO STILL BE IN A USABLE STATE SO WE SKIP 880 AND         
021360****** CLOSE WHAT WE CAN DIRECTLY.                                        
021370 1000-ABEND-RTN.                                                          
021380     MOVE SPACES TO WS-SYSOUT-LINE.                                       
021390     STRING "*ABEND* " DELIMITED BY SIZE                                  
021400            PARA-NAME DELIMITED BY SIZE                                   
021410            " - " DELIMITED BY SIZE                                       
021420            ABEND-REASON DELIMITED BY SIZE                                
021430            INTO WS-SYSOUT-LINE.                                          
021440     DISPLAY WS-SYSOUT-LINE.                                              
021450     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
021460     CLOSE CHRTPAL-FILE FINDINGS-FILE PATCAT-FILE SYSOUT.                 
021470     MOVE +16 TO RETURN-CODE.                                             
021480     STOP RUN.                                                            
