000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  FDBKSTAT.                                                   
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 01/23/88.                                                  
000160 DATE-COMPILED. 01/23/88.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*         READS THE FEEDBACK FILE (ONE RECORD PER USER REACTION   012388JS
000230*         TO A PRINTED FINDING) AND ACCUMULATES TOTAL/ACCURATE/   012388JS
000240*         PARTIAL/INACCURATE COUNTS BY RULE-ID AND BY CATEGORY.   012388JS
000250*         CALLS RATECALC TO TURN EACH RULE'S COUNTS INTO A RATE,  012388JS
000260*         CLASSIFIES THE RULE RELIABLE/WATCH/REVIEW,              012388JS
000270*         AND PRINTS THE STATS-REPORT - A FOUR SECTION PAGE-HEADED012388JS
000280*         REPORT (PER-RULE STATS, PER-CATEGORY TOTALS, AN         012388JS
000290*         IMPROVEMENT REPORT, AND A FINAL TOTALS LINE).           012388JS
000300******************************************************************        
000310*    CHANGE LOG                                                   012388JS
000320*    012388  JS   ORIGINAL - BUILT THE PAGE-HEADER AND SECTION    012388JS
000330*                 PRINTING SHELL OFF THE PATLIST PAGINATION       012388JS
000340*                 IDIOM (WS-LINES / C01-IS-NEXT-PAGE), BUT THIS   012388JS
000350*                 IS A FEEDBACK TALLY, NOT A PATIENT CHARGE LIST. 012388JS
000360*    031592  JS   ADDED THE PER-CATEGORY BREAKOUT (SECTION 2) -   031592JS
000370*                 MARKETING WANTS TO KNOW WHICH READING CATEGORY  031592JS
000380*                 (MARRIAGE, CAREER, ETC) IS WEAKEST.             031592JS
000390*    011299  MM   Y2K REVIEW - CHECKED HDR-YY AND WS-DATE SOURCE  011299MM
000400*                 FOR THE CENTURY ROLLOVER.  HDR-YY ONLY ECHOES   011299MM
000410*                 THE RUN DATE'S YEAR BACK AT PRINT TIME, SO NO   011299MM
000420*                 STORED CENTURY IS AT RISK - NO CHANGE MADE.     011299MM
000430*    081417  RFT  REQUEST #F-1082 - RATECALC NOW DOES THE         081417RF
000440*                 ROUNDING; THIS PROGRAM ONLY CLASSIFIES THE      081417RF
000450*                 RESULT RATECALC HANDS BACK.                     081417RF
000460*    091511  KO   REQUEST #H-4471 - RELABELLED WORKING-STORAGE    091511KO
000470*                 FIELDS TO MATCH THE REST OF THE SUITE'S WS-     091511KO
000480*                 PREFIX AND RC-/RT-/CT- TABLE PREFIXES.          091511KO
000490*    093013  SP   REQUEST #F-2290 - IMPROVEMENT REPORT (SECTION   093013SP
000500*                 3) WAS PRINTING EVEN WHEN FEWER THAN 5 PIECES   093013SP
000510*                 OF FEEDBACK HAD BEEN RECEIVED - SUPPRESSED.     093013SP
000520******************************************************************        
000530                                                                          
000540 ENVIRONMENT DIVISION.                                                    
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER. IBM-390.                                                
000570 OBJECT-COMPUTER. IBM-390.                                                
000580 SPECIAL-NAMES.                                                           
000590     C01 IS NEXT-PAGE.                                                    
000600                                                                          
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630     SELECT SYSOUT                                                        
000640     ASSIGN TO UT-S-SYSOUT                                                
000650       ORGANIZATION IS SEQUENTIAL.                                        
000660                                                                          
000670     SELECT FEEDBACK-FILE                                                 
000680     ASSIGN TO UT-S-FEEDBK                                                
000690       ACCESS MODE IS SEQUENTIAL                                          
000700       FILE STATUS IS FBFCODE.                                            
000710                                                                          
000720     SELECT STATS-REPORT-FILE                                             
000730     ASSIGN TO UT-S-STATRPT                                               
000740       ACCESS MODE IS SEQUENTIAL                                          
000750       FILE STATUS IS SRFCODE.                                            
000760                                                                          
000770 DATA DIVISION.                                                           
000780 FILE SECTION.                                                            
000790 FD  SYSOUT                                                               
000800     RECORDING MODE IS F                                                  
000810     LABEL RECORDS ARE STANDARD                                           
000820     RECORD CONTAINS 80 CHARACTERS                                        
000830     BLOCK CONTAINS 0 RECORDS                                             
000840     DATA RECORD IS SYSOUT-REC.                                           
000850 01  SYSOUT-REC                 PIC X(80).                                
000860                                                                          
000870****** ONE RECORD PER END-USER REACTION TO A PRINTED FINDING -            
000880****** UP TO FIVE RULE-IDS MAY BE CITED ON A SINGLE RECORD.               
000890 FD  FEEDBACK-FILE                                                        
000900     RECORDING MODE IS F                                                  
000910     LABEL RECORDS ARE STANDARD                                           
000920     RECORD CONTAINS 80 CHARACTERS                                        
000930     BLOCK CONTAINS 0 RECORDS                                             
000940     DATA RECORD IS FEEDBACK-REC.                                         
000950 01  FEEDBACK-REC.                                                        
000960     05  FB-FEEDBACK-ID          PIC X(06).                               
000970     05  FB-CATEGORY             PIC X(04).                               
000980     05  FB-ACC-CODE             PIC 9(01).                               
000990         88  FB-ACC-TRUE         VALUE 1.                                 
001000         88  FB-ACC-PARTIAL      VALUE 2.                                 
001010         88  FB-ACC-FALSE        VALUE 3.                                 
001020     05  FB-RATING               PIC 9(01).                               
001030     05  FB-RULE-COUNT           PIC 9(01).                               
001040     05  FB-RULE-IDS.                                                     
001050         10  FB-RULE-ID-1        PIC X(08).                               
001060         10  FB-RULE-ID-2        PIC X(08).                               
001070         10  FB-RULE-ID-3        PIC X(08).                               
001080         10  FB-RULE-ID-4        PIC X(08).                               
001090         10  FB-RULE-ID-5        PIC X(08).                               
001100     05  FILLER                  PIC X(27).                               
001110****** ALPHA-TABLE VIEW OF THE FIVE RULE-ID SLOTS ABOVE SO                
001120****** 200-ACCUM-RULE-RTN CAN PERFORM VARYING OVER THEM                   
001130****** INSTEAD OF FIVE SEPARATE IF-TESTS.                                 
001140 01  FB-RULE-ID-TAB REDEFINES FB-RULE-IDS.                                
001150     05  FB-RULE-ID-OCC          PIC X(08) OCCURS 5 TIMES.                
001160                                                                          
001170****** PRINTABLE 132-COLUMN STATS REPORT - SEE THE SECTION                
001180****** 1/2/3 RECORD LAYOUTS BELOW IN WORKING-STORAGE.                     
001190 FD  STATS-REPORT-FILE                                                    
001200     RECORDING MODE IS F                                                  
001210     LABEL RECORDS ARE STANDARD                                           
001220     RECORD CONTAINS 132 CHARACTERS                                       
001230     BLOCK CONTAINS 0 RECORDS                                             
001240     DATA RECORD IS RPT-REC.                                              
001250 01  RPT-REC                     PIC X(132).                              
001260                                                                          
001270 WORKING-STORAGE SECTION.                                                 
001280 01  FILE-STATUS-CODES.                                                   
001290     05  FBFCODE                 PIC X(02).                               
001300         88  FB-CODE-READ        VALUE "00".                              
001310         88  NO-MORE-FEEDBACK    VALUE "10".                              
001320     05  SRFCODE                 PIC X(02).                               
001330         88  SR-CODE-WRITE       VALUE "00".                              
001340                                                                          
001350 01  FLAGS-AND-SWITCHES.                                                  
001360     05  MORE-DATA-SW            PIC X(01) VALUE "Y".                     
001370         88  NO-MORE-FDBK-RECS   VALUE "N".                               
001380                                                                          
001390****** PER-RULE ACCUMULATOR TABLE - GROWS AS NEW RULE-IDS ARE             
001400****** ENCOUNTERED IN THE FEEDBACK FILE.  50 ROWS IS FAR MORE             
001410****** THAN THE RULE CATALOGUE CURRENTLY USES.                            
001420 01  RULE-TAB.                                                            
001430     05  RT-ENTRY OCCURS 50 TIMES INDEXED BY RT-IDX.                      
001440         10  RT-RULE-ID          PIC X(08).                               
001450         10  RT-TOTAL            PIC 9(04) COMP.                          
001460         10  RT-ACCURATE         PIC 9(04) COMP.                          
001470         10  RT-PARTIAL          PIC 9(04) COMP.                          
001480         10  RT-INACCURATE       PIC 9(04) COMP.                          
001490         10  RT-RATE             PIC 9V999.                               
001500         10  RT-STATUS           PIC X(08).                               
001510 77  RULE-TAB-CNT                PIC 9(02) COMP VALUE ZERO.               
001520 77  RULE-TAB-MAX                PIC 9(02) COMP VALUE 50.                 
001530                                                                          
001540****** PER-CATEGORY ACCUMULATOR TABLE - ONE ROW PER DISTINCT              
001550****** CATEGORY CODE SEEN (MARR, CARE, HLTH, CHLD, WLTH, ...).            
001560 01  CAT-TAB.                                                             
001570     05  CT-ENTRY OCCURS 20 TIMES INDEXED BY CT-IDX.                      
001580         10  CT-CATEGORY         PIC X(04).                               
001590         10  CT-TOTAL            PIC 9(04) COMP.                          
001600         10  CT-ACCURATE         PIC 9(04) COMP.                          
001610         10  CT-PARTIAL          PIC 9(04) COMP.                          
001620         10  CT-INACCURATE       PIC 9(04) COMP.                          
001630 77  CAT-TAB-CNT                 PIC 9(02) COMP VALUE ZERO.               
001640 77  CAT-TAB-MAX                 PIC 9(02) COMP VALUE 20.                 
001650                                                                          
001660****** STATUS-NAME LOOKUP - SAME BLOB/REDEFINES TRICK USED IN             
001670****** DIVCALC FOR THE SIX-REN OUTCOME NAMES.  INDEX 1=RELIABLE           
001680****** 2=WATCH 3=REVIEW.                                                  
001690 01  WS-STATUS-NAME-INIT         PIC X(24)                                
001700     VALUE "RELIABLEWATCH   REVIEW  ".                                    
001710 01  WS-STATUS-NAME-TAB REDEFINES WS-STATUS-NAME-INIT.                    
001720     05  WS-STATUS-NAME-TEXT     PIC X(08) OCCURS 3 TIMES.                
001730 77  WS-STATUS-IX                PIC 9(01) COMP.                          
001740                                                                          
001750****** HOLD AREA FOR THE BUBBLE SORT IN 650-SORT-RULE-TAB-RTN.            
001760 01  RT-HOLD-NUMERIC.                                                     
001770     05  RT-HOLD-TOTAL            PIC 9(04) COMP.                         
001780     05  RT-HOLD-ACCURATE         PIC 9(04) COMP.                         
001790     05  RT-HOLD-PARTIAL          PIC 9(04) COMP.                         
001800     05  RT-HOLD-INACCURATE       PIC 9(04) COMP.                         
001810     05  RT-HOLD-RATE             PIC 9V999.                              
001820****** THE RULE-ID AND STATUS COLUMNS ARE BOTH PLAIN TEXT, SO             
001830****** ONE ALPHA MOVE SWAPS BOTH AT ONCE INSTEAD OF TWO.                  
001840 01  RT-HOLD-TEXT.                                                        
001850     05  RT-HOLD-RULE-ID          PIC X(08).                              
001860     05  RT-HOLD-STATUS           PIC X(08).                              
001870 01  RT-HOLD-TEXT-ALT REDEFINES RT-HOLD-TEXT PIC X(16).                   
001880                                                                          
001890****** PAGE HEADING LINE.                                                 
001900 01  WS-HDR-REC.                                                          
001910     05  FILLER                  PIC X(01) VALUE SPACE.                   
001920     05  HDR-MM                  PIC 9(02).                               
001930     05  FILLER                  PIC X(01) VALUE "/".                     
001940     05  HDR-DD                  PIC 9(02).                               
001950     05  FILLER                  PIC X(01) VALUE "/".                     
001960     05  HDR-YY                  PIC 9(02).                               
001970     05  FILLER                  PIC X(10) VALUE SPACES.                  
001980     05  FILLER                  PIC X(46) VALUE                          
001990         "DESTINY CHART FEEDBACK ACCURACY STATISTICS".                    
002000     05  FILLER                  PIC X(10) VALUE SPACES.                  
002010     05  FILLER                  PIC X(05) VALUE "PAGE ".                 
002020     05  PAGE-NBR-O              PIC ZZ9.                                 
002030     05  FILLER                  PIC X(49) VALUE SPACES.                  
002040                                                                          
002050 01  WS-BLANK-LINE.                                                       
002060     05  FILLER                  PIC X(132) VALUE SPACES.                 
002070                                                                          
002080 01  WS-SEC1-HDR-REC.                                                     
002090     05  FILLER                  PIC X(132) VALUE                         
002100         "RULE-ID  TOTAL ACCUR PRTL INACC  RATE STATUS".                  
002110                                                                          
002120 01  WS-SEC1-DETAIL-REC.                                                  
002130     05  FILLER                  PIC X(02) VALUE SPACES.                  
002140     05  SD-RULE-ID-O            PIC X(08).                               
002150     05  FILLER                  PIC X(03) VALUE SPACES.                  
002160     05  SD-TOTAL-O              PIC ZZZ9.                                
002170     05  FILLER                  PIC X(03) VALUE SPACES.                  
002180     05  SD-ACCURATE-O           PIC ZZZ9.                                
002190     05  FILLER                  PIC X(03) VALUE SPACES.                  
002200     05  SD-PARTIAL-O            PIC ZZZ9.                                
002210     05  FILLER                  PIC X(03) VALUE SPACES.                  
002220     05  SD-INACCURATE-O         PIC ZZZ9.                                
002230     05  FILLER                  PIC X(03) VALUE SPACES.                  
002240     05  SD-RATE-O               PIC Z.999.                               
002250     05  FILLER                  PIC X(03) VALUE SPACES.                  
002260     05  SD-STATUS-O             PIC X(08).                               
002270     05  FILLER                  PIC X(75) VALUE SPACES.                  
002280                                                                          
002290 01  WS-SEC2-HDR-REC.                                                     
002300     05  FILLER                  PIC X(132) VALUE                         
002310         "CATEGORY TOTALS".                                               
002320                                                                          
002330 01  WS-SEC2-DETAIL-REC.                                                  
002340     05  FILLER                  PIC X(02) VALUE SPACES.                  
002350     05  SD2-CATEGORY-O          PIC X(04).                               
002360     05  FILLER                  PIC X(05) VALUE SPACES.                  
002370     05  SD2-TOTAL-O             PIC ZZZ9.                                
002380     05  FILLER                  PIC X(05) VALUE SPACES.                  
002390     05  SD2-ACCURATE-O          PIC ZZZ9.                                
002400     05  FILLER                  PIC X(05) VALUE SPACES.                  
002410     05  SD2-PARTIAL-O           PIC ZZZ9.                                
002420     05  FILLER                  PIC X(05) VALUE SPACES.                  
002430     05  SD2-INACCURATE-O        PIC ZZZ9.                                
002440     05  FILLER                  PIC X(90) VALUE SPACES.                  
002450                                                                          
002460 01  WS-SEC3-HDR-REC.                                                     
002470     05  FILLER                  PIC X(132) VALUE                         
002480         "IMPROVEMENT REPORT".                                            
002490                                                                          
002500 01  WS-SEC3-NEEDS-REC.                                                   
002510     05  FILLER                  PIC X(02) VALUE SPACES.                  
002520     05  FILLER                  PIC X(20) VALUE                          
002530         "NEEDS IMPROVEMENT - ".                                          
002540     05  SD3N-RULE-ID-O          PIC X(08).                               
002550     05  FILLER                  PIC X(02) VALUE SPACES.                  
002560     05  FILLER                  PIC X(06) VALUE "RATE: ".                
002570     05  SD3N-RATE-O             PIC Z.999.                               
002580     05  FILLER                  PIC X(89) VALUE SPACES.                  
002590                                                                          
002600 01  WS-SEC3-RELIABLE-REC.                                                
002610     05  FILLER                  PIC X(02) VALUE SPACES.                  
002620     05  FILLER                  PIC X(20) VALUE                          
002630         "RELIABLE RULE     - ".                                          
002640     05  SD3R-RULE-ID-O          PIC X(08).                               
002650     05  FILLER                  PIC X(02) VALUE SPACES.                  
002660     05  FILLER                  PIC X(06) VALUE "RATE: ".                
002670     05  SD3R-RATE-O             PIC Z.999.                               
002680     05  FILLER                  PIC X(89) VALUE SPACES.                  
002690                                                                          
002700 01  WS-FINAL-TOTALS-REC.                                                 
002710     05  FILLER                  PIC X(02) VALUE SPACES.                  
002720     05  FILLER                  PIC X(24) VALUE                          
002730         "TOTAL FEEDBACK RECORDS:".                                       
002740     05  FT-COUNT-O              PIC ZZZZZ9.                              
002750     05  FILLER                  PIC X(05) VALUE SPACES.                  
002760     05  FILLER                  PIC X(23) VALUE                          
002770         "OVERALL ACCURACY RATE:".                                        
002780     05  FT-RATE-O               PIC Z.999.                               
002790     05  FILLER                  PIC X(66) VALUE SPACES.                  
002800                                                                          
002810 01  COUNTERS-AND-ACCUMULATORS.                                           
002820     05  FEEDBACKS-PROCESSED     PIC 9(07) COMP.                          
002830     05  GRAND-TOTAL-FB          PIC 9(07) COMP.                          
002840     05  GRAND-ACCURATE          PIC 9(07) COMP.                          
002850     05  GRAND-PARTIAL           PIC 9(07) COMP.                          
002860     05  GRAND-INACCURATE        PIC 9(07) COMP.                          
002870     05  RC-SUB                  PIC 9(01) COMP.                          
002880     05  WS-LINES                PIC 9(02) COMP VALUE 99.                 
002890     05  WS-PAGES                PIC 9(03) COMP VALUE 1.                  
002900     05  WS-SORT-PASS             PIC 9(02) COMP.                         
002910     05  WS-SORT-SUB              PIC 9(02) COMP.                         
002920                                                                          
002930 01  MISC-FIELDS.                                                         
002940     05  WS-RATECALC-RETCD       PIC S9(04) COMP.                         
002950     05  WS-PRINT-PTR            PIC 9(04) COMP.                          
002960     05  WS-SEC1-LINE-CNT        PIC 9(02) COMP.                          
002970     05  WS-GRAND-RATE           PIC 9V999.                               
002980                                                                          
002990 77  WS-DATE                  PIC 9(06).                                  
003000****** LINKAGE-STYLE WORK AREA PASSED TO RATECALC BY VALUE-               
003010****** EQUIVALENT MOVE/CALL/MOVE-BACK - SEE 600-CALC-RATES-RTN.           
003020 01  WS-RATE-CALC-REC.                                                    
003030     05  WS-RC-ACCURATE-CNT      PIC 9(07) COMP.                          
003040     05  WS-RC-PARTIAL-CNT       PIC 9(07) COMP.                          
003050     05  WS-RC-TOTAL-CNT         PIC 9(07) COMP.                          
003060     05  WS-RC-ACCURACY-RATE     PIC 9V999.                               
003070                                                                          
003080 01  WS-SYSOUT-LINE.                                                      
003090     05  FILLER                  PIC X(80).                               
003100                                                                          
003110 COPY ABNDREC.                                                            
003120                                                                          
003130 PROCEDURE DIVISION.                                                      
003140     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
003150     PERFORM 100-MAINLINE THRU 100-EXIT                                   
003160         UNTIL NO-MORE-FDBK-RECS.                                         
003170     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
003180     MOVE +0 TO RETURN-CODE.                                              
003190     GOBACK.                                                              
003200                                                                          
003210 000-HOUSEKEEPING.                                                        
003220     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
003230     DISPLAY "******** BEGIN JOB FDBKSTAT ********".                      
003240     ACCEPT WS-DATE FROM DATE.                                            
003250     MOVE WS-DATE(3:2) TO HDR-MM.                                         
003260     MOVE WS-DATE(5:2) TO HDR-DD.                                         
003270     MOVE WS-DATE(1:2) TO HDR-YY.                                         
003280     INITIALIZE COUNTERS-AND-ACCUMULATORS, RULE-TAB, CAT-TAB.             
003290     MOVE 99 TO WS-LINES.                                                 
003300     MOVE 1 TO WS-PAGES.                                                  
003310     PERFORM 870-OPEN-FILES THRU 870-EXIT.                                
003320     PERFORM 900-READ-FEEDBACK THRU 900-EXIT.                             
003330     IF NO-MORE-FDBK-RECS                                                 
003340         MOVE "EMPTY FEEDBACK INPUT FILE" TO ABEND-REASON                 
003350         GO TO 1000-ABEND-RTN.                                            
003360 000-EXIT.                                                                
003370     EXIT.                                                                
003380                                                                          
003390 100-MAINLINE.                                                            
003400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
003410     PERFORM 200-ACCUM-RULE-RTN THRU 200-EXIT.                            
003420     PERFORM 250-ACCUM-CATEGORY-RTN THRU 250-EXIT.                        
003430     ADD 1 TO GRAND-TOTAL-FB.                                             
003440     EVALUATE TRUE                                                        
003450         WHEN FB-ACC-TRUE                                                 
003460             ADD 1 TO GRAND-ACCURATE                                      
003470         WHEN FB-ACC-PARTIAL                                              
003480             ADD 1 TO GRAND-PARTIAL                                       
003490         WHEN OTHER                                                       
003500             ADD 1 TO GRAND-INACCURATE                                    
003510     END-EVALUATE.                                                        
003520     ADD 1 TO FEEDBACKS-PROCESSED.                                        
003530     PERFORM 900-READ-FEEDBACK THRU 900-EXIT.                             
003540 100-EXIT.                                                                
003550     EXIT.                                                                
003560                                                                          
003570 200-ACCUM-RULE-RTN.                                                      
003580     MOVE "200-ACCUM-RULE-RTN" TO PARA-NAME.                              
003590     IF FB-RULE-COUNT > ZERO                                              
003600         PERFORM 210-FIND-OR-ADD-RULE-RTN                                 
003610             THRU 210-EXIT                                                
003620             VARYING RC-SUB FROM 1 BY 1                                   
003630             UNTIL RC-SUB > FB-RULE-COUNT.                                
003640 200-EXIT.                                                                
003650     EXIT.                                                                
003660                                                                          
003670 210-FIND-OR-ADD-RULE-RTN.                                                
003680     MOVE "210-FIND-OR-ADD-RULE-RTN" TO PARA-NAME.                        
003690     SET RT-IDX TO 1.                                                     
003700     SEARCH RT-ENTRY                                                      
003710         AT END                                                           
003720             PERFORM 215-ADD-RULE-ROW-RTN THRU 215-EXIT                   
003730         WHEN RT-RULE-ID(RT-IDX) =                                        
003740                 FB-RULE-ID-OCC(RC-SUB)                                   
003750             CONTINUE                                                     
003760     END-SEARCH.                                                          
003770     PERFORM 220-BUMP-RULE-CNTS-RTN THRU 220-EXIT.                        
003780 210-EXIT.                                                                
003790     EXIT.                                                                
003800                                                                          
003810 215-ADD-RULE-ROW-RTN.                                                    
003820     MOVE "215-ADD-RULE-ROW-RTN" TO PARA-NAME.                            
003830     IF RULE-TAB-CNT >= RULE-TAB-MAX                                      
003840         MOVE "RULE-TAB CAPACITY EXCEEDED" TO ABEND-REASON                
003850         GO TO 1000-ABEND-RTN.                                            
003860     ADD 1 TO RULE-TAB-CNT.                                               
003870     SET RT-IDX TO RULE-TAB-CNT.                                          
003880     MOVE FB-RULE-ID-OCC(RC-SUB) TO RT-RULE-ID(RT-IDX).                   
003890 215-EXIT.                                                                
003900     EXIT.                                                                
003910                                                                          
003920 220-BUMP-RULE-CNTS-RTN.                                                  
003930     MOVE "220-BUMP-RULE-CNTS-RTN" TO PARA-NAME.                          
003940     ADD 1 TO RT-TOTAL(RT-IDX).                                           
003950     EVALUATE TRUE                                                        
003960         WHEN FB-ACC-TRUE                                                 
003970             ADD 1 TO RT-ACCURATE(RT-IDX)                                 
003980         WHEN FB-ACC-PARTIAL                                              
003990             ADD 1 TO RT-PARTIAL(RT-IDX)                                  
004000         WHEN OTHER                                                       
004010             ADD 1 TO RT-INACCURATE(RT-IDX)                               
004020     END-EVALUATE.                                                        
004030 220-EXIT.                                                                
004040     EXIT.                                                                
004050                                                                          
004060 250-ACCUM-CATEGORY-RTN.                                                  
004070     MOVE "250-ACCUM-CATEGORY-RTN" TO PARA-NAME.                          
004080     SET CT-IDX TO 1.                                                     
004090     SEARCH CT-ENTRY                                                      
004100         AT END                                                           
004110             PERFORM 255-ADD-CAT-ROW-RTN THRU 255-EXIT                    
004120         WHEN CT-CATEGORY(CT-IDX) = FB-CATEGORY                           
004130             CONTINUE                                                     
004140     END-SEARCH.                                                          
004150     ADD 1 TO CT-TOTAL(CT-IDX).                                           
004160     EVALUATE TRUE                                                        
004170         WHEN FB-ACC-TRUE                                                 
004180             ADD 1 TO CT-ACCURATE(CT-IDX)                                 
004190         WHEN FB-ACC-PARTIAL                                              
004200             ADD 1 TO CT-PARTIAL(CT-IDX)                                  
004210         WHEN OTHER                                                       
004220             ADD 1 TO CT-INACCURATE(CT-IDX)                               
004230     END-EVALUATE.                                                        
004240 250-EXIT.                                                                
004250     EXIT.                                                                
004260                                                                          
004270 255-ADD-CAT-ROW-RTN.                                                     
004280     MOVE "255-ADD-CAT-ROW-RTN" TO PARA-NAME.                             
004290     IF CAT-TAB-CNT >= CAT-TAB-MAX                                        
004300         MOVE "CAT-TAB CAPACITY EXCEEDED" TO ABEND-REASON                 
004310         GO TO 1000-ABEND-RTN.                                            
004320     ADD 1 TO CAT-TAB-CNT.                                                
004330     SET CT-IDX TO CAT-TAB-CNT.                                           
004340     MOVE FB-CATEGORY TO CT-CATEGORY(CT-IDX).                             
004350 255-EXIT.                                                                
004360     EXIT.                                                                
004370                                                                          
004380 600-CALC-RATES-RTN.                                                      
004390     MOVE "600-CALC-RATES-RTN" TO PARA-NAME.                              
004400     IF RULE-TAB-CNT > ZERO                                               
004410         PERFORM 610-CALC-ONE-RATE-RTN                                    
004420             THRU 610-EXIT                                                
004430             VARYING RT-IDX FROM 1 BY 1                                   
004440             UNTIL RT-IDX > RULE-TAB-CNT.                                 
004450     MOVE GRAND-ACCURATE TO WS-RC-ACCURATE-CNT.                           
004460     MOVE GRAND-PARTIAL TO WS-RC-PARTIAL-CNT.                             
004470     MOVE GRAND-TOTAL-FB TO WS-RC-TOTAL-CNT.                              
004480     CALL "RATECALC" USING WS-RATE-CALC-REC,                              
004490          WS-RATECALC-RETCD.                                              
004500     MOVE WS-RC-ACCURACY-RATE TO WS-GRAND-RATE.                           
004510 600-EXIT.                                                                
004520     EXIT.                                                                
004530                                                                          
004540 610-CALC-ONE-RATE-RTN.                                                   
004550     MOVE "610-CALC-ONE-RATE-RTN" TO PARA-NAME.                           
004560     MOVE RT-ACCURATE(RT-IDX) TO WS-RC-ACCURATE-CNT.                      
004570     MOVE RT-PARTIAL(RT-IDX) TO WS-RC-PARTIAL-CNT.                        
004580     MOVE RT-TOTAL(RT-IDX) TO WS-RC-TOTAL-CNT.                            
004590     CALL "RATECALC" USING WS-RATE-CALC-REC,                              
004600          WS-RATECALC-RETCD.                                              
004610     MOVE WS-RC-ACCURACY-RATE TO RT-RATE(RT-IDX).                         
004620     EVALUATE TRUE                                                        
004630         WHEN RT-RATE(RT-IDX) > .800                                      
004640             MOVE 1 TO WS-STATUS-IX                                       
004650         WHEN RT-RATE(RT-IDX) > .500                                      
004660             MOVE 2 TO WS-STATUS-IX                                       
004670         WHEN OTHER                                                       
004680             MOVE 3 TO WS-STATUS-IX                                       
004690     END-EVALUATE.                                                        
004700     MOVE WS-STATUS-NAME-TEXT(WS-STATUS-IX) TO RT-STATUS(RT-IDX).         
004710 610-EXIT.                                                                
004720     EXIT.                                                                
004730                                                                          
004740****** PLAIN NESTED-PERFORM EXCHANGE SORT, DESCENDING BY RATE -           
004750****** FIFTY ROWS IS TOO SMALL A TABLE TO BOTHER WITH A SORT              
004760****** VERB - THE BUBBLE PASS BELOW IS QUICK AND EASY TO FOLLOW.          
004770 650-SORT-RULE-TAB-RTN.                                                   
004780     MOVE "650-SORT-RULE-TAB-RTN" TO PARA-NAME.                           
004790     IF RULE-TAB-CNT < 2                                                  
004800         GO TO 650-EXIT.                                                  
004810     PERFORM 660-SORT-PASS-RTN                                            
004820         THRU 660-EXIT                                                    
004830         VARYING WS-SORT-PASS FROM 1 BY 1                                 
004840         UNTIL WS-SORT-PASS >= RULE-TAB-CNT.                              
004850 650-EXIT.                                                                
004860     EXIT.                                                                
004870                                                                          
004880 660-SORT-PASS-RTN.                                                       
004890     MOVE "660-SORT-PASS-RTN" TO PARA-NAME.                               
004900     PERFORM 665-SORT-COMPARE-RTN                                         
004910         THRU 665-EXIT                                                    
004920         VARYING WS-SORT-SUB FROM 1 BY 1                                  
004930         UNTIL WS-SORT-SUB > RULE-TAB-CNT - WS-SORT-PASS.                 
004940 660-EXIT.                                                                
004950     EXIT.                                                                
004960                                                                          
004970 665-SORT-COMPARE-RTN.                                                    
004980     MOVE "665-SORT-COMPARE-RTN" TO PARA-NAME.                            
004990     IF RT-RATE(WS-SORT-SUB) < RT-RATE(WS-SORT-SUB + 1)                   
005000         PERFORM 670-SORT-SWAP-RTN THRU 670-EXIT.                         
005010 665-EXIT.                                                                
005020     EXIT.                                                                
005030                                                                          
005040 670-SORT-SWAP-RTN.                                                       
005050     MOVE "670-SORT-SWAP-RTN" TO PARA-NAME.                               
005060     MOVE RT-TOTAL(WS-SORT-SUB) TO RT-HOLD-TOTAL.                         
005070     MOVE RT-ACCURATE(WS-SORT-SUB) TO RT-HOLD-ACCURATE.                   
005080     MOVE RT-PARTIAL(WS-SORT-SUB) TO RT-HOLD-PARTIAL.                     
005090     MOVE RT-INACCURATE(WS-SORT-SUB) TO RT-HOLD-INACCURATE.               
005100     MOVE RT-RATE(WS-SORT-SUB) TO RT-HOLD-RATE.                           
005110     MOVE RT-RULE-ID(WS-SORT-SUB) TO RT-HOLD-RULE-ID.                     
005120     MOVE RT-STATUS(WS-SORT-SUB) TO RT-HOLD-STATUS.                       
005130                                                                          
005140     MOVE RT-TOTAL(WS-SORT-SUB + 1) TO RT-TOTAL(WS-SORT-SUB).             
005150     MOVE RT-ACCURATE(WS-SORT-SUB + 1)                                    
005160         TO RT-ACCURATE(WS-SORT-SUB).                                     
005170     MOVE RT-PARTIAL(WS-SORT-SUB + 1)                                     
005180         TO RT-PARTIAL(WS-SORT-SUB).                                      
005190     MOVE RT-INACCURATE(WS-SORT-SUB + 1)                                  
005200         TO RT-INACCURATE(WS-SORT-SUB).                                   
005210     MOVE RT-RATE(WS-SORT-SUB + 1) TO RT-RATE(WS-SORT-SUB).               
005220     MOVE RT-RULE-ID(WS-SORT-SUB + 1) TO RT-RULE-ID(WS-SORT-SUB).         
005230     MOVE RT-STATUS(WS-SORT-SUB + 1) TO RT-STATUS(WS-SORT-SUB).           
005240                                                                          
005250     MOVE RT-HOLD-TOTAL TO RT-TOTAL(WS-SORT-SUB + 1).                     
005260     MOVE RT-HOLD-ACCURATE TO RT-ACCURATE(WS-SORT-SUB + 1).               
005270     MOVE RT-HOLD-PARTIAL TO RT-PARTIAL(WS-SORT-SUB + 1).                 
005280     MOVE RT-HOLD-INACCURATE TO RT-INACCURATE(WS-SORT-SUB + 1).           
005290     MOVE RT-HOLD-RATE TO RT-RATE(WS-SORT-SUB + 1).                       
005300****** ONE ALPHA MOVE RESTORES BOTH TEXT COLUMNS AT ONCE.                 
005310     MOVE RT-HOLD-TEXT-ALT TO RT-RULE-ID(WS-SORT-SUB + 1),                
005320         RT-STATUS(WS-SORT-SUB + 1).                                      
005330 670-EXIT.                                                                
005340     EXIT.                                                                
005350                                                                          
005360 695-PAGE-BREAK-RTN.                                                      
005370     MOVE "695-PAGE-BREAK-RTN" TO PARA-NAME.                              
005380     WRITE RPT-REC FROM WS-BLANK-LINE.                                    
005390     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
005400 695-EXIT.                                                                
005410     EXIT.                                                                
005420                                                                          
005430 700-WRITE-PAGE-HDR.                                                      
005440     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
005450     MOVE WS-PAGES TO PAGE-NBR-O.                                         
005460     WRITE RPT-REC FROM WS-HDR-REC                                        
005470         AFTER ADVANCING NEXT-PAGE.                                       
005480     WRITE RPT-REC FROM WS-BLANK-LINE                                     
005490         AFTER ADVANCING 1.                                               
005500     ADD 1 TO WS-PAGES.                                                   
005510     MOVE 2 TO WS-LINES.                                                  
005520 700-EXIT.                                                                
005530     EXIT.                                                                
005540                                                                          
005550 710-WRITE-SECTION1-RTN.                                                  
005560     MOVE "710-WRITE-SECTION1-RTN" TO PARA-NAME.                          
005570     IF WS-LINES > 50                                                     
005580         PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT.                        
005590     WRITE RPT-REC FROM WS-SEC1-HDR-REC                                   
005600         AFTER ADVANCING 2.                                               
005610     ADD 2 TO WS-LINES.                                                   
005620     MOVE ZERO TO WS-SEC1-LINE-CNT.                                       
005630     IF RULE-TAB-CNT > ZERO                                               
005640         PERFORM 712-WRITE-RULE-LINE-RTN                                  
005650             THRU 712-EXIT                                                
005660             VARYING RT-IDX FROM 1 BY 1                                   
005670             UNTIL RT-IDX > RULE-TAB-CNT                                  
005680             OR WS-SEC1-LINE-CNT >= 20.                                   
005690 710-EXIT.                                                                
005700     EXIT.                                                                
005710                                                                          
005720 712-WRITE-RULE-LINE-RTN.                                                 
005730     MOVE "712-WRITE-RULE-LINE-RTN" TO PARA-NAME.                         
005740     IF WS-LINES > 50                                                     
005750         PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT.                        
005760     MOVE RT-RULE-ID(RT-IDX) TO SD-RULE-ID-O.                             
005770     MOVE RT-TOTAL(RT-IDX) TO SD-TOTAL-O.                                 
005780     MOVE RT-ACCURATE(RT-IDX) TO SD-ACCURATE-O.                           
005790     MOVE RT-PARTIAL(RT-IDX) TO SD-PARTIAL-O.                             
005800     MOVE RT-INACCURATE(RT-IDX) TO SD-INACCURATE-O.                       
005810     MOVE RT-RATE(RT-IDX) TO SD-RATE-O.                                   
005820     MOVE RT-STATUS(RT-IDX) TO SD-STATUS-O.                               
005830     WRITE RPT-REC FROM WS-SEC1-DETAIL-REC                                
005840         AFTER ADVANCING 1.                                               
005850     ADD 1 TO WS-LINES.                                                   
005860     ADD 1 TO WS-SEC1-LINE-CNT.                                           
005870 712-EXIT.                                                                
005880     EXIT.                                                                
005890                                                                          
005900 720-WRITE-SECTION2-RTN.                                                  
005910     MOVE "720-WRITE-SECTION2-RTN" TO PARA-NAME.                          
005920     IF WS-LINES > 50                                                     
005930         PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT.                        
005940     WRITE RPT-REC FROM WS-SEC2-HDR-REC                                   
005950         AFTER ADVANCING 2.                                               
005960     ADD 2 TO WS-LINES.                                                   
005970     IF CAT-TAB-CNT > ZERO                                                
005980         PERFORM 722-WRITE-CAT-LINE-RTN                                   
005990             THRU 722-EXIT                                                
006000             VARYING CT-IDX FROM 1 BY 1                                   
006010             UNTIL CT-IDX > CAT-TAB-CNT.                                  
006020 720-EXIT.                                                                
006030     EXIT.                                                                
006040                                                                          
006050 722-WRITE-CAT-LINE-RTN.                                                  
006060     MOVE "722-WRITE-CAT-LINE-RTN" TO PARA-NAME.                          
006070     IF WS-LINES > 50                                                     
006080         PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT.                        
006090     MOVE CT-CATEGORY(CT-IDX) TO SD2-CATEGORY-O.                          
006100     MOVE CT-TOTAL(CT-IDX) TO SD2-TOTAL-O.                                
006110     MOVE CT-ACCURATE(CT-IDX) TO SD2-ACCURATE-O.                          
006120     MOVE CT-PARTIAL(CT-IDX) TO SD2-PARTIAL-O.                            
006130     MOVE CT-INACCURATE(CT-IDX) TO SD2-INACCURATE-O.                      
006140     WRITE RPT-REC FROM WS-SEC2-DETAIL-REC                                
006150         AFTER ADVANCING 1.                                               
006160     ADD 1 TO WS-LINES.                                                   
006170 722-EXIT.                                                                
006180     EXIT.                                                                
006190                                                                          
006200 730-WRITE-SECTION3-RTN.                                                  
006210     MOVE "730-WRITE-SECTION3-RTN" TO PARA-NAME.                          
006220     IF GRAND-TOTAL-FB < 5                                                
006230         GO TO 730-EXIT.                                                  
006240     IF WS-LINES > 50                                                     
006250         PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT.                        
006260     WRITE RPT-REC FROM WS-SEC3-HDR-REC                                   
006270         AFTER ADVANCING 2.                                               
006280     ADD 2 TO WS-LINES.                                                   
006290     IF RULE-TAB-CNT > ZERO                                               
006300         PERFORM 732-WRITE-NEEDS-IMPROVE-RTN                              
006310             THRU 732-EXIT                                                
006320             VARYING RT-IDX FROM 1 BY 1                                   
006330             UNTIL RT-IDX > RULE-TAB-CNT                                  
006340         PERFORM 734-WRITE-RELIABLE-RTN                                   
006350             THRU 734-EXIT                                                
006360             VARYING RT-IDX FROM 1 BY 1                                   
006370             UNTIL RT-IDX > RULE-TAB-CNT.                                 
006380 730-EXIT.                                                                
006390     EXIT.                                                                
006400                                                                          
006410 732-WRITE-NEEDS-IMPROVE-RTN.                                             
006420     MOVE "732-WRITE-NEEDS-IMPROVE-RTN" TO PARA-NAME.                     
006430     IF RT-TOTAL(RT-IDX) >= 3 AND RT-RATE(RT-IDX) < .500                  
006440         IF WS-LINES > 50                                                 
006450             PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT                     
006460         END-IF                                                           
006470         MOVE RT-RULE-ID(RT-IDX) TO SD3N-RULE-ID-O                        
006480         MOVE RT-RATE(RT-IDX) TO SD3N-RATE-O                              
006490         WRITE RPT-REC FROM WS-SEC3-NEEDS-REC                             
006500             AFTER ADVANCING 1                                            
006510         ADD 1 TO WS-LINES                                                
006520     END-IF.                                                              
006530 732-EXIT.                                                                
006540     EXIT.                                                                
006550                                                                          
006560 734-WRITE-RELIABLE-RTN.                                                  
006570     MOVE "734-WRITE-RELIABLE-RTN" TO PARA-NAME.                          
006580     IF RT-TOTAL(RT-IDX) >= 3 AND RT-RATE(RT-IDX) > .800                  
006590         IF WS-LINES > 50                                                 
006600             PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT                     
006610         END-IF                                                           
006620         MOVE RT-RULE-ID(RT-IDX) TO SD3R-RULE-ID-O                        
006630         MOVE RT-RATE(RT-IDX) TO SD3R-RATE-O                              
006640         WRITE RPT-REC FROM WS-SEC3-RELIABLE-REC                          
006650             AFTER ADVANCING 1                                            
006660         ADD 1 TO WS-LINES                                                
006670     END-IF.                                                              
006680 734-EXIT.                                                                
006690     EXIT.                                                                
006700                                                                          
006710 740-WRITE-FINAL-TOTALS-RTN.                                              
006720     MOVE "740-WRITE-FINAL-TOTALS-RTN" TO PARA-NAME.                      
006730     IF WS-LINES > 48                                                     
006740         PERFORM 695-PAGE-BREAK-RTN THRU 695-EXIT.                        
006750     MOVE GRAND-TOTAL-FB TO FT-COUNT-O.                                   
006760     MOVE WS-GRAND-RATE TO FT-RATE-O.                                     
006770     WRITE RPT-REC FROM WS-BLANK-LINE                                     
006780         AFTER ADVANCING 1.                                               
006790     WRITE RPT-REC FROM WS-FINAL-TOTALS-REC                               
006800         AFTER ADVANCING 1.                                               
006810     ADD 2 TO WS-LINES.                                                   
006820 740-EXIT.                                                                
006830     EXIT.                                                                
006840                                                                          
006850 870-OPEN-FILES.                                                          
006860     MOVE "870-OPEN-FILES" TO PARA-NAME.                                  
006870     OPEN INPUT FEEDBACK-FILE.                                            
006880     OPEN OUTPUT STATS-REPORT-FILE, SYSOUT.                               
006890 870-EXIT.                                                                
006900     EXIT.                                                                
006910                                                                          
006920 880-CLOSE-FILES.                                                         
006930     MOVE "880-CLOSE-FILES" TO PARA-NAME.                                 
006940     CLOSE FEEDBACK-FILE, STATS-REPORT-FILE, SYSOUT.                      
006950 880-EXIT.                                                                
006960     EXIT.                                                                
006970                                                                          
006980 900-READ-FEEDBACK.                                                       
006990     MOVE "900-READ-FEEDBACK" TO PARA-NAME.                               
007000     READ FEEDBACK-FILE                                                   
007010         AT END MOVE "N" TO MORE-DATA-SW                                  
007020         GO TO 900-EXIT                                                   
007030     END-READ.                                                            
007040 900-EXIT.                                                                
007050     EXIT.                                                                
007060                                                                          
007070 999-CLEANUP.                                                             
007080     MOVE "999-CLEANUP" TO PARA-NAME.                                     
007090     PERFORM 600-CALC-RATES-RTN THRU 600-EXIT.                            
007100     PERFORM 650-SORT-RULE-TAB-RTN THRU 650-EXIT.                         
007110     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
007120     PERFORM 710-WRITE-SECTION1-RTN THRU 710-EXIT.                        
007130     PERFORM 720-WRITE-SECTION2-RTN THRU 720-EXIT.                        
007140     PERFORM 730-WRITE-SECTION3-RTN THRU 730-EXIT.                        
007150     PERFORM 740-WRITE-FINAL-TOTALS-RTN THRU 740-EXIT.                    
007160     MOVE 1 TO WS-PRINT-PTR.                                              
007170     MOVE SPACES TO WS-SYSOUT-LINE.                                       
007180     STRING "FEEDBACK RECORDS PROCESSED: " DELIMITED BY SIZE              
007190         FEEDBACKS-PROCESSED DELIMITED BY SIZE                            
007200         INTO WS-SYSOUT-LINE                                              
007210         WITH POINTER WS-PRINT-PTR.                                       
007220     DISPLAY WS-SYSOUT-LINE.                                              
007230     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
007240     PERFORM 880-CLOSE-FILES THRU 880-EXIT.                               
007250     DISPLAY "******** NORMAL END OF JOB FDBKSTAT ********".              
007260 999-EXIT.                                                                
007270     EXIT.                                                                
007280                                                                          
007290 1000-ABEND-RTN.                                                          
007300     MOVE SPACES TO WS-SYSOUT-LINE.                                       
007310     STRING "*ABEND* " DELIMITED BY SIZE                                  
007320         PARA-NAME DELIMITED BY SIZE                                      
007330         " - " DELIMITED BY SIZE                                          
007340         ABEND-REASON DELIMITED BY SIZE                                   
007350         INTO WS-SYSOUT-LINE.                                             
007360     DISPLAY WS-SYSOUT-LINE.                                              
007370     WRITE SYSOUT-REC FROM WS-SYSOUT-LINE.                                
007380     CLOSE FEEDBACK-FILE, STATS-REPORT-FILE, SYSOUT.                      
007390     MOVE +16 TO RETURN-CODE.                                             
007400     STOP RUN.                                                            
