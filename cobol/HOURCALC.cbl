000100 IDENTIFICATION DIVISION.                                                 
000110******************************************************************        
000120 PROGRAM-ID.  HOURCALC.                                                   
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 04/26/91.                                                  
000160 DATE-COMPILED. 04/26/91.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180                                                                          
000190******************************************************************        
000200*REMARKS.                                                                 
000210*                                                                         
000220*         THIS SUBPROGRAM IS CALLED BY DIVCALC.  GIVEN THE CLOCK          
000230*         HOUR OF A DIVINATION REQUEST IT RETURNS THE TRADITIONAL         
000240*         TWO-HOUR HOUR-INDEX (0=ZI THRU 11=HAI), AND, GIVEN THE          
000250*         LUNAR MONTH AND DAY AS WELL, THE SIX REN OUTCOME INDEX          
000260*         (0-5) FOR THE "SIX REN QUICK DIVINATION" WALK.                  
000270*                                                                         
000280*         THIS IS A PURE CALCULATION - NO FILES, NO TABLES.               
000290******************************************************************        
000300*    CHANGE LOG                                                   042691JS
000310*    042691  JS   ORIGINAL - SPLIT OUT OF THE DIVCALC MAINLINE    042691JS
000320*                 SO THE HOUR/OUTCOME FORMULA COULD BE UNIT       042691JS
000330*                 TESTED ON ITS OWN.                              042691JS
000340*    082294  JS   CORRECTED THE HOUR 23 WRAP - IT WAS COMING      082294JS
000350*                 BACK AS INDEX 12 INSTEAD OF INDEX 0 (ZI).       082294JS
000360*    011299  MM   Y2K REVIEW - NO DATE FIELDS IN THIS MODULE,     011299MM
000370*                 NO CHANGES REQUIRED.  SIGNED OFF.               011299MM
000380*    062003  RFT  ADDED RETURN-CD SO DIVCALC CAN TELL A BAD       062003RF
000390*                 HOUR (>23) FROM A GENUINE ZI-HOUR RESULT.       062003RF
000400*    091511  KO   REQUEST #H-4471 - NO LOGIC CHANGE, JUST         091511KO
000410*                 RELABELLED THE WORKING-STORAGE FIELDS TO        091511KO
000420*                 MATCH THE REST OF THE SUITE'S WS- PREFIX.       091511KO
000430******************************************************************        
000440                                                                          
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SOURCE-COMPUTER. IBM-390.                                                
000480 OBJECT-COMPUTER. IBM-390.                                                
000490 INPUT-OUTPUT SECTION.                                                    
000500                                                                          
000510 DATA DIVISION.                                                           
000520 FILE SECTION.                                                            
000530                                                                          
000540 WORKING-STORAGE SECTION.                                                 
000550 01  WS-MISC-FIELDS.                                                      
000560     05  WS-HALF-DAY-STEPS      PIC 9(02) COMP.                           
000570     05  WS-HOUR-QUOTIENT       PIC 9(02) COMP.                           
000580     05  WS-OUTCOME-SUM         PIC 9(02) COMP.                           
000590     05  WS-OUTCOME-QUOTIENT    PIC 9(02) COMP.                           
000600                                                                          
000610 LINKAGE SECTION.                                                         
000620 01  D-HOUR-IN                 PIC 9(02).                                 
000630 01  D-MONTH-IN                PIC 9(02).                                 
000640 01  D-DAY-IN                  PIC 9(02).                                 
000650 01  HOUR-INDEX-OUT            PIC 9(02).                                 
000660 01  RESULT-IX-OUT             PIC 9(01).                                 
000670 01  RETURN-CD                 PIC S9(04) COMP.                           
000680                                                                          
000690 PROCEDURE DIVISION USING D-HOUR-IN, D-MONTH-IN, D-DAY-IN,                
000700     HOUR-INDEX-OUT, RESULT-IX-OUT, RETURN-CD.                            
000710                                                                          
000720 000-HOUR-INDEX-RTN.                                                      
000730****** TRADITIONAL 2-HOUR SEGMENTS - HOUR 23 AND 0 WRAP           082294JS
000740****** BACK TO SEGMENT ZERO (ZI), SO WE DIVIDE BEFORE WE          082294JS
000750****** TAKE THE MOD, NOT AFTER.                                   082294JS
000760     IF D-HOUR-IN > 23                                                    
000770         MOVE -1 TO RETURN-CD                                             
000780         MOVE ZERO TO HOUR-INDEX-OUT, RESULT-IX-OUT                       
000790         GOBACK.                                                          
000800                                                                          
000810     COMPUTE WS-HALF-DAY-STEPS = (D-HOUR-IN + 1) / 2.                     
000820     DIVIDE WS-HALF-DAY-STEPS BY 12 GIVING WS-HOUR-QUOTIENT               
000830         REMAINDER HOUR-INDEX-OUT.                                        
000840                                                                          
000850 100-OUTCOME-RTN.                                                         
000860****** (MONTH + DAY + HOUR-INDEX) MOD 6, 0-5 MAPPED TO THE        042691JS
000870****** SIX NAMED OUTCOMES BY DIVCALC.                             042691JS
000880     COMPUTE WS-OUTCOME-SUM =                                             
000890         D-MONTH-IN + D-DAY-IN + HOUR-INDEX-OUT.                          
000900     DIVIDE WS-OUTCOME-SUM BY 6 GIVING WS-OUTCOME-QUOTIENT                
000910         REMAINDER RESULT-IX-OUT.                                         
000920                                                                          
000930     MOVE ZERO TO RETURN-CD.                                              
000940     GOBACK.                                                              
